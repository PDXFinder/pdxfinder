000100******************************************************************
000200* PDXCNA   --  COPY-NUMBER MOLECULAR RECORD (CNA FILE, OPTIONAL)
000300*              PROCESSED AFTER MUTATION DATA IN STEP 9 OF PDXLOAD
000400* RECORD LENGTH = 230
000500******************************************************************
000600 01  CNA-REC.
000700     05  CNA-MODEL-ID                PIC X(20).
000800     05  CNA-SAMPLE-ID               PIC X(20).
000900     05  CNA-SAMPLE-ORIGIN           PIC X(10).
001000     05  CNA-HOST-STRAIN-FULL        PIC X(40).
001100     05  CNA-PASSAGE                 PIC X(05).
001200     05  CNA-SYMBOL                  PIC X(15).
001300     05  CNA-CHROMOSOME              PIC X(05).
001400     05  CNA-SEQ-START-POS           PIC X(12).
001500     05  CNA-SEQ-END-POS             PIC X(12).
001600     05  CNA-LOG10R                  PIC X(10).
001700     05  CNA-LOG2R                   PIC X(10).
001800     05  CNA-COPY-NUMBER-STATUS      PIC X(15).
001900     05  CNA-GISTIC-VALUE            PIC X(05).
002000     05  CNA-PICNIC-VALUE            PIC X(05).
002100     05  CNA-GENOME-ASSEMBLY         PIC X(10).
002200     05  CNA-PLATFORM                PIC X(30).
002300     05  FILLER                      PIC X(06).

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PDXPMID.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    PUBLICATION-ID SANITISER.  STRIPS EVERY "PMID:" PREFIX AND
001300*    EVERY BLANK OUT OF A RAW PUBLICATION STRING, THEN EXPLODES
001400*    THE REMAINDER ON ";" INTO INDIVIDUAL PUBLICATION IDS FOR
001500*    THE MODEL-VALIDATION AND SHARING SECTIONS OF THE LOAD.
001600*
001700******************************************************************
001800* CHANGE LOG
001900*  010108 JS   ORIGINAL VERSION, ADAPTED FROM THE STRING-LENGTH
002000*              UTILITY FOR THE PDX MODEL LOAD PROJECT
002100*  092203 RT   Y2K SWEEP -- NO DATE FIELDS IN THIS MODULE, N/A
002200*  031712 LMK  WIDENED OUTPUT TABLE FROM 10 TO 20 ENTRIES
002300*  082914 CJP  TICKET PDX-0118 -- PMID: PREFIX NOW STRIPPED
002400*              WHEREVER IT OCCURS, NOT JUST AT COLUMN ONE
002500*  060321 DW   TICKET PDX-0402 -- EMPTY SEGMENTS BETWEEN TWO
002600*              SEMICOLONS ARE PASSED THROUGH UNCHANGED
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WORK-SUB                    PIC 9(03) COMP.
004000     05  OUT-PTR                     PIC 9(03) COMP.
004100     05  WS-ONE-CHAR                  PIC X(01).
004200
004300 01  WS-WORK-STRING                   PIC X(255).
004400 01  WS-COMPACT-STRING                PIC X(255).
004500
004600******************************************************************
004700*  ALTERNATE VIEW OF THE COMPACTED STRING -- A TABLE OF SINGLE
004800*  CHARACTERS, USED WHEN WALKING IT POSITION BY POSITION
004900******************************************************************
005000 01  WS-COMPACT-TABLE REDEFINES WS-COMPACT-STRING.
005100     05  WS-COMPACT-CHAR OCCURS 255 TIMES PIC X(01).
005200
005300******************************************************************
005400*  ALTERNATE VIEW OF THE INCOMING WORK STRING, SAME REASON
005500******************************************************************
005600 01  WS-WORK-TABLE REDEFINES WS-WORK-STRING.
005700     05  WS-WORK-CHAR OCCURS 255 TIMES PIC X(01).
005800
005900 LINKAGE SECTION.
006000 01  PUBLICATION-ID-REC.
006100     05  PMID-INPUT-STRING             PIC X(255).
006200     05  PMID-ID-COUNT                 PIC 9(02) COMP.
006300     05  PMID-IDS-GROUP.
006400         10  PMID-IDS OCCURS 20 TIMES  PIC X(20).                 031712LM
006500
006600******************************************************************
006700*  FLAT VIEW OF THE EXPLODED-ID TABLE -- USED TO BLANK ALL 20
006800*  SLOTS IN ONE MOVE BEFORE UNSTRING REFILLS THEM
006900******************************************************************
007000 01  PMID-IDS-FLAT REDEFINES PMID-IDS-GROUP PIC X(400).
007100
007200 01  RETURN-CD                         PIC 9(04) COMP.
007300
007400 PROCEDURE DIVISION USING PUBLICATION-ID-REC, RETURN-CD.
007500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007600     PERFORM 100-STRIP-PMID-PREFIX THRU 100-EXIT.
007700     PERFORM 200-COMPACT-BLANKS THRU 200-EXIT.
007800     PERFORM 300-EXPLODE-IDS THRU 300-EXIT.
007900
008000     MOVE ZERO TO RETURN-CD.
008100     GOBACK.
008200
008300 000-HOUSEKEEPING.
008400     MOVE PMID-INPUT-STRING TO WS-WORK-STRING.
008500     MOVE SPACES TO WS-COMPACT-STRING.
008600     MOVE SPACES TO PMID-IDS-FLAT.
008700     MOVE ZERO   TO PMID-ID-COUNT.
008800 000-EXIT.
008900     EXIT.
009000
009100 100-STRIP-PMID-PREFIX.
009200****** TICKET PDX-0118 -- REPLACE EVERY "PMID:" WITH SPACES;
009300****** THE SPACES LEFT BEHIND ARE SQUEEZED OUT IN 200 BELOW
009400     INSPECT WS-WORK-STRING REPLACING ALL "PMID:" BY "     ".     082914CJ
009500 100-EXIT.
009600     EXIT.
009700
009800 200-COMPACT-BLANKS.
009900****** WALK THE WORK STRING ONE CHARACTER AT A TIME AND COPY
010000****** EVERY NON-BLANK CHARACTER INTO THE COMPACT STRING
010100     MOVE ZERO TO OUT-PTR.
010200     PERFORM 220-COPY-ONE-CHAR THRU 220-EXIT
010300             VARYING WORK-SUB FROM 1 BY 1
010400             UNTIL WORK-SUB > 255.
010500 200-EXIT.
010600     EXIT.
010700
010800 220-COPY-ONE-CHAR.
010900     MOVE WS-WORK-CHAR(WORK-SUB) TO WS-ONE-CHAR.
011000     IF WS-ONE-CHAR NOT = SPACE
011100         ADD 1 TO OUT-PTR
011200         MOVE WS-ONE-CHAR TO WS-COMPACT-CHAR(OUT-PTR).
011300 220-EXIT.
011400     EXIT.
011500
011600 300-EXPLODE-IDS.
011700****** TICKET PDX-0402 -- EMPTY SEGMENTS (TWO ADJACENT ";") ARE
011800****** RETURNED BY UNSTRING AS SPACES, WHICH IS CORRECT HERE
011900     UNSTRING WS-COMPACT-STRING DELIMITED BY ";"                  060321DW
012000         INTO PMID-IDS(1)  PMID-IDS(2)  PMID-IDS(3)
012100              PMID-IDS(4)  PMID-IDS(5)  PMID-IDS(6)
012200              PMID-IDS(7)  PMID-IDS(8)  PMID-IDS(9)
012300              PMID-IDS(10) PMID-IDS(11) PMID-IDS(12)
012400              PMID-IDS(13) PMID-IDS(14) PMID-IDS(15)
012500              PMID-IDS(16) PMID-IDS(17) PMID-IDS(18)
012600              PMID-IDS(19) PMID-IDS(20)
012700         TALLYING IN PMID-ID-COUNT.
012800 300-EXIT.
012900     EXIT.

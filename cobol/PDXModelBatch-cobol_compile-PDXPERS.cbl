000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PDXPERS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/30/89.
000600 DATE-COMPILED. 05/30/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE PERSIST-AND-REPORT STEP OF THE
001300*          NIGHTLY PDX MODEL LOAD.  IT TAKES THE WORK FILES
001400*          WRITTEN BY PDXLOAD (ONE PROVIDER'S PATIENT AND MODEL
001500*          ROWS, PLUS THE RUN'S CONTROL TOTALS) AND THE ERROR
001600*          LISTING WRITTEN BY PDXVALID, AND:
001700*
001800*             1. COPIES THE PATIENT AND MODEL ROWS THROUGH TO
001900*                THE FINAL PERSISTED OUTPUT FILES
002000*             2. BUILDS THE FACETED-SEARCH SUMMARY FILE READ BY
002100*                PDXQUERY
002200*             3. PRINTS THE LOAD REPORT -- HEADING, PER-STEP
002300*                DETAIL, MOLECULAR SECTION AND CONTROL-TOTAL
002400*                BLOCK -- FOLLOWED BY THE METADATA ERROR LISTING
002500*
002600******************************************************************
002700* CHANGE LOG
002800*  053089 JS   ORIGINAL VERSION, ADAPTED FROM THE PATIENT-LIST
002900*              REPORT FOR THE PDX MODEL LOAD PROJECT
003000*  092203 RT   Y2K SWEEP -- REPORT HEADING DATE CHECKED AGAINST
003100*              THE CENTURY WINDOW RULES, NO FIELD WIDTH CHANGE
003200*  051704 LMK  Y2K READINESS RE-REVIEW -- PASSED, NO CHANGE
003300*              REQUIRED
003400*  040712 CJP  TICKET PDX-0097 -- MOLECULAR SECTION ADDED TO THE
003500*              LOAD REPORT
003600*  091820 DW   TICKET PDX-0421 -- FACETED-SEARCH SUMMARY FILE
003700*              BUILT HERE INSTEAD OF AS A SEPARATE JOB STEP
003750*  080923 LMK  TICKET PDX-0487 -- QUERY ROW MODEL-ID/DATASOURCE
003760*              NOW BUILT FROM THE MODEL LINKAGE ON THE PATIENT
003770*              ROW INSTEAD OF THE SAMPLE-ID
003780*  081023 LMK  TICKET PDX-0512 -- PDXPWRK/PDXPFIN WIDENED 200 TO
003790*              280 TO CARRY THE COLLECTION SITE AND STAGE/GRADE
003795*              PLUS SYSTEM FIELDS PDXLOAD NOW BUILDS (SEE PDXPOUT)
003796*  081123 LMK  TICKET PDX-0520 -- PDXPWRK/PDXPFIN WIDENED 280 TO
003797*              380 TO CARRY THE PATIENT'S TREATMENT PROTOCOL
003798*              (DRUG/DOSE LIST) PDXLOAD NOW ATTACHES TO THE LAST
003799*              SNAPSHOT (SEE PDXPOUT)
003800******************************************************************
003900
004000         INPUT PATIENT WORK FILE -   DDS0001.PDXPWRK
004100         INPUT MODEL WORK FILE   -   DDS0001.PDXMWRK
004200         INPUT CONTROL TOTALS    -   DDS0001.PDXCTLF
004300         INPUT ERROR LISTING     -   DDS0001.PDXERRF
004400         OUTPUT PATIENT FINAL    -   DDS0001.PDXPFIN
004500         OUTPUT MODEL FINAL      -   DDS0001.PDXMFIN
004600         OUTPUT QUERY SUMMARY    -   DDS0001.PDXQFIL
004700         OUTPUT LOAD REPORT      -   DDS0001.PDXRPT
004800         DUMP FILE               -   SYSOUT
004900
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100     SELECT PDXPWRK      ASSIGN TO UT-S-PDXPWRK
006200       FILE STATUS IS OFCODE.
006300     SELECT PDXMWRK      ASSIGN TO UT-S-PDXMWRK
006400       FILE STATUS IS OFCODE.
006500     SELECT PDXCTLF      ASSIGN TO UT-S-PDXCTLF
006600       FILE STATUS IS OFCODE.
006700     SELECT PDXERRF      ASSIGN TO UT-S-PDXERRF
006800       FILE STATUS IS EFCODE.
006900     SELECT PDXPFIN      ASSIGN TO UT-S-PDXPFIN
007000       FILE STATUS IS OFCODE.
007100     SELECT PDXMFIN      ASSIGN TO UT-S-PDXMFIN
007200       FILE STATUS IS OFCODE.
007300     SELECT PDXQFIL      ASSIGN TO UT-S-PDXQFIL
007400       FILE STATUS IS OFCODE.
007500     SELECT PDXRPT       ASSIGN TO UT-S-PDXRPT
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).
008600
008700 FD  PDXRPT
008800     RECORDING MODE IS F
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS RPT-REC.
009200 01  RPT-REC  PIC X(132).
009300
009400 FD  PDXPWRK  RECORDING MODE IS F  RECORD CONTAINS 380 CHARACTERS    081123LM
009500     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS PATIENT-OUT-REC.
009600 COPY PDXPOUT.
009700
009800 FD  PDXMWRK  RECORDING MODE IS F  RECORD CONTAINS 180 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MODEL-OUT-REC.
010000 COPY PDXMOUT.
010100
010200 FD  PDXCTLF  RECORDING MODE IS F  RECORD CONTAINS 116 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS CONTROL-TOTALS-REC.
010400 COPY PDXCTL.
010500
010600 FD  PDXERRF  RECORDING MODE IS F  RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS ERROR-REC.
010800 COPY PDXERR.
010900
011000 FD  PDXPFIN  RECORDING MODE IS F  RECORD CONTAINS 380 CHARACTERS    081123LM
011100     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS PATIENT-FINAL-REC.
011200 01  PATIENT-FINAL-REC           PIC X(380).
011300
011400 FD  PDXMFIN  RECORDING MODE IS F  RECORD CONTAINS 180 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MODEL-FINAL-REC.
011600 01  MODEL-FINAL-REC             PIC X(180).
011700
011800 FD  PDXQFIL  RECORDING MODE IS F  RECORD CONTAINS 150 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MODEL-QUERY-REC.
012000 COPY PDXQREC.
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  OFCODE    PIC X(2).  88 CODE-OK    VALUE SPACES.
012600     05  EFCODE    PIC X(2).  88 CODE-READ-ERR VALUE SPACES.
012700     05  FILLER    PIC X(06).
012800
012900 01  FLAGS-AND-SWITCHES.
013000     05  MORE-PWRK-SW    PIC X(01) VALUE "Y".
013100         88  NO-MORE-PWRK  VALUE "N".
013200     05  MORE-MWRK-SW    PIC X(01) VALUE "Y".
013300         88  NO-MORE-MWRK  VALUE "N".
013400     05  MORE-ERRF-SW    PIC X(01) VALUE "Y".
013500         88  NO-MORE-ERRF  VALUE "N".
013600     05  FILLER          PIC X(07).
013700
013800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013900     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
014000     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
014100     05  WS-PATIENT-ROWS-CT          PIC S9(7) COMP-3 VALUE ZERO.
014200     05  WS-MODEL-ROWS-CT            PIC S9(7) COMP-3 VALUE ZERO.
014300     05  WS-ERROR-ROWS-CT            PIC S9(7) COMP-3 VALUE ZERO.
014400     05  FILLER                      PIC X(10).
014500
014600******************************************************************
014700*  SYSTEM DATE FOR THE REPORT HEADING -- TWO-DIGIT YEAR, SAME
014800*  AS EVERY OTHER DATE FIELD IN THIS SHOP'S REPORTS
014900******************************************************************
015000 01  WS-REPORT-DATE.
015100     05  WS-RPT-YY                   PIC 9(2).
015200     05  WS-RPT-MM                   PIC 9(2).
015300     05  WS-RPT-DD                   PIC 9(2).
015400
015500******************************************************************
015600*  ALTERNATE SINGLE-FIELD VIEW OF THE SYSTEM DATE, USED ONLY BY
015700*  THE ACCEPT STATEMENT IN 000-HOUSEKEEPING
015800******************************************************************
015900 01  WS-REPORT-DATE-ALT REDEFINES WS-REPORT-DATE PIC X(06).
016000
016100******************************************************************
016200*  PRINT LINES FOR THE LOAD REPORT -- SAME SHOP STYLE AS THE
016300*  PATIENT-LIST REPORT THIS PROGRAM WAS ADAPTED FROM
016400******************************************************************
016500 01  WS-HDR-REC.
016600     05  FILLER               PIC X(01) VALUE SPACE.
016700     05  HDR-DATE.
016800         10  HDR-MM           PIC 9(2).
016900         10  FILLER           PIC X(01) VALUE "/".
017000         10  HDR-DD           PIC 9(2).
017100         10  FILLER           PIC X(01) VALUE "/".
017200         10  HDR-YY           PIC 9(2).
017300     05  FILLER               PIC X(20) VALUE SPACES.
017400     05  FILLER               PIC X(50) VALUE
017500         "PDX MODEL DATA LOAD -- NIGHTLY LOAD REPORT".
017600     05  FILLER               PIC X(26)
017700         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
017800     05  PAGE-NBR-O           PIC ZZ9.
017900
018000 01  WS-BLANK-LINE.
018100     05  FILLER               PIC X(130) VALUE SPACES.
018200
018300 01  WS-PROVIDER-HDR.
018400     05  FILLER               PIC X(20) VALUE "PROVIDER CODE:".
018500     05  PROV-CODE-O          PIC X(10).
018600     05  FILLER               PIC X(100) VALUE SPACES.
018700
018800 01  WS-STEP-DETAIL-REC.
018900     05  FILLER               PIC X(30).
019000     05  STEP-LABEL-O         PIC X(30).
019100     05  STEP-COUNT-O         PIC ZZZ,ZZ9.
019200     05  FILLER               PIC X(66) VALUE SPACES.
019300
019400******************************************************************
019500*  FLAT VIEW OF THE STEP-DETAIL LINE -- BLANKED BEFORE EACH
019600*  COUNT IS MOVED IN SO NO PRIOR LABEL BLEEDS THROUGH
019700******************************************************************
019800 01  WS-STEP-DETAIL-FLAT REDEFINES WS-STEP-DETAIL-REC PIC X(133).
019900
020000 01  WS-MOLCHAR-HDR.
020100     05  FILLER               PIC X(130)
020200         VALUE "MOLECULAR DATA SUMMARY".
020300
020400 01  WS-CONTROL-TOTAL-HDR.
020500     05  FILLER               PIC X(130)
020600         VALUE "CONTROL TOTALS FOR THIS PROVIDER".
020700
020800 01  WS-ERROR-HDR.
020900     05  FILLER               PIC X(130)
021000         VALUE "METADATA VALIDATION ERRORS".
021100
021200 01  WS-ERROR-DETAIL-REC.
021300     05  FILLER               PIC X(05).
021400     05  ERR-PROVIDER-O       PIC X(10).
021500     05  FILLER               PIC X(02) VALUE SPACES.
021600     05  ERR-TYPE-O           PIC X(20).
021700     05  FILLER               PIC X(02) VALUE SPACES.
021800     05  ERR-FILE-O           PIC X(30).
021900     05  FILLER               PIC X(02) VALUE SPACES.
022000     05  ERR-COLUMN-O         PIC X(30).
022100     05  FILLER               PIC X(31) VALUE SPACES.
022200
022300******************************************************************
022400*  FLAT VIEW OF THE ERROR-DETAIL LINE -- SAME REASON AS THE
022500*  STEP-DETAIL FLAT VIEW ABOVE
022600******************************************************************
022700 01  WS-ERROR-DETAIL-FLAT REDEFINES WS-ERROR-DETAIL-REC PIC X(132).
022800
022900 01  WS-NO-ERRORS-REC.
023000     05  FILLER               PIC X(130)
023100         VALUE "   NO VALIDATION ERRORS WERE REPORTED FOR THIS RUN".
023200
023300 PROCEDURE DIVISION.
023400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023500     PERFORM 100-PERSIST-PATIENTS THRU 100-EXIT
023600             UNTIL NO-MORE-PWRK.
023700     PERFORM 200-PERSIST-MODELS THRU 200-EXIT
023800             UNTIL NO-MORE-MWRK.
023900     PERFORM 500-WRITE-LOAD-REPORT THRU 500-EXIT.
024000     PERFORM 600-WRITE-ERROR-LISTING THRU 600-EXIT.
024100     PERFORM 999-CLEANUP THRU 999-EXIT.
024200     MOVE +0 TO RETURN-CODE.
024300     GOBACK.
024400
024500 000-HOUSEKEEPING.
024600     DISPLAY "******** BEGIN JOB PDXPERS ********".
024700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024800     ACCEPT WS-REPORT-DATE-ALT FROM DATE.
024900 000-EXIT.
025000     EXIT.
025100
025200 100-PERSIST-PATIENTS.
025300****** COPY THE PATIENT ROW THROUGH, THEN TURN IT INTO A QUERY
025400****** SUMMARY ROW FOR PDXQUERY
025500     READ PDXPWRK
025600         AT END MOVE "N" TO MORE-PWRK-SW
025700         GO TO 100-EXIT
025800     END-READ.
025900     ADD +1 TO WS-PATIENT-ROWS-CT.
026000     MOVE PATIENT-OUT-REC TO PATIENT-FINAL-REC.
026100     WRITE PATIENT-FINAL-REC.
026200     PERFORM 150-BUILD-QUERY-ROW THRU 150-EXIT.                   091820DW
026300 100-EXIT.
026400     EXIT.
026500
026600 150-BUILD-QUERY-ROW.                                             091820DW
026610****** MODEL-ID AND DATASOURCE NOW COME OFF THE MODEL LINKAGE      080923LM
026620****** PDXLOAD CARRIES ON THE PATIENT ROW, NOT THE SAMPLE-ID        080923LM
026700     MOVE SPACES TO MODEL-QUERY-REC.
026750     MOVE POUT-MODEL-SEQ-NO       TO MFQ-MODEL-ID.                080923LM
026760     MOVE POUT-DATASOURCE         TO MFQ-DATASOURCE.              080923LM
026900     MOVE POUT-SEX                TO MFQ-PATIENT-GENDER.
027000     MOVE POUT-SNAPSHOT-AGE       TO MFQ-PATIENT-AGE.
027100     MOVE POUT-TREATMENT-NAIVE    TO MFQ-TREATMENT-STATUS.
027200     MOVE POUT-PRIMARY-SITE       TO MFQ-ORIGIN-TISSUE.
027300     MOVE POUT-TUMOUR-TYPE        TO MFQ-CLASSIFICATION.
027400     WRITE MODEL-QUERY-REC.
027500 150-EXIT.
027600     EXIT.
027700
027800 200-PERSIST-MODELS.
027900     READ PDXMWRK
028000         AT END MOVE "N" TO MORE-MWRK-SW
028100         GO TO 200-EXIT
028200     END-READ.
028300     ADD +1 TO WS-MODEL-ROWS-CT.
028400     MOVE MODEL-OUT-REC TO MODEL-FINAL-REC.
028500     WRITE MODEL-FINAL-REC.
028600 200-EXIT.
028700     EXIT.
028800
028900 500-WRITE-LOAD-REPORT.
029000     READ PDXCTLF
029100         AT END DISPLAY "** NO CONTROL TOTALS RECEIVED **"
029200         GO TO 500-EXIT
029300     END-READ.
029400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
029500     MOVE CTL-PROVIDER-CODE TO PROV-CODE-O.
029600     WRITE RPT-REC FROM WS-PROVIDER-HDR AFTER ADVANCING 1.
029700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
029800
029900     MOVE "PATIENTS READ"            TO STEP-LABEL-O.
030000     MOVE CTL-PATIENTS-READ          TO STEP-COUNT-O.
030100     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
030200     MOVE "PATIENTS LOADED"          TO STEP-LABEL-O.
030300     MOVE CTL-PATIENTS-LOADED        TO STEP-COUNT-O.
030400     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
030500     MOVE "PATIENTS IN ERROR"        TO STEP-LABEL-O.
030600     MOVE CTL-PATIENTS-IN-ERROR      TO STEP-COUNT-O.
030700     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
030800     MOVE "MODELS LOADED"            TO STEP-LABEL-O.
030900     MOVE CTL-MODELS-LOADED          TO STEP-COUNT-O.
031000     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
031100     MOVE "SAMPLES LOADED"           TO STEP-LABEL-O.
031200     MOVE CTL-SAMPLES-LOADED         TO STEP-COUNT-O.
031300     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
031400     MOVE "SNAPSHOTS CREATED"        TO STEP-LABEL-O.
031500     MOVE CTL-SNAPSHOTS-CREATED      TO STEP-COUNT-O.
031600     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
031700     MOVE "SPECIMENS CREATED"        TO STEP-LABEL-O.
031800     MOVE CTL-SPECIMENS-CREATED      TO STEP-COUNT-O.
031900     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
032000     MOVE "VALIDATIONS LOADED"       TO STEP-LABEL-O.
032100     MOVE CTL-VALIDATIONS-LOADED     TO STEP-COUNT-O.
032200     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
032300     MOVE "SHARING RECORDS LOADED"   TO STEP-LABEL-O.
032400     MOVE CTL-SHARING-LOADED         TO STEP-COUNT-O.
032500     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
032600
032700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
032800     WRITE RPT-REC FROM WS-MOLCHAR-HDR AFTER ADVANCING 2.
032900     MOVE "MOLECULAR ROWS READ"      TO STEP-LABEL-O.             040712CJ
033000     MOVE CTL-MOLECULAR-READ         TO STEP-COUNT-O.             040712CJ
033100     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
033200     MOVE "MARKERS MATCHED"          TO STEP-LABEL-O.
033300     MOVE CTL-MOLECULAR-MATCHED      TO STEP-COUNT-O.
033400     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
033500     MOVE "MARKERS UNMATCHED"        TO STEP-LABEL-O.
033600     MOVE CTL-MOLECULAR-UNMATCHED    TO STEP-COUNT-O.
033700     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
033800
033900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
034000     WRITE RPT-REC FROM WS-CONTROL-TOTAL-HDR AFTER ADVANCING 2.
034100     MOVE "FINAL PATIENT ROWS WRITTEN" TO STEP-LABEL-O.
034200     MOVE WS-PATIENT-ROWS-CT             TO STEP-COUNT-O.
034300     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
034400     MOVE "FINAL MODEL ROWS WRITTEN"  TO STEP-LABEL-O.
034500     MOVE WS-MODEL-ROWS-CT              TO STEP-COUNT-O.
034600     PERFORM 740-WRITE-STEP-DETAIL THRU 740-EXIT.
034700 500-EXIT.
034800     EXIT.
034900
035000 600-WRITE-ERROR-LISTING.
035100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
035200     WRITE RPT-REC FROM WS-ERROR-HDR AFTER ADVANCING 2.
035300     PERFORM 620-WRITE-ONE-ERROR THRU 620-EXIT
035400             UNTIL NO-MORE-ERRF.
035500     IF WS-ERROR-ROWS-CT = ZERO
035600         WRITE RPT-REC FROM WS-NO-ERRORS-REC AFTER ADVANCING 1.
035700 600-EXIT.
035800     EXIT.
035900
036000 620-WRITE-ONE-ERROR.
036100     READ PDXERRF
036200         AT END MOVE "N" TO MORE-ERRF-SW
036300         GO TO 620-EXIT
036400     END-READ.
036500     ADD +1 TO WS-ERROR-ROWS-CT.
036600     MOVE ERR-PROVIDER TO ERR-PROVIDER-O.
036700     IF ERR-TYPE-MISSING-FILE
036800         MOVE "FILE NOT PRESENT" TO ERR-TYPE-O
036900     ELSE
037000         MOVE "COLUMN NOT PRESENT" TO ERR-TYPE-O.
037100     MOVE ERR-FILE   TO ERR-FILE-O.
037200     MOVE ERR-COLUMN TO ERR-COLUMN-O.
037300     WRITE RPT-REC FROM WS-ERROR-DETAIL-REC AFTER ADVANCING 1.
037400     MOVE SPACES TO WS-ERROR-DETAIL-FLAT.
037500 620-EXIT.
037600     EXIT.
037700
037800 700-WRITE-PAGE-HDR.
037900     MOVE WS-RPT-MM TO HDR-MM.
038000     MOVE WS-RPT-DD TO HDR-DD.
038100     MOVE WS-RPT-YY TO HDR-YY.
038200     MOVE WS-PAGES  TO PAGE-NBR-O.
038300     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
038400     ADD +1 TO WS-PAGES.
038500     MOVE ZERO TO WS-LINES.
038600 700-EXIT.
038700     EXIT.
038800
038900 740-WRITE-STEP-DETAIL.
039000     WRITE RPT-REC FROM WS-STEP-DETAIL-REC AFTER ADVANCING 1.
039100     MOVE SPACES TO WS-STEP-DETAIL-FLAT.
039200     ADD +1 TO WS-LINES.
039300     IF WS-LINES > 45
039400         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
039500 740-EXIT.
039600     EXIT.
039700
039800 800-OPEN-FILES.
039900     OPEN INPUT PDXPWRK, PDXMWRK, PDXCTLF, PDXERRF.
040000     OPEN OUTPUT PDXPFIN, PDXMFIN, PDXQFIL, PDXRPT, SYSOUT.
040100 800-EXIT.
040200     EXIT.
040300
040400 850-CLOSE-FILES.
040500     CLOSE PDXPWRK, PDXMWRK, PDXCTLF, PDXERRF, PDXPFIN, PDXMFIN,
040600           PDXQFIL, PDXRPT, SYSOUT.
040700 850-EXIT.
040800     EXIT.
040900
041000 999-CLEANUP.
041100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041200     DISPLAY "** PATIENT/MODEL ROWS PERSISTED **".
041300     DISPLAY WS-PATIENT-ROWS-CT.
041400     DISPLAY WS-MODEL-ROWS-CT.
041500     DISPLAY "** VALIDATION ERRORS LISTED **".
041600     DISPLAY WS-ERROR-ROWS-CT.
041700     DISPLAY "******** NORMAL END OF JOB PDXPERS ********".
041800 999-EXIT.
041900     EXIT.

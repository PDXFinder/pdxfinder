000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PDXLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/89.
000600 DATE-COMPILED. 05/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE NIGHTLY LOAD STEP FOR ONE PDX DATA
001300*          PROVIDER.  IT READS THE PROVIDER, PATIENT, MODEL,
001400*          MODEL-VALIDATION, SAMPLE, SHARING, SAMPLE-PLATFORM,
001500*          TREATMENT AND MOLECULAR FILES, IN THAT ORDER, AND
001600*          BUILDS THE CROSS-LINKED PATIENT/MODEL/SPECIMEN/SAMPLE
001700*          RECORDS IN WORKING STORAGE.
001800*
001900*          REFERENCE DATA (HOST STRAINS, TISSUES, TUMOUR TYPES,
002000*          ENGRAFTMENT SITE/TYPE/MATERIAL, PLATFORMS) IS CREATED
002100*          AT MOST ONCE PER RUN USING A GET-OR-CREATE LOOKUP ON
002200*          EACH TABLE.  THE GENE-MARKER TABLE IS LOADED SORTED
002300*          AND SEARCHED WITH A BINARY SEARCH.
002400*
002500*          THE BUILT PATIENT AND MODEL RECORDS ARE HANDED TO THE
002600*          PERSIST/REPORT STEP (PDXPERS) ON TWO WORK FILES, ALONG
002700*          WITH THE RUN'S CONTROL TOTALS.
002800*
002900******************************************************************
003000* CHANGE LOG
003100*  050989 JS   ORIGINAL VERSION FOR THE PDX MODEL LOAD PROJECT
003200*  092203 RT   Y2K SWEEP -- ACCEPT WS-DATE FROM DATE STILL GOOD
003300*              FOR TWO-DIGIT YEARS, NOTED FOR FUTURE CENTURY WORK
003400*  031407 LMK  ADDED THE SAMPLE-PLATFORM AND TREATMENT STEPS
003500*  082211 CJP  TICKET PDX-0142 -- MOLECULAR LOAD NOW SKIPS
003600*              UNMATCHED MARKER SYMBOLS INSTEAD OF ABENDING
003700*  061015 DW   TICKET PDX-0298 -- MARKER TABLE LOOKUP CHANGED
003800*              FROM LINEAR SCAN TO BINARY SEARCH ON THE SORTED
003900*              MARKER-REF-FILE
004000*  092619 SJK  TICKET PDX-0410 -- CYTOGENETICS FILE ADDED AS THE
004100*              THIRD MOLECULAR FEED
004150*  080923 LMK  TICKET PDX-0487 -- SHARING STEP NOW BUILDS THE
004160*              PROVIDER'S EXTERNAL-URL/PROJECT/ACCESSIBILITY
004170*              GROUPS INSTEAD OF JUST COUNTING RECORDS; THE
004180*              MOLECULAR FEEDS NOW RESOLVE THE SAMPLE AND
004190*              ATTACH A REAL MOLCHAR LINE INSTEAD OF COUNTING
004195*              READ/MATCHED ROWS WITH NOTHING BEHIND THEM
004196*  081023 LMK  TICKET PDX-0512 -- SAMPLE BUILD NOW GET-OR-
004197*              CREATES THE COLLECTION SITE AND CARRIES STAGE/
004198*              GRADE/SYSTEM THROUGH TO THE WORK FILE; A NEW
004199*              PASSAGE/STRAIN COMBINATION ON A SAMPLE-PLATFORM
004201*              OR MOLECULAR ROW NOW CREATES THE SPECIMEN INSTEAD
004202*              OF ABENDING THE RUN; SPECIMEN LOOKUPS ARE NOW
004203*              SCOPED TO THE OWNING MODEL, NOT PASSAGE/STRAIN
004204*              ALONE
004206*  081123 LMK  TICKET PDX-0520 -- 8000-LOAD-TREATMENTS BUILT THE
004207*              PROTOCOL BUT NEVER STORED IT; THE LAST SNAPSHOT'S
004208*              DRUG/DOSE LIST IS NOW HELD ON SNAPSHOT-TABLE AND
004209*              CARRIED THROUGH TO PDXPOUT (RECORD LENGTH 280 TO 380)
004210******************************************************************
004300
004400         INPUT PROVIDER FILE     -   DDS0001.PDXPROV
004500         INPUT PATIENT FILE      -   DDS0001.PDXPATF
004600         INPUT MODEL FILE        -   DDS0001.PDXMDLF
004700         INPUT VALIDATION FILE   -   DDS0001.PDXVALF
004800         INPUT SAMPLE FILE       -   DDS0001.PDXSMPF
004900         INPUT SHARING FILE      -   DDS0001.PDXSHRF
005000         INPUT SAMPLE-PLAT FILE  -   DDS0001.PDXSPLF  (OPTIONAL)
005100         INPUT TREATMENT FILE    -   DDS0001.PDXTRTF  (OPTIONAL)
005200         INPUT MUTATION FILE     -   DDS0001.PDXMUTF  (OPTIONAL)
005300         INPUT CNA FILE          -   DDS0001.PDXCNAF  (OPTIONAL)
005400         INPUT CYTOGEN FILE      -   DDS0001.PDXCYTF  (OPTIONAL)
005500         INPUT MARKER REF FILE   -   DDS0001.PDXMRKF
005600         OUTPUT PATIENT WORK FILE -  DDS0001.PDXPWRK
005700         OUTPUT MODEL WORK FILE   -  DDS0001.PDXMWRK
005800         OUTPUT CONTROL TOTALS   -   DDS0001.PDXCTLF
005900         DUMP FILE               -   SYSOUT
006000
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200     SELECT PDXPROV      ASSIGN TO UT-S-PDXPROV
007300       FILE STATUS IS OFCODE.
007400     SELECT PDXPATF      ASSIGN TO UT-S-PDXPATF
007500       FILE STATUS IS OFCODE.
007600     SELECT PDXMDLF      ASSIGN TO UT-S-PDXMDLF
007700       FILE STATUS IS OFCODE.
007800     SELECT PDXVALF      ASSIGN TO UT-S-PDXVALF
007900       FILE STATUS IS OFCODE.
008000     SELECT PDXSMPF      ASSIGN TO UT-S-PDXSMPF
008100       FILE STATUS IS OFCODE.
008200     SELECT PDXSHRF      ASSIGN TO UT-S-PDXSHRF
008300       FILE STATUS IS OFCODE.
008400     SELECT PDXSPLF      ASSIGN TO UT-S-PDXSPLF
008500       FILE STATUS IS SPLCODE.
008600     SELECT PDXTRTF      ASSIGN TO UT-S-PDXTRTF
008700       FILE STATUS IS TRTCODE.
008800     SELECT PDXMUTF      ASSIGN TO UT-S-PDXMUTF
008900       FILE STATUS IS MUTCODE.
009000     SELECT PDXCNAF      ASSIGN TO UT-S-PDXCNAF
009100       FILE STATUS IS CNACODE.
009200     SELECT PDXCYTF      ASSIGN TO UT-S-PDXCYTF
009300       FILE STATUS IS CYTCODE.
009400     SELECT PDXMRKF      ASSIGN TO UT-S-PDXMRKF
009500       FILE STATUS IS OFCODE.
009600     SELECT PDXPWRK      ASSIGN TO UT-S-PDXPWRK
009700       FILE STATUS IS OFCODE.
009800     SELECT PDXMWRK      ASSIGN TO UT-S-PDXMWRK
009900       FILE STATUS IS OFCODE.
010000     SELECT PDXCTLF      ASSIGN TO UT-S-PDXCTLF
010100       FILE STATUS IS OFCODE.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC  PIC X(130).
011100
011200 FD  PDXPROV  RECORDING MODE IS F  RECORD CONTAINS 120 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS PROVIDER-REC.
011400 COPY PDXPROV.
011500
011600 FD  PDXPATF  RECORDING MODE IS F  RECORD CONTAINS 140 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS PATIENT-REC.
011800 COPY PDXPAT.
011900
012000 FD  PDXMDLF  RECORDING MODE IS F  RECORD CONTAINS 150 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MODEL-REC.
012200 COPY PDXMDL.
012300
012400 FD  PDXVALF  RECORDING MODE IS F  RECORD CONTAINS 166 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS VALIDATION-REC.
012600 COPY PDXVAL.
012700
012800 FD  PDXSMPF  RECORDING MODE IS F  RECORD CONTAINS 320 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS SAMPLE-REC.
013000 COPY PDXSMP.
013100
013200 FD  PDXSHRF  RECORDING MODE IS F  RECORD CONTAINS 266 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS SHARING-REC.
013400 COPY PDXSHR.
013500
013600 FD  PDXSPLF  RECORDING MODE IS F  RECORD CONTAINS 150 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS SAMPLE-PLATFORM-REC.
013800 COPY PDXSPL.
013900
014000 FD  PDXTRTF  RECORDING MODE IS F  RECORD CONTAINS 146 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS TREATMENT-REC.
014200 COPY PDXTRT.
014300
014400 FD  PDXMUTF  RECORDING MODE IS F  RECORD CONTAINS 280 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MUTATION-REC.
014600 COPY PDXMUT.
014700
014800 FD  PDXCNAF  RECORDING MODE IS F  RECORD CONTAINS 230 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS CNA-REC.
015000 COPY PDXCNA.
015100
015200 FD  PDXCYTF  RECORDING MODE IS F  RECORD CONTAINS 150 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS CYTOGENETICS-REC.
015400 COPY PDXCYT.
015500
015600 FD  PDXMRKF  RECORDING MODE IS F  RECORD CONTAINS 40 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MARKER-REF-REC.
015800 COPY PDXMRK.
015900
016000 FD  PDXPWRK  RECORDING MODE IS F  RECORD CONTAINS 380 CHARACTERS    081123LM
016100     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS PATIENT-OUT-REC.
016200 COPY PDXPOUT.
016300
016400 FD  PDXMWRK  RECORDING MODE IS F  RECORD CONTAINS 180 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MODEL-OUT-REC.
016600 COPY PDXMOUT.
016700
016800 FD  PDXCTLF  RECORDING MODE IS F  RECORD CONTAINS 116 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS CONTROL-TOTALS-REC.
017000 COPY PDXCTL.
017100
017200 WORKING-STORAGE SECTION.
017300
017400 01  FILE-STATUS-CODES.
017500     05  OFCODE    PIC X(2).  88 CODE-OK   VALUE SPACES.
017600     05  SPLCODE   PIC X(2).  88 SPL-PRESENT VALUE SPACES.
017700         88 SPL-ABSENT VALUE "35".
017800     05  TRTCODE   PIC X(2).  88 TRT-PRESENT VALUE SPACES.
017900         88 TRT-ABSENT VALUE "35".
018000     05  MUTCODE   PIC X(2).  88 MUT-PRESENT VALUE SPACES.
018100         88 MUT-ABSENT VALUE "35".
018200     05  CNACODE   PIC X(2).  88 CNA-PRESENT VALUE SPACES.
018300         88 CNA-ABSENT VALUE "35".
018400     05  CYTCODE   PIC X(2).  88 CYT-PRESENT VALUE SPACES.
018500         88 CYT-ABSENT VALUE "35".
018600
018700 01  FLAGS-AND-SWITCHES.
018800     05 MORE-PAT-SW    PIC X(01) VALUE "Y".  88 NO-MORE-PAT   VALUE "N".
018900     05 MORE-MDL-SW    PIC X(01) VALUE "Y".  88 NO-MORE-MDL   VALUE "N".
019000     05 MORE-VAL-SW    PIC X(01) VALUE "Y".  88 NO-MORE-VAL   VALUE "N".
019100     05 MORE-SMP-SW    PIC X(01) VALUE "Y".  88 NO-MORE-SMP   VALUE "N".
019200     05 MORE-SHR-SW    PIC X(01) VALUE "Y".  88 NO-MORE-SHR   VALUE "N".
019300     05 MORE-SPL-SW    PIC X(01) VALUE "Y".  88 NO-MORE-SPL   VALUE "N".
019400     05 MORE-TRT-SW    PIC X(01) VALUE "Y".  88 NO-MORE-TRT   VALUE "N".
019500     05 MORE-MUT-SW    PIC X(01) VALUE "Y".  88 NO-MORE-MUT   VALUE "N".
019600     05 MORE-CNA-SW    PIC X(01) VALUE "Y".  88 NO-MORE-CNA   VALUE "N".
019700     05 MORE-CYT-SW    PIC X(01) VALUE "Y".  88 NO-MORE-CYT   VALUE "N".
019800     05 SPL-FILE-PRESENT-SW PIC X(01) VALUE "N".
019900         88 HAVE-SPL-FILE VALUE "Y".
020000     05 TRT-FILE-PRESENT-SW PIC X(01) VALUE "N".
020100         88 HAVE-TRT-FILE VALUE "Y".
020200     05 MUT-FILE-PRESENT-SW PIC X(01) VALUE "N".
020300         88 HAVE-MUT-FILE VALUE "Y".
020400     05 CNA-FILE-PRESENT-SW PIC X(01) VALUE "N".
020500         88 HAVE-CNA-FILE VALUE "Y".
020600     05 CYT-FILE-PRESENT-SW PIC X(01) VALUE "N".
020700         88 HAVE-CYT-FILE VALUE "Y".
020800     05 FOUND-SW             PIC X(01) VALUE "N".
020900         88 ITEM-FOUND     VALUE "Y".
021000     05 MARKER-MATCH-SW      PIC X(01) VALUE "N".
021100         88 MARKER-EXACT   VALUE "E".
021200         88 MARKER-SYNONYM VALUE "S".
021300         88 MARKER-NONE    VALUE "N".
021400     05 MORE-MRK-SW          PIC X(01) VALUE "Y".
021500         88 NO-MORE-MRK    VALUE "N".
021600
021700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021800     05 CTL-PATIENTS-READ-WS      PIC S9(7) COMP-3.
021900     05 CTL-PATIENTS-LOADED-WS    PIC S9(7) COMP-3.
022000     05 CTL-PATIENTS-IN-ERROR-WS  PIC S9(7) COMP-3.
022100     05 CTL-MODELS-LOADED-WS      PIC S9(7) COMP-3.
022200     05 CTL-SAMPLES-LOADED-WS     PIC S9(7) COMP-3.
022300     05 CTL-SNAPSHOTS-CREATED-WS  PIC S9(7) COMP-3.
022400     05 CTL-SPECIMENS-CREATED-WS  PIC S9(7) COMP-3.
022500     05 CTL-VALIDATIONS-WS        PIC S9(7) COMP-3.
022600     05 CTL-SHARING-WS            PIC S9(7) COMP-3.
022700     05 CTL-MOLECULAR-READ-WS     PIC S9(7) COMP-3.
022800     05 CTL-MOLECULAR-MATCHED-WS  PIC S9(7) COMP-3.
022900     05 CTL-MOLECULAR-UNMATCH-WS  PIC S9(7) COMP-3.
023000     05 PAT-SUB                   PIC 9(4) COMP.
023100     05 MDL-SUB                   PIC 9(4) COMP.
023200     05 TBL-SUB                   PIC 9(4) COMP.
023300     05 SPEC-SUB                  PIC 9(4) COMP.
023400     05 SNAP-SUB                  PIC 9(4) COMP.
023500     05 SAMP-SUB                  PIC 9(4) COMP.
023600     05 MC-SUB                    PIC 9(4) COMP.
023700     05 MRK-LOW                   PIC 9(4) COMP.
023800     05 MRK-HIGH                  PIC 9(4) COMP.
023900     05 MRK-MID                   PIC 9(4) COMP.
024000     05 WORK-IDX                  PIC 9(4) COMP.
024100
024200 77  WS-PATIENT-COUNT     PIC 9(4) COMP VALUE ZERO.
024300 77  WS-MODEL-COUNT       PIC 9(4) COMP VALUE ZERO.
024400 77  WS-HOSTSTRAIN-COUNT  PIC 9(4) COMP VALUE ZERO.
024500 77  WS-TISSUE-COUNT      PIC 9(4) COMP VALUE ZERO.
024600 77  WS-TUMTYPE-COUNT     PIC 9(4) COMP VALUE ZERO.
024700 77  WS-SITE-COUNT        PIC 9(4) COMP VALUE ZERO.
024800 77  WS-TYPE-COUNT        PIC 9(4) COMP VALUE ZERO.
024900 77  WS-MATERIAL-COUNT    PIC 9(4) COMP VALUE ZERO.
025000 77  WS-PLATFORM-COUNT    PIC 9(4) COMP VALUE ZERO.
025100 77  WS-SPECIMEN-COUNT    PIC 9(4) COMP VALUE ZERO.
025200 77  WS-SNAPSHOT-COUNT    PIC 9(4) COMP VALUE ZERO.
025300 77  WS-SAMPLE-COUNT      PIC 9(4) COMP VALUE ZERO.
025400 77  WS-MOLCHAR-COUNT     PIC 9(4) COMP VALUE ZERO.
025500 77  WS-MARKER-COUNT      PIC 9(4) COMP VALUE ZERO.
025600 77  WS-PROVIDER-CODE     PIC X(10).
025700 77  WS-HOLD-NAME         PIC X(40).
025800 77  WS-RETURN-CD         PIC 9(04) COMP.
025900 77  WS-TUMTYPE-IDX-HOLD  PIC 9(4) COMP.
026000 77  WS-TISSUE-IDX-HOLD   PIC 9(4) COMP.
026050 77  WS-COLLSITE-IDX-HOLD PIC 9(4) COMP.                           081023LM
026100******************************************************************
026200*  COMMON SEARCH ARGUMENT FOR 4100-FIND-MODEL -- MOVED IN FROM
026300*  WHICHEVER FD RECORD CARRIES THE MODEL-ID BEING RESOLVED
026400******************************************************************
026500 77  WS-SEARCH-MODEL-ID   PIC X(20).
026520
026540******************************************************************
026550*  COMMON SAMPLE-RESOLUTION ARGUMENT -- SHARED BY THE SAMPLE-
026560*  PLATFORM STEP (7) AND THE THREE MOLECULAR FEEDS (STEP 9) TO
026570*  RESOLVE A SAMPLE BY ORIGIN VIA 7100-RESOLVE-SAMPLE-BY-ORIGIN
026580******************************************************************
026590 01  RESOLVE-SAMPLE-ARGS.
026600     05  WS-RESOLVE-ORIGIN        PIC X(10).
026610         88  WS-ORIGIN-PATIENT    VALUE "PATIENT".
026620         88  WS-ORIGIN-XENOGRAFT  VALUE "XENOGRAFT".
026630     05  WS-RESOLVE-MODEL-ID      PIC X(20).
026635     05  WS-RESOLVE-SAMPLE-ID     PIC X(20).
026640     05  WS-RESOLVE-PASSAGE       PIC X(05).
026650     05  WS-RESOLVE-HOSTSTRAIN-FULL PIC X(40).
026660     05  WS-MOLCHAR-TYPE-ARG      PIC X(20).
026670
026680******************************************************************
026690*  PROVIDER DETAIL HELD IN WORKING STORAGE -- THE ONE PROVIDER
026700*  RECORD'S TYPE, CONTACT/SOURCE URLS, ACCESSIBILITY AND PROJECT
026710*  GROUP ARE SET (AND RESET) FROM SHARING-REC DATA IN STEP 6;
026720*  PROVIDER TYPE AND THE URL LIST ARE OVERWRITTEN BY EVERY
026730*  SHARING RECORD READ -- LAST ONE WINS, PER BUSINESS RULE U3
026740******************************************************************
026750 01  PROVIDER-DETAIL-WS.
026760     05  PRV-TYPE-WS              PIC X(20).
026770     05  PRV-ACCESS-WS            PIC X(20).
026780     05  PRV-EUROACCESS-WS        PIC X(20).
026790     05  PRV-PROJECT-WS           PIC X(20).
026800     05  PRV-URL-COUNT-WS         PIC 9(4) COMP.
026810     05  PRV-URL-ENTRY-WS OCCURS 3 TIMES.
026820         10  PRV-URL-TYPE-WS      PIC X(10).
026830             88  URL-IS-CONTACT   VALUE "CONTACT".
026840             88  URL-IS-SOURCE    VALUE "SOURCE".
026850         10  PRV-URL-VALUE-WS     PIC X(60).
026860
026870******************************************************************
026880*  BUILT MOLECULAR DATA ROW -- ONE PER ACCEPTED MUTATION/CNA/
026890*  CYTOGENETICS RECORD, MARKER ALREADY RESOLVED TO ITS CANONICAL
026900*  SYMBOL.  CARRIES NO FURTHER THAN THE MOLCHAR IT IS APPENDED
026910*  TO -- THERE IS NO DETAIL OUTPUT FILE FOR THIS DATA, ONLY THE
026920*  PER-SAMPLE LINE COUNT ON PDXPOUT/PDXMOUT
026930******************************************************************
026940 01  MOLECULAR-DATA-ROW.
026950     05  MDR-TYPE                    PIC X(15).
026960         88  MDR-IS-MUTATION         VALUE "MUTATION".
026970         88  MDR-IS-CNA              VALUE "CNA".
026980         88  MDR-IS-CYTOGENETICS     VALUE "CYTOGENETICS".
026990     05  MDR-SYMBOL                  PIC X(15).
027000     05  MDR-PLATFORM                PIC X(30).
027010     05  MDR-MUTATION-DETAIL.
027020         10  MDR-AMINO-ACID-CHANGE   PIC X(20).
027030         10  MDR-CONSEQUENCE         PIC X(20).
027040         10  MDR-CHROMOSOME          PIC X(05).
027050         10  MDR-REF-ALLELE          PIC X(10).
027060         10  MDR-ALT-ALLELE          PIC X(10).
027070     05  MDR-CNA-DETAIL.
027080         10  MDR-SEQ-END-POS         PIC X(12).
027090         10  MDR-COPY-NUMBER-STATUS  PIC X(15).
027100         10  MDR-LOG2R               PIC X(10).
027110     05  FILLER                      PIC X(09).
027120
027130******************************************************************
027140*  PATIENTS, KEYED BY PATIENT-ID, "LAST SNAPSHOT" TRACKED FOR
027150*  THE TREATMENT STEP
027160******************************************************************
027170 01  PATIENT-TABLE.
027200     05  PT-ENTRY OCCURS 300 TIMES INDEXED BY PT-IDX.
027300         10  PT-PATIENT-ID        PIC X(20).
027400         10  PT-SEX               PIC X(10).
027500         10  PT-ETHNICITY         PIC X(20).
027600         10  PT-LAST-SNAP-IDX     PIC 9(4) COMP.
027700
027800******************************************************************
027900*  FLAT VIEW OF THE PATIENT TABLE -- USED TO BLANK ALL 300 SLOTS
028000*  AT HOUSEKEEPING TIME IN A SINGLE MOVE
028100******************************************************************
028200 01  PATIENT-TABLE-FLAT REDEFINES PATIENT-TABLE PIC X(16800).
028300
028400 01  MODEL-TABLE.
028500     05  MT-ENTRY OCCURS 300 TIMES INDEXED BY MT-IDX.
028600         10  MT-MODEL-ID          PIC X(20).
028700         10  MT-DATASOURCE        PIC X(10).
028800         10  MT-HOSTSTRAIN-FULL   PIC X(40).
028900         10  MT-PASSAGE           PIC X(05).
029000         10  MT-ENGRAFT-SITE      PIC X(20).
029100         10  MT-ENGRAFT-TYPE      PIC X(20).
029200         10  MT-SPECIMEN-IDX      PIC 9(4) COMP.
029300         10  MT-PAT-SAMPLE-IDX    PIC 9(4) COMP.
029400         10  MT-MOLCHAR-COUNT     PIC 9(4) COMP.
029500
029600 01  NAME-TABLE-HOSTSTRAIN.
029700     05  HS-NAME OCCURS 100 TIMES PIC X(40).
029750 01  NAME-TABLE-HOSTSTRAIN-FLAT REDEFINES NAME-TABLE-HOSTSTRAIN
029760     PIC X(4000).
029800 01  NAME-TABLE-TISSUE.
029900     05  TI-NAME OCCURS 100 TIMES PIC X(20).
030000 01  NAME-TABLE-TUMTYPE.
030100     05  TT-NAME OCCURS 100 TIMES PIC X(20).
030200 01  NAME-TABLE-SITE.
030300     05  SI-NAME OCCURS 50 TIMES PIC X(20).
030400 01  NAME-TABLE-TYPE.
030500     05  TY-NAME OCCURS 50 TIMES PIC X(20).
030600 01  NAME-TABLE-MATERIAL.
030700     05  MA-NAME OCCURS 50 TIMES PIC X(20).
030800 01  NAME-TABLE-PLATFORM.
030900     05  PL-TYPE OCCURS 50 TIMES PIC X(20).
031000     05  PL-NAME OCCURS 50 TIMES PIC X(30).
031100
031200 01  SPECIMEN-TABLE.
031300     05  SP-ENTRY OCCURS 300 TIMES.
031400         10  SP-MODEL-IDX          PIC 9(4) COMP.
031500         10  SP-PASSAGE             PIC X(05).
031600         10  SP-HOSTSTRAIN-FULL     PIC X(40).
031700         10  SP-SAMPLE-IDX          PIC 9(4) COMP.
031800
031900 01  SNAPSHOT-TABLE.
032000     05  SN-ENTRY OCCURS 600 TIMES.
032100         10  SN-PATIENT-IDX         PIC 9(4) COMP.
032200         10  SN-AGE                  PIC X(03).
032300         10  SN-DATE                 PIC X(10).
032400         10  SN-EVENT                PIC X(20).
032500         10  SN-MONTHS               PIC X(05).
032600         10  SN-VIROLOGY             PIC X(20).
032700         10  SN-TREATMENT-NAIVE      PIC X(10).
032710         10  SN-DRUG-LIST            PIC X(60).               081123LM
032720         10  SN-DOSE-LIST            PIC X(60).               081123LM
032800
032900 01  SAMPLE-TABLE.
033000     05  SA-ENTRY OCCURS 900 TIMES.
033100         10  SA-SAMPLE-ID           PIC X(20).
033200         10  SA-SNAPSHOT-IDX        PIC 9(4) COMP.
033300         10  SA-MODEL-IDX           PIC 9(4) COMP.
033400         10  SA-DIAGNOSIS           PIC X(40).
033500         10  SA-TUMTYPE-IDX         PIC 9(4) COMP.
033600         10  SA-PRIMSITE-IDX        PIC 9(4) COMP.
033700         10  SA-COLLSITE-IDX        PIC 9(4) COMP.
033800         10  SA-STAGE                PIC X(10).
033850         10  SA-STAGE-SYSTEM         PIC X(20).                  081023LM
033900         10  SA-GRADE                PIC X(10).
033950         10  SA-GRADE-SYSTEM         PIC X(20).                  081023LM
034000         10  SA-ORIGIN               PIC X(10).
034100         10  SA-MOLCHAR-COUNT        PIC 9(4) COMP.
034200
034300******************************************************************
034400*  FLAT VIEW OF THE SAMPLE TABLE, SAME REASON AS PATIENT-TABLE
034450*  081023LM -- RECOMPUTED TO 142 BYTES/ENTRY (900 SLOTS) AFTER     081023LM
034460*  ADDING THE STAGE/GRADE SYSTEM FIELDS                           081023LM
034500******************************************************************
034600 01  SAMPLE-TABLE-FLAT REDEFINES SAMPLE-TABLE PIC X(127800).
034700
034800 01  MOLCHAR-TABLE.
034900     05  MC-ENTRY OCCURS 900 TIMES.
035000         10  MC-SAMPLE-IDX          PIC 9(4) COMP.
035100         10  MC-TYPE                PIC X(15).
035200         10  MC-PLATFORM-IDX        PIC 9(4) COMP.
035300
035400******************************************************************
035500*  MARKER REFERENCE TABLE, LOADED FROM THE SORTED MARKER-REF-FILE
035600*  AND SEARCHED BY BINARY SEARCH (TICKET PDX-0298)
035700******************************************************************
035800 01  MARKER-TABLE.
035900     05  MK-ENTRY OCCURS 2000 TIMES.
036000         10  MK-SYMBOL              PIC X(15).
036100         10  MK-STATUS              PIC X(01).
036200         10  MK-CANONICAL           PIC X(15).
036300
036400 01  WS-RESOLVED-SYMBOL              PIC X(15).
036500
036600******************************************************************
036700*  PASSED TO PDXTRTP ON EACH TREATMENT CALL -- SAME LAYOUT AS
036800*  THAT PROGRAM'S LINKAGE SECTION
036900******************************************************************
037000 01  TREATMENT-PROTOCOL-REC.
037100     05  TRTP-DRUG-STRING             PIC X(60).
037200     05  TRTP-DOSE-STRING             PIC X(60).
037300     05  TRTP-COMPONENT-COUNT         PIC 9(02) COMP.
037400     05  TRTP-PROTOCOL-VALID-SW       PIC X(01).
037500         88  TRTP-PROTOCOL-VALID      VALUE "Y".
037600         88  TRTP-PROTOCOL-INVALID    VALUE "N".
037700     05  TRTP-COMPONENTS OCCURS 15 TIMES.
037800         10  TRTP-DRUG-NAME           PIC X(20).
037900         10  TRTP-DOSE-VALUE          PIC X(20).
038000
038100 COPY PDXERR.
038200
038300 PROCEDURE DIVISION.
038400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038500     PERFORM 1000-LOAD-PROVIDER THRU 1000-EXIT.
038600     PERFORM 2000-LOAD-PATIENTS THRU 2000-EXIT
038700             UNTIL NO-MORE-PAT.
038800     PERFORM 3000-LOAD-MODELS THRU 3000-EXIT
038900             UNTIL NO-MORE-MDL.
039000     PERFORM 4000-LOAD-VALIDATIONS THRU 4000-EXIT
039100             UNTIL NO-MORE-VAL.
039200     PERFORM 5000-LOAD-SAMPLES THRU 5000-EXIT
039300             UNTIL NO-MORE-SMP.
039400     PERFORM 6000-LOAD-SHARING THRU 6000-EXIT
039500             UNTIL NO-MORE-SHR.
039600     IF HAVE-SPL-FILE
039700         PERFORM 7000-LOAD-SAMPLE-PLATFORMS THRU 7000-EXIT
039800                 UNTIL NO-MORE-SPL.
039900     IF HAVE-TRT-FILE
040000         PERFORM 8000-LOAD-TREATMENTS THRU 8000-EXIT
040100                 UNTIL NO-MORE-TRT.
040200     PERFORM 9100-LOAD-MARKER-TABLE THRU 9100-EXIT.
040300     IF HAVE-MUT-FILE
040400         PERFORM 9200-LOAD-MUTATIONS THRU 9200-EXIT
040500                 UNTIL NO-MORE-MUT.
040600     IF HAVE-CNA-FILE
040700         PERFORM 9300-LOAD-CNA THRU 9300-EXIT
040800                 UNTIL NO-MORE-CNA.
040900     IF HAVE-CYT-FILE
041000         PERFORM 9400-LOAD-CYTOGENETICS THRU 9400-EXIT
041100                 UNTIL NO-MORE-CYT.
041200     PERFORM 9800-WRITE-WORK-FILES THRU 9800-EXIT.
041300     PERFORM 9900-WRITE-CONTROL-TOTALS THRU 9900-EXIT.
041400     PERFORM 999-CLEANUP THRU 999-EXIT.
041500     MOVE +0 TO RETURN-CODE.
041600     GOBACK.
041700
041800 000-HOUSEKEEPING.
041900     DISPLAY "******** BEGIN JOB PDXLOAD ********".
042000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
042100     MOVE SPACES TO PATIENT-TABLE-FLAT, SAMPLE-TABLE-FLAT,
042150         NAME-TABLE-HOSTSTRAIN-FLAT.
042200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042300 000-EXIT.
042400     EXIT.
042500
042600 1000-LOAD-PROVIDER.
042700****** STEP 1 -- SINGLE PROVIDER RECORD
042800     READ PDXPROV
042900         AT END MOVE "*** EMPTY PROVIDER FILE" TO ABEND-REASON
043000                GO TO 1000-ABEND-RTN.
043100     MOVE PRV-ABBREV TO WS-PROVIDER-CODE.
043200 1000-EXIT.
043300     EXIT.
043400
043500 1000-ABEND-RTN.
043600     WRITE SYSOUT-REC FROM ABEND-REC.
043700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043800     DISPLAY "*** ABNORMAL END OF JOB - PDXLOAD ***" UPON CONSOLE.
043900     DIVIDE ZERO-VAL INTO ONE-VAL.
044000
044100 2000-LOAD-PATIENTS.
044200****** STEP 2 -- A BAD PATIENT RECORD IS LOGGED AND SKIPPED,
044300****** NOT FATAL, PER BUSINESS RULE U3
044400     READ PDXPATF
044500         AT END MOVE "N" TO MORE-PAT-SW
044600         GO TO 2000-EXIT
044700     END-READ.
044800     ADD +1 TO CTL-PATIENTS-READ-WS.
044900     IF PAT-PATIENT-ID = SPACES
045000         ADD +1 TO CTL-PATIENTS-IN-ERROR-WS
045100         DISPLAY "** PATIENT RECORD IN ERROR, NO PATIENT-ID **"
045200         GO TO 2000-EXIT.
045300     ADD +1 TO WS-PATIENT-COUNT.
045400     MOVE PAT-PATIENT-ID TO PT-PATIENT-ID(WS-PATIENT-COUNT).
045500     MOVE PAT-SEX        TO PT-SEX(WS-PATIENT-COUNT).
045600     MOVE PAT-ETHNICITY  TO PT-ETHNICITY(WS-PATIENT-COUNT).
045700     MOVE ZERO           TO PT-LAST-SNAP-IDX(WS-PATIENT-COUNT).
045800     ADD +1 TO CTL-PATIENTS-LOADED-WS.
045900 2000-EXIT.
046000     EXIT.
046100
046200 3000-LOAD-MODELS.
046300****** STEP 3 -- ONE SPECIMEN PER (PASSAGE, HOST-STRAIN); HOST
046400****** STRAIN/SITE/TYPE/MATERIAL ARE GET-OR-CREATE REFERENCES
046500     READ PDXMDLF
046600         AT END MOVE "N" TO MORE-MDL-SW
046700         GO TO 3000-EXIT
046800     END-READ.
046900     ADD +1 TO WS-MODEL-COUNT.
047000     MOVE MDL-MODEL-ID         TO MT-MODEL-ID(WS-MODEL-COUNT).
047100     MOVE WS-PROVIDER-CODE     TO MT-DATASOURCE(WS-MODEL-COUNT).
047200     MOVE MDL-HOST-STRAIN-FULL TO MT-HOSTSTRAIN-FULL
047300                                     (WS-MODEL-COUNT).
047400     MOVE MDL-PASSAGE-NUMBER   TO MT-PASSAGE(WS-MODEL-COUNT).
047500     MOVE MDL-ENGRAFTMENT-SITE TO MT-ENGRAFT-SITE
047600                                     (WS-MODEL-COUNT).
047700     MOVE MDL-ENGRAFTMENT-TYPE TO MT-ENGRAFT-TYPE
047800                                     (WS-MODEL-COUNT).
047900     MOVE ZERO                 TO MT-MOLCHAR-COUNT
048000                                     (WS-MODEL-COUNT).
048100
048200     MOVE WS-MODEL-COUNT TO MDL-SUB.
048300     PERFORM 3100-GETORCREATE-SPECIMEN THRU 3100-EXIT.
048400
048500     MOVE MDL-HOST-STRAIN-FULL TO WS-HOLD-NAME.
048600     PERFORM 3200-GETORCREATE-HOSTSTRAIN THRU 3200-EXIT.
048700     MOVE MDL-ENGRAFTMENT-SITE TO WS-HOLD-NAME.
048800     PERFORM 3300-GETORCREATE-SITE THRU 3300-EXIT.
048900     MOVE MDL-ENGRAFTMENT-TYPE TO WS-HOLD-NAME.
049000     PERFORM 3400-GETORCREATE-TYPE THRU 3400-EXIT.
049100     MOVE MDL-SAMPLE-TYPE TO WS-HOLD-NAME.
049200     PERFORM 3500-GETORCREATE-MATERIAL THRU 3500-EXIT.
049300     ADD +1 TO CTL-MODELS-LOADED-WS.
049400 3000-EXIT.
049500     EXIT.
049600
049700 3100-GETORCREATE-SPECIMEN.
049800     MOVE "N" TO FOUND-SW.
049900     PERFORM 3120-SEARCH-SPECIMEN THRU 3120-EXIT
050000             VARYING SPEC-SUB FROM 1 BY 1
050100             UNTIL SPEC-SUB > WS-SPECIMEN-COUNT
050200                OR ITEM-FOUND.
050300     IF NOT ITEM-FOUND
050400         ADD +1 TO WS-SPECIMEN-COUNT
050500         MOVE MDL-SUB TO SP-MODEL-IDX(WS-SPECIMEN-COUNT)
050600         MOVE MDL-PASSAGE-NUMBER TO
050700              SP-PASSAGE(WS-SPECIMEN-COUNT)
050800         MOVE MDL-HOST-STRAIN-FULL TO
050900              SP-HOSTSTRAIN-FULL(WS-SPECIMEN-COUNT)
051000         ADD +1 TO WS-SAMPLE-COUNT
051100         MOVE "XENOGRAFT-SAMPLE" TO SA-SAMPLE-ID(WS-SAMPLE-COUNT)
051200         MOVE ZERO TO SA-SNAPSHOT-IDX(WS-SAMPLE-COUNT)
051300         MOVE MDL-SUB TO SA-MODEL-IDX(WS-SAMPLE-COUNT)
051400         MOVE "xenograft" TO SA-ORIGIN(WS-SAMPLE-COUNT)
051500         MOVE WS-SAMPLE-COUNT TO
051600              SP-SAMPLE-IDX(WS-SPECIMEN-COUNT)
051700         MOVE WS-SPECIMEN-COUNT TO SPEC-SUB
051800         ADD +1 TO CTL-SPECIMENS-CREATED-WS
051900         ADD +1 TO CTL-SAMPLES-LOADED-WS.
052000     MOVE SPEC-SUB TO MT-SPECIMEN-IDX(MDL-SUB).
052100     MOVE SP-SAMPLE-IDX(SPEC-SUB) TO MT-PAT-SAMPLE-IDX(MDL-SUB).
052200 3100-EXIT.
052300     EXIT.
052400
052500 3120-SEARCH-SPECIMEN.
052510****** KEY IS (MODEL, PASSAGE, HOST-STRAIN NOMENCLATURE) PER       081023LM
052520****** BUSINESS RULE U3 -- WAS "OR", COLLAPSING SPECIMENS ACROSS   081023LM
052530****** MODELS THAT HAPPEN TO SHARE A PASSAGE/STRAIN (PDX-0512)     081023LM
052600     IF SP-MODEL-IDX(SPEC-SUB) = MDL-SUB
052700     AND SP-PASSAGE(SPEC-SUB) = MDL-PASSAGE-NUMBER
052800     AND SP-HOSTSTRAIN-FULL(SPEC-SUB) = MDL-HOST-STRAIN-FULL
052900         MOVE "Y" TO FOUND-SW.
053000 3120-EXIT.
053100     EXIT.
053200
053300 3200-GETORCREATE-HOSTSTRAIN.
053400     MOVE "N" TO FOUND-SW.
053500     PERFORM 3210-SEARCH-HOSTSTRAIN THRU 3210-EXIT
053600             VARYING TBL-SUB FROM 1 BY 1
053700             UNTIL TBL-SUB > WS-HOSTSTRAIN-COUNT
053800                OR ITEM-FOUND.
053900     IF NOT ITEM-FOUND
054000         ADD +1 TO WS-HOSTSTRAIN-COUNT
054100         MOVE WS-HOLD-NAME TO HS-NAME(WS-HOSTSTRAIN-COUNT).
054200 3200-EXIT.
054300     EXIT.
054400
054500 3210-SEARCH-HOSTSTRAIN.
054600     IF HS-NAME(TBL-SUB) = WS-HOLD-NAME
054700         MOVE "Y" TO FOUND-SW.
054800 3210-EXIT.
054900     EXIT.
055000
055100 3300-GETORCREATE-SITE.
055200     MOVE "N" TO FOUND-SW.
055300     PERFORM 3310-SEARCH-SITE THRU 3310-EXIT
055400             VARYING TBL-SUB FROM 1 BY 1
055500             UNTIL TBL-SUB > WS-SITE-COUNT
055600                OR ITEM-FOUND.
055700     IF NOT ITEM-FOUND
055800         ADD +1 TO WS-SITE-COUNT
055900         MOVE WS-HOLD-NAME TO SI-NAME(WS-SITE-COUNT).
056000 3300-EXIT.
056100     EXIT.
056200
056300 3310-SEARCH-SITE.
056400     IF SI-NAME(TBL-SUB) = WS-HOLD-NAME
056500         MOVE "Y" TO FOUND-SW.
056600 3310-EXIT.
056700     EXIT.
056800
056900 3400-GETORCREATE-TYPE.
057000     MOVE "N" TO FOUND-SW.
057100     PERFORM 3410-SEARCH-TYPE THRU 3410-EXIT
057200             VARYING TBL-SUB FROM 1 BY 1
057300             UNTIL TBL-SUB > WS-TYPE-COUNT
057400                OR ITEM-FOUND.
057500     IF NOT ITEM-FOUND
057600         ADD +1 TO WS-TYPE-COUNT
057700         MOVE WS-HOLD-NAME TO TY-NAME(WS-TYPE-COUNT).
057800 3400-EXIT.
057900     EXIT.
058000
058100 3410-SEARCH-TYPE.
058200     IF TY-NAME(TBL-SUB) = WS-HOLD-NAME
058300         MOVE "Y" TO FOUND-SW.
058400 3410-EXIT.
058500     EXIT.
058600
058700 3500-GETORCREATE-MATERIAL.
058800     MOVE "N" TO FOUND-SW.
058900     PERFORM 3510-SEARCH-MATERIAL THRU 3510-EXIT
059000             VARYING TBL-SUB FROM 1 BY 1
059100             UNTIL TBL-SUB > WS-MATERIAL-COUNT
059200                OR ITEM-FOUND.
059300     IF NOT ITEM-FOUND
059400         ADD +1 TO WS-MATERIAL-COUNT
059500         MOVE WS-HOLD-NAME TO MA-NAME(WS-MATERIAL-COUNT).
059600 3500-EXIT.
059700     EXIT.
059800
059900 3510-SEARCH-MATERIAL.
060000     IF MA-NAME(TBL-SUB) = WS-HOLD-NAME
060100         MOVE "Y" TO FOUND-SW.
060200 3510-EXIT.
060300     EXIT.
060400
060500 4000-LOAD-VALIDATIONS.
060600****** STEP 4 -- MISSING MODEL IS FATAL (ABEND), PER BUSINESS
060700****** RULE U3
060800     READ PDXVALF
060900         AT END MOVE "N" TO MORE-VAL-SW
061000         GO TO 4000-EXIT
061100     END-READ.
061200     MOVE VAL-MODEL-ID TO WS-SEARCH-MODEL-ID.
061300     PERFORM 4100-FIND-MODEL THRU 4100-EXIT.
061400     IF NOT ITEM-FOUND
061500         MOVE "*** VALIDATION MODEL NOT FOUND" TO ABEND-REASON
061600         MOVE VAL-MODEL-ID TO PARA-NAME
061700         GO TO 1000-ABEND-RTN.
061800     ADD +1 TO CTL-VALIDATIONS-WS.
061900 4000-EXIT.
062000     EXIT.
062100
062200 4100-FIND-MODEL.
062300****** SEARCHES ON WS-SEARCH-MODEL-ID, SET BY THE CALLER --
062400****** SHARED BY THE VALIDATION, SHARING AND SAMPLE-PLATFORM STEPS
062500     MOVE "N" TO FOUND-SW.
062600     PERFORM 4110-SEARCH-MODEL THRU 4110-EXIT
062700             VARYING MDL-SUB FROM 1 BY 1
062800             UNTIL MDL-SUB > WS-MODEL-COUNT
062900                OR ITEM-FOUND.
063000 4100-EXIT.
063100     EXIT.
063200
063300 4110-SEARCH-MODEL.
063400     IF MT-MODEL-ID(MDL-SUB) = WS-SEARCH-MODEL-ID
063500         MOVE "Y" TO FOUND-SW.
063600 4110-EXIT.
063700     EXIT.
063800
063900 5000-LOAD-SAMPLES.
064000****** STEP 5 -- MISSING PATIENT OR MODEL IS FATAL; SNAPSHOT IS
064100****** GET-OR-CREATE KEYED ON (AGE, DATE, EVENT, MONTHS)
064200     READ PDXSMPF
064300         AT END MOVE "N" TO MORE-SMP-SW
064400         GO TO 5000-EXIT
064500     END-READ.
064600     PERFORM 5100-FIND-PATIENT THRU 5100-EXIT.
064700     IF NOT ITEM-FOUND
064800         MOVE "*** SAMPLE PATIENT NOT FOUND" TO ABEND-REASON
064900         MOVE SMP-PATIENT-ID TO PARA-NAME
065000         GO TO 1000-ABEND-RTN.
065100     PERFORM 5200-GETORCREATE-SNAPSHOT THRU 5200-EXIT.
065200     PERFORM 5300-BUILD-SAMPLE THRU 5300-EXIT.
065300     PERFORM 5400-FIND-MODEL-FOR-SAMPLE THRU 5400-EXIT.
065400     IF NOT ITEM-FOUND
065500         MOVE "*** SAMPLE MODEL NOT FOUND" TO ABEND-REASON
065600         MOVE SMP-MODEL-ID TO PARA-NAME
065700         GO TO 1000-ABEND-RTN.
065800     MOVE WS-SAMPLE-COUNT TO MT-PAT-SAMPLE-IDX(MDL-SUB).
065900     ADD +1 TO CTL-SAMPLES-LOADED-WS.
066000 5000-EXIT.
066100     EXIT.
066200
066300 5100-FIND-PATIENT.
066400     MOVE "N" TO FOUND-SW.
066500     PERFORM 5110-SEARCH-PATIENT THRU 5110-EXIT
066600             VARYING PAT-SUB FROM 1 BY 1
066700             UNTIL PAT-SUB > WS-PATIENT-COUNT
066800                OR ITEM-FOUND.
066900 5100-EXIT.
067000     EXIT.
067100
067200 5110-SEARCH-PATIENT.
067300     IF PT-PATIENT-ID(PAT-SUB) = SMP-PATIENT-ID
067400         MOVE "Y" TO FOUND-SW.
067500 5110-EXIT.
067600     EXIT.
067700
067800 5200-GETORCREATE-SNAPSHOT.
067900     MOVE "N" TO FOUND-SW.
068000     PERFORM 5220-SEARCH-SNAPSHOT THRU 5220-EXIT
068100             VARYING SNAP-SUB FROM 1 BY 1
068200             UNTIL SNAP-SUB > WS-SNAPSHOT-COUNT
068300                OR ITEM-FOUND.
068400     IF NOT ITEM-FOUND
068500         ADD +1 TO WS-SNAPSHOT-COUNT
068600         MOVE PAT-SUB TO SN-PATIENT-IDX(WS-SNAPSHOT-COUNT)
068700         MOVE SMP-AGE-AT-COLLECTION TO
068800              SN-AGE(WS-SNAPSHOT-COUNT)
068900         MOVE SMP-COLLECTION-DATE TO
069000              SN-DATE(WS-SNAPSHOT-COUNT)
069100         MOVE SMP-COLLECTION-EVENT TO
069200              SN-EVENT(WS-SNAPSHOT-COUNT)
069300         MOVE SMP-MONTHS-SINCE-COLL TO
069400              SN-MONTHS(WS-SNAPSHOT-COUNT)
069500         MOVE SMP-VIROLOGY-STATUS TO
069600              SN-VIROLOGY(WS-SNAPSHOT-COUNT)
069700         MOVE SMP-TREATMENT-NAIVE TO
069800              SN-TREATMENT-NAIVE(WS-SNAPSHOT-COUNT)
069900         MOVE WS-SNAPSHOT-COUNT TO SNAP-SUB
070000         ADD +1 TO CTL-SNAPSHOTS-CREATED-WS.
070100     MOVE SNAP-SUB TO PT-LAST-SNAP-IDX(PAT-SUB).
070200 5200-EXIT.
070300     EXIT.
070400
070500 5220-SEARCH-SNAPSHOT.
070600     IF SN-PATIENT-IDX(SNAP-SUB) = PAT-SUB
070700     AND SN-AGE(SNAP-SUB) = SMP-AGE-AT-COLLECTION
070800     AND SN-DATE(SNAP-SUB) = SMP-COLLECTION-DATE
070900     AND SN-EVENT(SNAP-SUB) = SMP-COLLECTION-EVENT
071000     AND SN-MONTHS(SNAP-SUB) = SMP-MONTHS-SINCE-COLL
071100         MOVE "Y" TO FOUND-SW.
071200 5220-EXIT.
071300     EXIT.
071400
071500 5300-BUILD-SAMPLE.
071510****** TUMOUR TYPE, PRIMARY SITE AND COLLECTION SITE ARE ALL       081023LM
071520****** GET-OR-CREATE REFERENCE LOOKUPS PER BUSINESS RULE U3;       081023LM
071530****** COLLECTION SITE SHARES THE TISSUE NAME TABLE WITH           081023LM
071540****** PRIMARY SITE SINCE BOTH ARE TISSUE NAMES (TICKET PDX-0512)  081023LM
071600     MOVE SMP-TUMOUR-TYPE TO WS-HOLD-NAME.
071700     PERFORM 5310-GETORCREATE-TUMTYPE THRU 5310-EXIT.
071800     MOVE TBL-SUB TO WS-TUMTYPE-IDX-HOLD.
071900     MOVE SMP-PRIMARY-SITE TO WS-HOLD-NAME.
072000     PERFORM 5320-GETORCREATE-TISSUE THRU 5320-EXIT.
072100     MOVE TBL-SUB TO WS-TISSUE-IDX-HOLD.
072110     MOVE SMP-COLLECTION-SITE TO WS-HOLD-NAME.                     081023LM
072120     PERFORM 5320-GETORCREATE-TISSUE THRU 5320-EXIT.               081023LM
072130     MOVE TBL-SUB TO WS-COLLSITE-IDX-HOLD.                         081023LM
072200
072300     ADD +1 TO WS-SAMPLE-COUNT.
072400     MOVE SMP-SAMPLE-ID   TO SA-SAMPLE-ID(WS-SAMPLE-COUNT).
072500     MOVE SNAP-SUB        TO SA-SNAPSHOT-IDX(WS-SAMPLE-COUNT).
072600     MOVE SMP-DIAGNOSIS   TO SA-DIAGNOSIS(WS-SAMPLE-COUNT).
072700     MOVE "patient"       TO SA-ORIGIN(WS-SAMPLE-COUNT).
072800     MOVE SMP-STAGE       TO SA-STAGE(WS-SAMPLE-COUNT).
072810     MOVE SMP-STAGING-SYSTEM TO SA-STAGE-SYSTEM(WS-SAMPLE-COUNT).  081023LM
072900     MOVE SMP-GRADE       TO SA-GRADE(WS-SAMPLE-COUNT).
072910     MOVE SMP-GRADING-SYSTEM TO SA-GRADE-SYSTEM(WS-SAMPLE-COUNT).  081023LM
073000     MOVE WS-TUMTYPE-IDX-HOLD TO SA-TUMTYPE-IDX(WS-SAMPLE-COUNT).
073100     MOVE WS-TISSUE-IDX-HOLD  TO SA-PRIMSITE-IDX(WS-SAMPLE-COUNT).
073110     MOVE WS-COLLSITE-IDX-HOLD TO SA-COLLSITE-IDX(WS-SAMPLE-COUNT). 081023LM
073200 5300-EXIT.
073300     EXIT.
073400
073500 5310-GETORCREATE-TUMTYPE.
073600     MOVE "N" TO FOUND-SW.
073700     PERFORM 5312-SEARCH-TUMTYPE THRU 5312-EXIT
073800             VARYING TBL-SUB FROM 1 BY 1
073900             UNTIL TBL-SUB > WS-TUMTYPE-COUNT
074000                OR ITEM-FOUND.
074100     IF NOT ITEM-FOUND
074200         ADD +1 TO WS-TUMTYPE-COUNT
074300         MOVE WS-HOLD-NAME TO TT-NAME(WS-TUMTYPE-COUNT)
074400         MOVE WS-TUMTYPE-COUNT TO TBL-SUB.
074500 5310-EXIT.
074600     EXIT.
074700
074800 5312-SEARCH-TUMTYPE.
074900     IF TT-NAME(TBL-SUB) = WS-HOLD-NAME
075000         MOVE "Y" TO FOUND-SW.
075100 5312-EXIT.
075200     EXIT.
075300
075400 5320-GETORCREATE-TISSUE.
075500     MOVE "N" TO FOUND-SW.
075600     PERFORM 5322-SEARCH-TISSUE THRU 5322-EXIT
075700             VARYING TBL-SUB FROM 1 BY 1
075800             UNTIL TBL-SUB > WS-TISSUE-COUNT
075900                OR ITEM-FOUND.
076000     IF NOT ITEM-FOUND
076100         ADD +1 TO WS-TISSUE-COUNT
076200         MOVE WS-HOLD-NAME TO TI-NAME(WS-TISSUE-COUNT)
076300         MOVE WS-TISSUE-COUNT TO TBL-SUB.
076400 5320-EXIT.
076500     EXIT.
076600
076700 5322-SEARCH-TISSUE.
076800     IF TI-NAME(TBL-SUB) = WS-HOLD-NAME
076900         MOVE "Y" TO FOUND-SW.
077000 5322-EXIT.
077100     EXIT.
077200
077300 5400-FIND-MODEL-FOR-SAMPLE.
077400     MOVE "N" TO FOUND-SW.
077500     PERFORM 5410-SEARCH-MODEL-2 THRU 5410-EXIT
077600             VARYING MDL-SUB FROM 1 BY 1
077700             UNTIL MDL-SUB > WS-MODEL-COUNT
077800                OR ITEM-FOUND.
077900     IF ITEM-FOUND
078000         MOVE MDL-SUB TO SA-MODEL-IDX(WS-SAMPLE-COUNT).
078100 5400-EXIT.
078200     EXIT.
078300
078400 5410-SEARCH-MODEL-2.
078500     IF MT-MODEL-ID(MDL-SUB) = SMP-MODEL-ID
078600         MOVE "Y" TO FOUND-SW.
078700 5410-EXIT.
078800     EXIT.
078900
079000 6000-LOAD-SHARING.
079100****** STEP 6 -- MISSING MODEL IS FATAL.  PROVIDER TYPE IS
079200****** OVERWRITTEN BY EVERY RECORD READ (LAST ONE WINS);        080923LM
079210****** PROJECT/ACCESSIBILITY GROUPS ATTACH ONLY WHEN PRESENT     080923LM
079300     READ PDXSHRF
079400         AT END MOVE "N" TO MORE-SHR-SW
079500         GO TO 6000-EXIT
079600     END-READ.
079700     MOVE SHR-MODEL-ID TO WS-SEARCH-MODEL-ID.
079800     PERFORM 4100-FIND-MODEL THRU 4100-EXIT.
079900     IF NOT ITEM-FOUND
080000         MOVE "*** SHARING MODEL NOT FOUND" TO ABEND-REASON
080100         MOVE SHR-MODEL-ID TO PARA-NAME
080200         GO TO 1000-ABEND-RTN.
080300     MOVE SHR-PROVIDER-TYPE TO PRV-TYPE-WS.                      080923LM
080310     PERFORM 6100-BUILD-EXTERNAL-URLS THRU 6100-EXIT.            080923LM
080320     IF SHR-PROJECT NOT = SPACES                                 080923LM
080330         MOVE SHR-PROJECT TO PRV-PROJECT-WS.                     080923LM
080340     IF SHR-ACCESSIBILITY NOT = SPACES                           080923LM
080350     OR SHR-EURO-ACCESS NOT = SPACES                             080923LM
080360         MOVE SHR-ACCESSIBILITY TO PRV-ACCESS-WS                 080923LM
080370         MOVE SHR-EURO-ACCESS TO PRV-EUROACCESS-WS.              080923LM
080400     ADD +1 TO CTL-SHARING-WS.
080500 6000-EXIT.
080600     EXIT.
080700
080710 6100-BUILD-EXTERNAL-URLS.                                       080923LM
080720****** REBUILD THE PROVIDER'S URL LIST FROM THIS SHARING         080923LM
080730****** RECORD -- EMAIL AND FORM URL ARE CONTACT POINTS, THE      080923LM
080740****** DATABASE URL IS A SOURCE                                  080923LM
080750     MOVE 0 TO PRV-URL-COUNT-WS.                                 080923LM
080760     IF SHR-EMAIL NOT = SPACES                                   080923LM
080770         ADD +1 TO PRV-URL-COUNT-WS                              080923LM
080780         MOVE "CONTACT" TO PRV-URL-TYPE-WS(PRV-URL-COUNT-WS)     080923LM
080790         MOVE SHR-EMAIL TO PRV-URL-VALUE-WS(PRV-URL-COUNT-WS).   080923LM
080800     IF SHR-FORM-URL NOT = SPACES                                080923LM
080810         ADD +1 TO PRV-URL-COUNT-WS                              080923LM
080820         MOVE "CONTACT" TO PRV-URL-TYPE-WS(PRV-URL-COUNT-WS)     080923LM
080830         MOVE SHR-FORM-URL TO PRV-URL-VALUE-WS(PRV-URL-COUNT-WS). 080923LM
080840     IF SHR-DATABASE-URL NOT = SPACES                            080923LM
080850         ADD +1 TO PRV-URL-COUNT-WS                              080923LM
080860         MOVE "SOURCE" TO PRV-URL-TYPE-WS(PRV-URL-COUNT-WS)      080923LM
080870         MOVE SHR-DATABASE-URL                                   080923LM
080880              TO PRV-URL-VALUE-WS(PRV-URL-COUNT-WS).             080923LM
080890 6100-EXIT.                                                      080923LM
080895     EXIT.                                                       080923LM
080896
080898 7000-LOAD-SAMPLE-PLATFORMS.                                      031407LM
080900****** STEP 7 (OPTIONAL) -- RESOLVE THE SAMPLE BY ORIGIN, THEN
081000****** GET-OR-CREATE THE MOLECULAR CHARACTERISATION AND PLATFORM
081100     READ PDXSPLF
081200         AT END MOVE "N" TO MORE-SPL-SW
081300         GO TO 7000-EXIT
081400     END-READ.
081410     MOVE SPL-SAMPLE-ORIGIN TO WS-RESOLVE-ORIGIN.                 080923LM
081420     MOVE SPL-MODEL-ID TO WS-RESOLVE-MODEL-ID.                   080923LM
081425     MOVE SPL-SAMPLE-ID TO WS-RESOLVE-SAMPLE-ID.                 081023LM
081430     MOVE SPL-PASSAGE TO WS-RESOLVE-PASSAGE.                     080923LM
081440     MOVE SPL-HOST-STRAIN-FULL TO WS-RESOLVE-HOSTSTRAIN-FULL.    080923LM
081500     PERFORM 7100-RESOLVE-SAMPLE-BY-ORIGIN THRU 7100-EXIT.
081600     IF NOT ITEM-FOUND
081700         MOVE "*** SAMPLE-PLATFORM SAMPLE UNRESOLVED" TO
081800              ABEND-REASON
081900         MOVE SPL-SAMPLE-ID TO PARA-NAME
082000         GO TO 1000-ABEND-RTN.
082050     MOVE SPL-MOLCHAR-TYPE TO WS-MOLCHAR-TYPE-ARG.                080923LM
082100     MOVE SPL-PLATFORM TO WS-HOLD-NAME.
082200     PERFORM 7300-GETORCREATE-PLATFORM THRU 7300-EXIT.
082300     PERFORM 7400-GETORCREATE-MOLCHAR THRU 7400-EXIT.
082350     ADD +1 TO SA-MOLCHAR-COUNT(SAMP-SUB).                       080923LM
082400 7000-EXIT.
082500     EXIT.
082600
082700 7100-RESOLVE-SAMPLE-BY-ORIGIN.                                  080923LM
082710****** GENERIC SAMPLE RESOLUTION -- SHARED BY THE SAMPLE-        080923LM
082720****** PLATFORM STEP AND THE MOLECULAR FEEDS.  ORIGIN COMPARE    080923LM
082730****** IS CASE-INSENSITIVE; ANYTHING BUT PATIENT/XENOGRAFT       080923LM
082740****** IS FATAL                                                  080923LM
082800     MOVE "N" TO FOUND-SW.
082810     INSPECT WS-RESOLVE-ORIGIN CONVERTING                        080923LM
082820         "abcdefghijklmnopqrstuvwxyz" TO                         080923LM
082830         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                           080923LM
082840     IF NOT WS-ORIGIN-PATIENT AND NOT WS-ORIGIN-XENOGRAFT         080923LM
082850         MOVE "*** SAMPLE ORIGIN NOT PATIENT/XENOGRAFT" TO        080923LM
082860              ABEND-REASON                                       080923LM
082870         MOVE WS-RESOLVE-ORIGIN TO PARA-NAME                     080923LM
082880         GO TO 1000-ABEND-RTN.                                   080923LM
082900     IF WS-ORIGIN-PATIENT
083000         MOVE WS-RESOLVE-MODEL-ID TO WS-SEARCH-MODEL-ID
083100         PERFORM 4100-FIND-MODEL THRU 4100-EXIT
083200         IF ITEM-FOUND
083300             MOVE MT-PAT-SAMPLE-IDX(MDL-SUB) TO SAMP-SUB
083400         GO TO 7100-EXIT.
083500
083600****** XENOGRAFT ORIGIN -- GET-OR-CREATE THE SPECIMEN BY (MODEL,
083700****** PASSAGE, HOST STRAIN); BLANK STRAIN BECOMES NOT SPECIFIED. 081023LM
083710****** MODEL MUST ALREADY EXIST (FATAL IF NOT) -- ONLY THE        081023LM
083720****** SPECIMEN ITSELF IS GET-OR-CREATE, PER BUSINESS RULE U3     081023LM
083750     IF WS-RESOLVE-HOSTSTRAIN-FULL = SPACES                      080923LM
083760         MOVE "NOT SPECIFIED" TO WS-RESOLVE-HOSTSTRAIN-FULL.      080923LM
083770     MOVE WS-RESOLVE-MODEL-ID TO WS-SEARCH-MODEL-ID.              081023LM
083780     PERFORM 4100-FIND-MODEL THRU 4100-EXIT.                      081023LM
083790     IF NOT ITEM-FOUND                                            081023LM
083792         MOVE "*** SAMPLE MODEL NOT FOUND" TO ABEND-REASON        081023LM
083794         MOVE WS-RESOLVE-MODEL-ID TO PARA-NAME                    081023LM
083796         GO TO 1000-ABEND-RTN.                                    081023LM
083800     MOVE "N" TO FOUND-SW.
083900     PERFORM 7120-SEARCH-SPECIMEN-2 THRU 7120-EXIT
084000             VARYING SPEC-SUB FROM 1 BY 1
084100             UNTIL SPEC-SUB > WS-SPECIMEN-COUNT
084200                OR ITEM-FOUND.
084300     IF ITEM-FOUND
084400         MOVE SP-SAMPLE-IDX(SPEC-SUB) TO SAMP-SUB
084450     ELSE                                                         081023LM
084460         PERFORM 7125-CREATE-SPECIMEN THRU 7125-EXIT.             081023LM
084500     MOVE "Y" TO FOUND-SW.                                        081023LM
084600 7100-EXIT.
084700     EXIT.
084800
084900 7120-SEARCH-SPECIMEN-2.
084910****** KEY IS (MODEL, PASSAGE, HOST-STRAIN NOMENCLATURE) -- WAS    081023LM
084920****** MISSING THE MODEL TEST, COLLAPSING SPECIMENS ACROSS        081023LM
084930****** MODELS THAT SHARE A PASSAGE/STRAIN (TICKET PDX-0512)       081023LM
085000     IF SP-MODEL-IDX(SPEC-SUB) = MDL-SUB                          081023LM
085050     AND SP-PASSAGE(SPEC-SUB) = WS-RESOLVE-PASSAGE                080923LM
085100     AND SP-HOSTSTRAIN-FULL(SPEC-SUB) = WS-RESOLVE-HOSTSTRAIN-FULL 080923LM
085200         MOVE "Y" TO FOUND-SW.
085300 7120-EXIT.
085400     EXIT.
085410
085420 7125-CREATE-SPECIMEN.                                            081023LM
085430****** A GENUINELY NEW PASSAGE/HOST-STRAIN COMBINATION FOR THIS    081023LM
085440****** MODEL -- APPEND A NEW SPECIMEN AND ITS XENOGRAFT SAMPLE,    081023LM
085450****** SAME SHAPE AS 3100-GETORCREATE-SPECIMEN'S CREATE BRANCH     081023LM
085460     ADD +1 TO WS-SPECIMEN-COUNT.                                 081023LM
085470     MOVE MDL-SUB TO SP-MODEL-IDX(WS-SPECIMEN-COUNT).              081023LM
085480     MOVE WS-RESOLVE-PASSAGE TO                                   081023LM
085490          SP-PASSAGE(WS-SPECIMEN-COUNT).                          081023LM
085500     MOVE WS-RESOLVE-HOSTSTRAIN-FULL TO                           081023LM
085510          SP-HOSTSTRAIN-FULL(WS-SPECIMEN-COUNT).                  081023LM
085520     ADD +1 TO WS-SAMPLE-COUNT.                                   081023LM
085530     MOVE WS-RESOLVE-SAMPLE-ID TO SA-SAMPLE-ID(WS-SAMPLE-COUNT).   081023LM
085540     MOVE ZERO TO SA-SNAPSHOT-IDX(WS-SAMPLE-COUNT).                081023LM
085550     MOVE MDL-SUB TO SA-MODEL-IDX(WS-SAMPLE-COUNT).                081023LM
085560     MOVE "xenograft" TO SA-ORIGIN(WS-SAMPLE-COUNT).               081023LM
085570     MOVE WS-SAMPLE-COUNT TO SP-SAMPLE-IDX(WS-SPECIMEN-COUNT).     081023LM
085580     MOVE WS-SPECIMEN-COUNT TO SPEC-SUB.                           081023LM
085590     MOVE SP-SAMPLE-IDX(SPEC-SUB) TO SAMP-SUB.                     081023LM
085600     ADD +1 TO CTL-SPECIMENS-CREATED-WS.                           081023LM
085610     ADD +1 TO CTL-SAMPLES-LOADED-WS.                              081023LM
085620 7125-EXIT.                                                        081023LM
085630     EXIT.                                                         081023LM
085640
085650 7300-GETORCREATE-PLATFORM.
085700     MOVE "N" TO FOUND-SW.
085800     PERFORM 7310-SEARCH-PLATFORM THRU 7310-EXIT
085900             VARYING TBL-SUB FROM 1 BY 1
086000             UNTIL TBL-SUB > WS-PLATFORM-COUNT
086100                OR ITEM-FOUND.
086200     IF NOT ITEM-FOUND
086300         ADD +1 TO WS-PLATFORM-COUNT
086400         MOVE WS-MOLCHAR-TYPE-ARG TO PL-TYPE(WS-PLATFORM-COUNT)  080923LM
086500         MOVE WS-HOLD-NAME TO PL-NAME(WS-PLATFORM-COUNT)
086600         MOVE WS-PLATFORM-COUNT TO TBL-SUB.
086700 7300-EXIT.
086800     EXIT.
086900
087000 7310-SEARCH-PLATFORM.
087100     IF PL-TYPE(TBL-SUB) = WS-MOLCHAR-TYPE-ARG                   080923LM
087200     AND PL-NAME(TBL-SUB) = WS-HOLD-NAME
087300         MOVE "Y" TO FOUND-SW.
087400 7310-EXIT.
087500     EXIT.
087600
087700 7400-GETORCREATE-MOLCHAR.
087800     MOVE "N" TO FOUND-SW.
087900     PERFORM 7410-SEARCH-MOLCHAR THRU 7410-EXIT
088000             VARYING MC-SUB FROM 1 BY 1
088100             UNTIL MC-SUB > WS-MOLCHAR-COUNT
088200                OR ITEM-FOUND.
088300     IF NOT ITEM-FOUND
088400         ADD +1 TO WS-MOLCHAR-COUNT
088500         MOVE SAMP-SUB TO MC-SAMPLE-IDX(WS-MOLCHAR-COUNT)
088600         MOVE WS-MOLCHAR-TYPE-ARG TO MC-TYPE(WS-MOLCHAR-COUNT)   080923LM
088700         MOVE TBL-SUB TO MC-PLATFORM-IDX(WS-MOLCHAR-COUNT).      080923LM
088900 7400-EXIT.
089000     EXIT.
089100
089200 7410-SEARCH-MOLCHAR.
089300     IF MC-SAMPLE-IDX(MC-SUB) = SAMP-SUB
089400     AND MC-TYPE(MC-SUB) = WS-MOLCHAR-TYPE-ARG                   080923LM
089450     AND MC-PLATFORM-IDX(MC-SUB) = TBL-SUB                       080923LM
089500         MOVE "Y" TO FOUND-SW.
089600 7410-EXIT.
089700     EXIT.
089800
089900 8000-LOAD-TREATMENTS.                                            031407LM
090000****** STEP 8 (OPTIONAL) -- MISSING PATIENT IS FATAL; PROTOCOL
090100****** IS BUILT BY PDXTRTP AND ATTACHED TO THE LAST SNAPSHOT
090200     READ PDXTRTF
090300         AT END MOVE "N" TO MORE-TRT-SW
090400         GO TO 8000-EXIT
090500     END-READ.
090600     MOVE TRT-PATIENT-ID TO SMP-PATIENT-ID.
090700     PERFORM 5100-FIND-PATIENT THRU 5100-EXIT.
090800     IF NOT ITEM-FOUND
090900         MOVE "*** TREATMENT PATIENT NOT FOUND" TO ABEND-REASON
091000         MOVE TRT-PATIENT-ID TO PARA-NAME
091100         GO TO 1000-ABEND-RTN.
091200     MOVE TRT-DRUG-STRING TO TRTP-DRUG-STRING.
091300     MOVE TRT-DOSE-STRING TO TRTP-DOSE-STRING.
091400     CALL 'PDXTRTP' USING TREATMENT-PROTOCOL-REC, WS-RETURN-CD.
091500****** THE PROTOCOL, IF VALID, ATTACHES TO THE PATIENT'S LAST       081123LM
091600****** SNAPSHOT (PT-LAST-SNAP-IDX) -- TICKET PDX-0520, WAS          081123LM
091700****** COMPUTED AND THROWN AWAY; NOTHING FURTHER TO DO IF           081123LM
091710****** TRTP-PROTOCOL-INVALID, PER BUSINESS RULE U4                 081123LM
091720     IF TRTP-PROTOCOL-VALID AND PT-LAST-SNAP-IDX(PAT-SUB) > ZERO  081123LM
091730         MOVE TRTP-DRUG-STRING TO                                 081123LM
091740              SN-DRUG-LIST(PT-LAST-SNAP-IDX(PAT-SUB))              081123LM
091750         MOVE TRTP-DOSE-STRING TO                                 081123LM
091760              SN-DOSE-LIST(PT-LAST-SNAP-IDX(PAT-SUB)).             081123LM
091800 8000-EXIT.
091900     EXIT.
092000
092100 9100-LOAD-MARKER-TABLE.
092200****** MARKER-REF-FILE ARRIVES PRE-SORTED BY SYMBOL, A CONDITION
092300****** OF THE BINARY SEARCH IN 9500 BELOW
092400     MOVE ZERO TO WS-MARKER-COUNT.
092500     PERFORM 9110-READ-ONE-MARKER THRU 9110-EXIT
092600             UNTIL NO-MORE-MRK.
092700 9100-EXIT.
092800     EXIT.
092900
093000 9110-READ-ONE-MARKER.
093100     READ PDXMRKF
093200         AT END MOVE "N" TO MORE-MRK-SW
093300         GO TO 9110-EXIT
093400     END-READ.
093500     ADD +1 TO WS-MARKER-COUNT.
093600     MOVE MRK-SYMBOL    TO MK-SYMBOL(WS-MARKER-COUNT).
093700     MOVE MRK-STATUS    TO MK-STATUS(WS-MARKER-COUNT).
093800     MOVE MRK-CANONICAL TO MK-CANONICAL(WS-MARKER-COUNT).
093900 9110-EXIT.
094000     EXIT.
094100
094200 9200-LOAD-MUTATIONS.                                             082211CJ
094300****** STEP 9, FEED 1 OF 3 -- MUTATION ROWS                       080923LM
094400     READ PDXMUTF
094500         AT END MOVE "N" TO MORE-MUT-SW
094600         GO TO 9200-EXIT
094700     END-READ.
094800     ADD +1 TO CTL-MOLECULAR-READ-WS.
094810     MOVE MUT-SAMPLE-ORIGIN TO WS-RESOLVE-ORIGIN.                 080923LM
094820     MOVE MUT-MODEL-ID TO WS-RESOLVE-MODEL-ID.                    080923LM
094830     MOVE MUT-SAMPLE-ID TO WS-RESOLVE-SAMPLE-ID.                  080923LM
094840     MOVE MUT-PASSAGE TO WS-RESOLVE-PASSAGE.                      080923LM
094850     MOVE MUT-HOST-STRAIN-FULL TO WS-RESOLVE-HOSTSTRAIN-FULL.     080923LM
094860     MOVE "MUTATION" TO WS-MOLCHAR-TYPE-ARG MDR-TYPE.             080923LM
094870     MOVE MUT-PLATFORM TO WS-HOLD-NAME MDR-PLATFORM.              080923LM
094900     MOVE MUT-SYMBOL TO WS-RESOLVED-SYMBOL MDR-SYMBOL.            080923LM
094910     MOVE MUT-AMINO-ACID-CHANGE TO MDR-AMINO-ACID-CHANGE.         080923LM
094920     MOVE MUT-CONSEQUENCE TO MDR-CONSEQUENCE.                     080923LM
094930     MOVE MUT-CHROMOSOME TO MDR-CHROMOSOME.                       080923LM
094940     MOVE MUT-REF-ALLELE TO MDR-REF-ALLELE.                       080923LM
094950     MOVE MUT-ALT-ALLELE TO MDR-ALT-ALLELE.                       080923LM
095100     PERFORM 9600-PROCESS-MOLECULAR-ROW THRU 9600-EXIT.           080923LM
095600 9200-EXIT.
095700     EXIT.
095800
095900 9300-LOAD-CNA.
096000****** STEP 9, FEED 2 OF 3 -- COPY-NUMBER ROWS                    080923LM
096100     READ PDXCNAF
096200         AT END MOVE "N" TO MORE-CNA-SW
096300         GO TO 9300-EXIT
096400     END-READ.
096500     ADD +1 TO CTL-MOLECULAR-READ-WS.
096510     MOVE CNA-SAMPLE-ORIGIN TO WS-RESOLVE-ORIGIN.                 080923LM
096520     MOVE CNA-MODEL-ID TO WS-RESOLVE-MODEL-ID.                    080923LM
096530     MOVE CNA-SAMPLE-ID TO WS-RESOLVE-SAMPLE-ID.                  080923LM
096540     MOVE CNA-PASSAGE TO WS-RESOLVE-PASSAGE.                      080923LM
096550     MOVE CNA-HOST-STRAIN-FULL TO WS-RESOLVE-HOSTSTRAIN-FULL.     080923LM
096560     MOVE "CNA" TO WS-MOLCHAR-TYPE-ARG MDR-TYPE.                  080923LM
096570     MOVE CNA-PLATFORM TO WS-HOLD-NAME MDR-PLATFORM.              080923LM
096600     MOVE CNA-SYMBOL TO WS-RESOLVED-SYMBOL MDR-SYMBOL.            080923LM
096610     MOVE CNA-SEQ-END-POS TO MDR-SEQ-END-POS.                     080923LM
096620     MOVE CNA-COPY-NUMBER-STATUS TO MDR-COPY-NUMBER-STATUS.       080923LM
096630     MOVE CNA-LOG2R TO MDR-LOG2R.                                 080923LM
096700     PERFORM 9600-PROCESS-MOLECULAR-ROW THRU 9600-EXIT.           080923LM
097200 9300-EXIT.
097300     EXIT.
097400
097500 9400-LOAD-CYTOGENETICS.                                          092619SJ
097600****** STEP 9, FEED 3 OF 3 -- CYTOGENETICS ROWS (SYMBOL ONLY)     080923LM
097700     READ PDXCYTF
097800         AT END MOVE "N" TO MORE-CYT-SW
097900         GO TO 9400-EXIT
098000     END-READ.
098100     ADD +1 TO CTL-MOLECULAR-READ-WS.
098110     MOVE CYT-SAMPLE-ORIGIN TO WS-RESOLVE-ORIGIN.                 080923LM
098120     MOVE CYT-MODEL-ID TO WS-RESOLVE-MODEL-ID.                    080923LM
098130     MOVE CYT-SAMPLE-ID TO WS-RESOLVE-SAMPLE-ID.                  080923LM
098140     MOVE CYT-PASSAGE TO WS-RESOLVE-PASSAGE.                      080923LM
098150     MOVE CYT-HOST-STRAIN-FULL TO WS-RESOLVE-HOSTSTRAIN-FULL.     080923LM
098160     MOVE "CYTOGENETICS" TO WS-MOLCHAR-TYPE-ARG MDR-TYPE.         080923LM
098170     MOVE CYT-PLATFORM TO WS-HOLD-NAME MDR-PLATFORM.              080923LM
098200     MOVE CYT-SYMBOL TO WS-RESOLVED-SYMBOL MDR-SYMBOL.            080923LM
098300     PERFORM 9600-PROCESS-MOLECULAR-ROW THRU 9600-EXIT.           080923LM
098800 9400-EXIT.
098900     EXIT.
099000
099100 9500-RESOLVE-MARKER.                                             061015DW
099200****** TICKET PDX-0298 -- BINARY SEARCH ON THE SORTED MARKER
099300****** TABLE.  EXACT MATCH WINS OUTRIGHT; A SYNONYM MATCH
099400****** RESOLVES TO ITS CANONICAL SYMBOL; NO MATCH IS SKIPPED
099500     MOVE "N" TO MARKER-MATCH-SW.
099600     MOVE 1 TO MRK-LOW.
099700     MOVE WS-MARKER-COUNT TO MRK-HIGH.
099800     PERFORM 9510-SEARCH-STEP THRU 9510-EXIT
099900             UNTIL MRK-LOW > MRK-HIGH
100000                OR NOT MARKER-NONE.
100100 9500-EXIT.
100200     EXIT.
100300
100400 9510-SEARCH-STEP.                                                061015DW
100500     COMPUTE MRK-MID = (MRK-LOW + MRK-HIGH) / 2.
100600     IF MK-SYMBOL(MRK-MID) = WS-RESOLVED-SYMBOL
100700         IF MK-STATUS(MRK-MID) = "S"
100800             MOVE "S" TO MARKER-MATCH-SW
100900             MOVE MK-CANONICAL(MRK-MID) TO WS-RESOLVED-SYMBOL
101000         ELSE
101100             MOVE "E" TO MARKER-MATCH-SW
101200         END-IF
101300     ELSE
101400     IF MK-SYMBOL(MRK-MID) < WS-RESOLVED-SYMBOL
101500         COMPUTE MRK-LOW = MRK-MID + 1
101600     ELSE
101700         COMPUTE MRK-HIGH = MRK-MID - 1.
101800 9510-EXIT.
101900     EXIT.
102000
102010 9600-PROCESS-MOLECULAR-ROW.                                      080923LM
102020****** SHARED BY ALL THREE MOLECULAR FEEDS -- RESOLVES THE        080923LM
102030****** SAMPLE AS STEP 7 DOES, THEN THE MARKER SYMBOL.  AN         080923LM
102040****** UNMATCHED MARKER SKIPS THE ROW ENTIRELY (TICKET PDX-0142); 080923LM
102050****** A SYNONYM MATCH IS LOGGED AND THE CANONICAL SYMBOL CARRIES 080923LM
102060****** FORWARD INTO THE MOLECULAR DATA ROW THAT GETS ATTACHED     080923LM
102070     PERFORM 7100-RESOLVE-SAMPLE-BY-ORIGIN THRU 7100-EXIT.        080923LM
102080     IF NOT ITEM-FOUND                                            080923LM
102090         MOVE "*** MOLECULAR SAMPLE UNRESOLVED" TO ABEND-REASON   080923LM
102095         MOVE WS-RESOLVE-SAMPLE-ID TO PARA-NAME                   080923LM
102100         GO TO 1000-ABEND-RTN.                                    080923LM
102110     PERFORM 9500-RESOLVE-MARKER THRU 9500-EXIT.                  080923LM
102120     IF MARKER-NONE                                               080923LM
102130         ADD +1 TO CTL-MOLECULAR-UNMATCH-WS                       080923LM
102140         GO TO 9600-EXIT.                                         080923LM
102150     IF MARKER-SYNONYM                                            080923LM
102160         DISPLAY "** MARKER SYNONYM SUBSTITUTED -- " MDR-SYMBOL   080923LM
102170             " RESOLVED TO " WS-RESOLVED-SYMBOL.                  080923LM
102180     MOVE WS-RESOLVED-SYMBOL TO MDR-SYMBOL.                       080923LM
102190     PERFORM 7300-GETORCREATE-PLATFORM THRU 7300-EXIT.            080923LM
102200     PERFORM 7400-GETORCREATE-MOLCHAR THRU 7400-EXIT.             080923LM
102210     ADD +1 TO SA-MOLCHAR-COUNT(SAMP-SUB).                        080923LM
102220     ADD +1 TO CTL-MOLECULAR-MATCHED-WS.                          080923LM
102230 9600-EXIT.                                                       080923LM
102240     EXIT.                                                        080923LM
102250
102300 9800-WRITE-WORK-FILES.
102310****** ONE PATIENT-OUT-REC PER SAMPLE, ONE MODEL-OUT-REC PER
102320****** SPECIMEN -- EACH CARRYING ITS OWN MOLECULAR SUMMARY COUNT
102400     PERFORM 9810-WRITE-PATIENT-ROWS THRU 9810-EXIT
102500             VARYING SAMP-SUB FROM 1 BY 1
102600             UNTIL SAMP-SUB > WS-SAMPLE-COUNT.
102700     PERFORM 9820-WRITE-MODEL-ROWS THRU 9820-EXIT
102800             VARYING SPEC-SUB FROM 1 BY 1
102900             UNTIL SPEC-SUB > WS-SPECIMEN-COUNT.
103000 9800-EXIT.
103100     EXIT.
103200
103300 9810-WRITE-PATIENT-ROWS.
103400     MOVE SPACES TO PATIENT-OUT-REC.
103500     MOVE SA-SAMPLE-ID(SAMP-SUB)       TO POUT-SAMPLE-ID.
103510     MOVE SA-MODEL-IDX(SAMP-SUB)       TO POUT-MODEL-SEQ-NO.     080923LM
103520     MOVE MT-DATASOURCE(SA-MODEL-IDX(SAMP-SUB))                  080923LM
103530          TO POUT-DATASOURCE.                                    080923LM
103600     MOVE SA-TUMTYPE-IDX(SAMP-SUB)     TO TBL-SUB.
103700     IF TBL-SUB > ZERO
103800         MOVE TT-NAME(TBL-SUB)         TO POUT-TUMOUR-TYPE.
103900     MOVE SA-PRIMSITE-IDX(SAMP-SUB)    TO TBL-SUB.
104000     IF TBL-SUB > ZERO
104100         MOVE TI-NAME(TBL-SUB)         TO POUT-PRIMARY-SITE.
104110     MOVE SA-COLLSITE-IDX(SAMP-SUB)    TO TBL-SUB.                 081023LM
104120     IF TBL-SUB > ZERO                                             081023LM
104130         MOVE TI-NAME(TBL-SUB)         TO POUT-COLLECTION-SITE.    081023LM
104140     MOVE SA-STAGE(SAMP-SUB)           TO POUT-STAGE.               081023LM
104150     MOVE SA-STAGE-SYSTEM(SAMP-SUB)    TO POUT-STAGING-SYSTEM.      081023LM
104160     MOVE SA-GRADE(SAMP-SUB)           TO POUT-GRADE.               081023LM
104170     MOVE SA-GRADE-SYSTEM(SAMP-SUB)    TO POUT-GRADING-SYSTEM.      081023LM
104200     MOVE SA-MOLCHAR-COUNT(SAMP-SUB)   TO POUT-MOLECULAR-LINE-COUNT.
104300     MOVE SA-SNAPSHOT-IDX(SAMP-SUB)    TO SNAP-SUB.
104400     IF SNAP-SUB > ZERO
104500         MOVE SN-AGE(SNAP-SUB)         TO POUT-SNAPSHOT-AGE
104600         MOVE SN-DATE(SNAP-SUB)        TO POUT-SNAPSHOT-DATE
104700         MOVE SN-EVENT(SNAP-SUB)       TO POUT-SNAPSHOT-EVENT
104800         MOVE SN-TREATMENT-NAIVE(SNAP-SUB) TO POUT-TREATMENT-NAIVE
104810         MOVE SN-DRUG-LIST(SNAP-SUB)   TO POUT-DRUG-LIST           081123LM
104820         MOVE SN-DOSE-LIST(SNAP-SUB)   TO POUT-DOSE-LIST           081123LM
104900         MOVE SN-PATIENT-IDX(SNAP-SUB) TO PAT-SUB
105000         MOVE PT-PATIENT-ID(PAT-SUB)   TO POUT-PATIENT-ID
105100         MOVE PT-SEX(PAT-SUB)          TO POUT-SEX
105200         MOVE PT-ETHNICITY(PAT-SUB)    TO POUT-ETHNICITY.
105300     WRITE PATIENT-OUT-REC.
105400 9810-EXIT.
105500     EXIT.
105600
105700 9820-WRITE-MODEL-ROWS.
105800     MOVE SP-MODEL-IDX(SPEC-SUB) TO MDL-SUB.
105900     MOVE MT-MODEL-ID(MDL-SUB)        TO MOUT-MODEL-ID.
106000     MOVE MT-DATASOURCE(MDL-SUB)      TO MOUT-DATASOURCE.
106100     MOVE MT-HOSTSTRAIN-FULL(MDL-SUB) TO MOUT-HOST-STRAIN-FULL.
106200     MOVE MT-PASSAGE(MDL-SUB)         TO MOUT-PASSAGE-NUMBER.
106300     MOVE MT-ENGRAFT-SITE(MDL-SUB)    TO MOUT-ENGRAFTMENT-SITE.
106400     MOVE MT-ENGRAFT-TYPE(MDL-SUB)    TO MOUT-ENGRAFTMENT-TYPE.
106500     MOVE SP-SAMPLE-IDX(SPEC-SUB)     TO SAMP-SUB.
106600     MOVE SA-SAMPLE-ID(SAMP-SUB)       TO MOUT-SAMPLE-ID.
106700     MOVE SA-MOLCHAR-COUNT(SAMP-SUB)   TO MOUT-MOLECULAR-LINE-COUNT.
106800     WRITE MODEL-OUT-REC.
106900 9820-EXIT.
107000     EXIT.
107100
107200 9900-WRITE-CONTROL-TOTALS.
107300     MOVE WS-PROVIDER-CODE          TO CTL-PROVIDER-CODE.
107400     MOVE CTL-PATIENTS-READ-WS      TO CTL-PATIENTS-READ.
107500     MOVE CTL-PATIENTS-LOADED-WS    TO CTL-PATIENTS-LOADED.
107600     MOVE CTL-PATIENTS-IN-ERROR-WS  TO CTL-PATIENTS-IN-ERROR.
107700     MOVE CTL-MODELS-LOADED-WS      TO CTL-MODELS-LOADED.
107800     MOVE CTL-SAMPLES-LOADED-WS     TO CTL-SAMPLES-LOADED.
107900     MOVE CTL-SNAPSHOTS-CREATED-WS  TO CTL-SNAPSHOTS-CREATED.
108000     MOVE CTL-SPECIMENS-CREATED-WS  TO CTL-SPECIMENS-CREATED.
108100     MOVE CTL-VALIDATIONS-WS        TO CTL-VALIDATIONS-LOADED.
108200     MOVE CTL-SHARING-WS            TO CTL-SHARING-LOADED.
108300     MOVE CTL-MOLECULAR-READ-WS     TO CTL-MOLECULAR-READ.
108400     MOVE CTL-MOLECULAR-MATCHED-WS  TO CTL-MOLECULAR-MATCHED.
108500     MOVE CTL-MOLECULAR-UNMATCH-WS  TO CTL-MOLECULAR-UNMATCHED.
108600     MOVE ZERO                      TO CTL-ERRORS-WRITTEN.
108700     WRITE CONTROL-TOTALS-REC.
108800 9900-EXIT.
108900     EXIT.
109000
109100 800-OPEN-FILES.
109200     OPEN INPUT PDXPROV, PDXPATF, PDXMDLF, PDXVALF, PDXSMPF,
109300                PDXSHRF, PDXMRKF.
109400     OPEN OUTPUT PDXPWRK, PDXMWRK, PDXCTLF, SYSOUT.
109500
109600     OPEN INPUT PDXSPLF.
109700     IF SPL-PRESENT
109800         MOVE "Y" TO SPL-FILE-PRESENT-SW
109900     ELSE
110000         MOVE "N" TO MORE-SPL-SW.
110100
110200     OPEN INPUT PDXTRTF.
110300     IF TRT-PRESENT
110400         MOVE "Y" TO TRT-FILE-PRESENT-SW
110500     ELSE
110600         MOVE "N" TO MORE-TRT-SW.
110700
110800     OPEN INPUT PDXMUTF.
110900     IF MUT-PRESENT
111000         MOVE "Y" TO MUT-FILE-PRESENT-SW
111100     ELSE
111200         MOVE "N" TO MORE-MUT-SW.
111300
111400     OPEN INPUT PDXCNAF.
111500     IF CNA-PRESENT
111600         MOVE "Y" TO CNA-FILE-PRESENT-SW
111700     ELSE
111800         MOVE "N" TO MORE-CNA-SW.
111900
112000     OPEN INPUT PDXCYTF.
112100     IF CYT-PRESENT
112200         MOVE "Y" TO CYT-FILE-PRESENT-SW
112300     ELSE
112400         MOVE "N" TO MORE-CYT-SW.
112500 800-EXIT.
112600     EXIT.
112700
112800 850-CLOSE-FILES.
112900     CLOSE PDXPROV, PDXPATF, PDXMDLF, PDXVALF, PDXSMPF, PDXSHRF,
113000           PDXSPLF, PDXTRTF, PDXMUTF, PDXCNAF, PDXCYTF, PDXMRKF,
113100           PDXPWRK, PDXMWRK, PDXCTLF, SYSOUT.
113200 850-EXIT.
113300     EXIT.
113400
113500 999-CLEANUP.
113600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
113700     DISPLAY "** PATIENTS READ/LOADED/ERROR **".
113800     DISPLAY CTL-PATIENTS-READ-WS.
113900     DISPLAY CTL-PATIENTS-LOADED-WS.
114000     DISPLAY CTL-PATIENTS-IN-ERROR-WS.
114100     DISPLAY "** MODELS LOADED **".
114200     DISPLAY CTL-MODELS-LOADED-WS.
114300     DISPLAY "** MOLECULAR READ/MATCHED/UNMATCHED **".
114400     DISPLAY CTL-MOLECULAR-READ-WS.
114500     DISPLAY CTL-MOLECULAR-MATCHED-WS.
114600     DISPLAY CTL-MOLECULAR-UNMATCH-WS.
114700     DISPLAY "******** NORMAL END OF JOB PDXLOAD ********".
114800 999-EXIT.
114900     EXIT.

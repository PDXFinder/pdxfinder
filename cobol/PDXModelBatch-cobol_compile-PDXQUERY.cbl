000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PDXQUERY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/02/89.
000600 DATE-COMPILED. 06/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*     FACETED MODEL SEARCH.  LOADS THE MODEL-SUMMARY TABLE BUILT
001300*     BY PDXPERS ENTIRELY INTO WORKING STORAGE, THEN APPLIES THE
001400*     FACET CRITERIA SUPPLIED ON THE QUERY-CRITERIA FILE -- ONE
001500*     CRITERIA RECORD PER FACET, EACH CARRYING A LIST OF VALUES
001600*     THAT FACET WILL ACCEPT.  A MODEL SURVIVES IF, FOR EVERY
001700*     SUPPLIED FACET, ITS OWN VALUE MATCHES AT LEAST ONE OF THE
001800*     VALUES GIVEN FOR THAT FACET (OR WITHIN A FACET, AND ACROSS
001900*     FACETS).  SURVIVING ROWS ARE WRITTEN TO THE RESULT FILE
002000*     TOGETHER WITH A TRAILING COUNT RECORD.
002100*
002200******************************************************************
002300* CHANGE LOG
002400*  060289 JS   ORIGINAL VERSION, ADAPTED FROM THE PATIENT SEARCH
002500*              PROGRAM FOR THE PDX MODEL LOAD PROJECT
002600*  092203 RT   Y2K SWEEP -- NO DATE FIELDS IN THIS MODULE, N/A
002700*  051704 LMK  Y2K READINESS RE-REVIEW -- PASSED, NO CHANGE
002800*              REQUIRED
002900*  111310 CJP  TICKET PDX-0071 -- UNRECOGNISED FACET CODES ARE
003000*              NOW LOGGED TO SYSOUT AND SKIPPED RATHER THAN
003100*              ABENDING THE RUN
003200*  070417 DW   TICKET PDX-0319 -- A FACET SUPPLIED WITH NO VALUES
003300*              NOW ZEROES THE RESULT SET INSTEAD OF BEING IGNORED
003350*  080923 LMK  TICKET PDX-0487 -- WS-CURRENT-MODEL WIDTHS
003360*              REALIGNED TO PDXQREC AFTER MFQ-MODEL-ID WAS MADE
003370*              NUMERIC
003400******************************************************************
003500
003600         INPUT MODEL SUMMARY TABLE -   DDS0001.PDXQFIL
003700         INPUT QUERY CRITERIA       -   DDS0001.PDXQCRT
003800         OUTPUT SEARCH RESULTS      -   DDS0001.PDXQOUT
003900         DUMP FILE                  -   SYSOUT
004000
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004550 SPECIAL-NAMES.
004560     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000     SELECT PDXQFIL      ASSIGN TO UT-S-PDXQFIL
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300     SELECT PDXQCRT      ASSIGN TO UT-S-PDXQCRT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS CFCODE.
005600     SELECT PDXQOUT      ASSIGN TO UT-S-PDXQOUT
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OFCODE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     RECORD CONTAINS 130 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC  PIC X(130).
006800
006900****** ONE ROW PER MODEL, LOADED WHOLESALE INTO WS-MODEL-TABLE
007000****** BELOW -- NO INDEXED ACCESS NEEDED FOR A FACET SEARCH
007100 FD  PDXQFIL  RECORDING MODE IS F  RECORD CONTAINS 150 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS MODEL-QUERY-REC.
007300 COPY PDXQREC.
007400
007500****** ONE RECORD PER FACET THE CALLER WANTS APPLIED.  A FACET
007600****** LEFT OFF THIS FILE ENTIRELY IS NOT FILTERED AT ALL
007700 FD  PDXQCRT  RECORDING MODE IS F  RECORD CONTAINS 210 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS QUERY-CRIT-REC.
007900 01  QUERY-CRIT-REC.
008000     05  QC-FACET-CODE           PIC X(20).
008100     05  QC-VALUE-COUNT          PIC 9(02).
008200     05  QC-VALUES OCCURS 9 TIMES
008300                                 PIC X(20).
008400     05  FILLER                  PIC X(10).
008500
008600 FD  PDXQOUT  RECORDING MODE IS F  RECORD CONTAINS 150 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS RESULT-REC.
008800 01  RESULT-REC                  PIC X(150).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  FILE-STATUS-CODES.
009300     05  OFCODE    PIC X(2).  88 CODE-OK    VALUE SPACES.
009400     05  CFCODE    PIC X(2).  88 CRIT-READ-OK VALUE SPACES.
009500     05  FILLER    PIC X(06).
009600
009700 01  FLAGS-AND-SWITCHES.
009800     05  MORE-QFIL-SW        PIC X(01) VALUE "Y".
009900         88  NO-MORE-QFIL      VALUE "N".
010000     05  MORE-QCRT-SW        PIC X(01) VALUE "Y".
010100         88  NO-MORE-QCRT      VALUE "N".
010200     05  KEEP-ROW-SW         PIC X(01) VALUE "Y".
010300         88  ROW-SURVIVES      VALUE "Y".
010400     05  VALUE-MATCH-SW      PIC X(01) VALUE "N".
010500         88  VALUE-MATCHED     VALUE "Y".
010600     05  FACET-KNOWN-SW      PIC X(01) VALUE "N".
010700         88  FACET-RECOGNISED  VALUE "Y".
010800     05  FILLER              PIC X(05).
010900
011000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011100     05  MDL-SUB                 PIC 9(04) COMP.
011200     05  VAL-SUB                 PIC 9(02) COMP.
011300     05  WS-MODEL-COUNT           PIC 9(04) COMP VALUE ZERO.
011400     05  WS-RESULT-COUNT          PIC S9(7) COMP-3 VALUE ZERO.
011500     05  FILLER                   PIC X(10).
011600
011700******************************************************************
011800*  FACET FLAGS -- ONE PER SUPPORTED FACET, SET ON WHEN THE
011900*  CRITERIA FILE SUPPLIES THAT FACET.  THE VALUE LIST FOR EACH
012000*  IS KEPT IN ITS OWN SMALL TABLE BELOW
012100******************************************************************
012200 01  FACET-SUPPLIED-SWITCHES.
012300     05  WS-DATASRC-SUPPLIED-SW   PIC X(01) VALUE "N".
012400         88  DATASRC-SUPPLIED       VALUE "Y".
012500     05  WS-AGE-SUPPLIED-SW       PIC X(01) VALUE "N".
012600         88  AGE-SUPPLIED            VALUE "Y".
012700     05  WS-GENDER-SUPPLIED-SW    PIC X(01) VALUE "N".
012800         88  GENDER-SUPPLIED         VALUE "Y".
012900     05  WS-TXSTAT-SUPPLIED-SW    PIC X(01) VALUE "N".
013000         88  TXSTAT-SUPPLIED         VALUE "Y".
013100     05  WS-TISSUE-SUPPLIED-SW    PIC X(01) VALUE "N".
013200         88  TISSUE-SUPPLIED         VALUE "Y".
013300
013400 01  WS-DATASRC-VALUES.
013500     05  WS-DATASRC-COUNT         PIC 9(02) VALUE ZERO.
013600     05  WS-DATASRC-LIST OCCURS 9 TIMES PIC X(20).
013700
013800 01  WS-AGE-VALUES.
013900     05  WS-AGE-COUNT             PIC 9(02) VALUE ZERO.
014000     05  WS-AGE-LIST OCCURS 9 TIMES PIC X(20).
014100
014200 01  WS-GENDER-VALUES.
014300     05  WS-GENDER-COUNT          PIC 9(02) VALUE ZERO.
014400     05  WS-GENDER-LIST OCCURS 9 TIMES PIC X(20).
014500
014600 01  WS-TXSTAT-VALUES.
014700     05  WS-TXSTAT-COUNT          PIC 9(02) VALUE ZERO.
014800     05  WS-TXSTAT-LIST OCCURS 9 TIMES PIC X(20).
014900
015000 01  WS-TISSUE-VALUES.
015100     05  WS-TISSUE-COUNT          PIC 9(02) VALUE ZERO.
015200     05  WS-TISSUE-LIST OCCURS 9 TIMES PIC X(20).
015300
015400******************************************************************
015500*  THE MODEL SUMMARY TABLE -- THE ENTIRE PDXQFIL FILE, HELD IN
015600*  MEMORY FOR THE LIFE OF THE RUN
015700******************************************************************
015800 01  WS-MODEL-TABLE.
015900     05  WS-MODEL-ROW OCCURS 2000 TIMES
016000                                  PIC X(150).
016100
016200******************************************************************
016300*  FLAT VIEW OF THE TABLE -- USED TO BLANK ALL 2000 SLOTS IN ONE
016400*  MOVE BEFORE THE LOAD LOOP FILLS THEM
016500******************************************************************
016600 01  WS-MODEL-TABLE-FLAT REDEFINES WS-MODEL-TABLE PIC X(300000).
016700
016800******************************************************************
016900*  WORKING COPY OF THE ROW CURRENTLY BEING TESTED AGAINST THE
017000*  FACET CRITERIA -- SAME FIELD LAYOUT AS MODEL-QUERY-REC
017100******************************************************************
017200 01  WS-CURRENT-MODEL.
017250****** WIDTHS MUST TRACK PDXQREC -- MFQ-MODEL-ID IS NUMERIC,      080923LM
017260****** 10 BYTES, NOT THE OLD 20-BYTE ALPHANUMERIC KEY             080923LM
017300     05  WS-CUR-MODEL-ID          PIC 9(10).                     080923LM
017400     05  WS-CUR-DATASOURCE        PIC X(10).
017500     05  WS-CUR-PATIENT-AGE       PIC X(10).
017600     05  WS-CUR-PATIENT-GENDER    PIC X(10).
017700     05  WS-CUR-TREATMENT-STATUS  PIC X(20).
017800     05  WS-CUR-ORIGIN-TISSUE     PIC X(20).
017900     05  WS-CUR-EXTRACTION-METHOD PIC X(20).
018000     05  WS-CUR-CLASSIFICATION    PIC X(20).
018100     05  FILLER                   PIC X(30).                    080923LM
018200
018300******************************************************************
018400*  FLAT VIEWS OF TWO OF THE FACET VALUE-LIST TABLES -- USED TO
018500*  BLANK EACH LIST IN ONE MOVE BEFORE THE CRITERIA FILE IS READ
018600******************************************************************
018700 01  WS-AGE-VALUES-FLAT REDEFINES WS-AGE-VALUES PIC X(182).
018800 01  WS-GENDER-VALUES-FLAT REDEFINES WS-GENDER-VALUES PIC X(182).
018900
019000 01  WS-LOG-LINE.
019100     05  FILLER              PIC X(30)
019200         VALUE "** UNRECOGNISED FACET CODE - ".
019300     05  LOG-FACET-O         PIC X(20).
019400     05  FILLER              PIC X(80) VALUE SPACES.
019500
019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800     PERFORM 100-LOAD-MODEL-TABLE THRU 100-EXIT
019900             UNTIL NO-MORE-QFIL.
020000     PERFORM 200-READ-CRITERIA THRU 200-EXIT
020100             UNTIL NO-MORE-QCRT.
020200     PERFORM 500-APPLY-FILTER THRU 500-EXIT
020300             VARYING MDL-SUB FROM 1 BY 1
020400             UNTIL MDL-SUB > WS-MODEL-COUNT.
020500     PERFORM 999-CLEANUP THRU 999-EXIT.
020600     MOVE +0 TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     DISPLAY "******** BEGIN JOB PDXQUERY ********".
021100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021200     MOVE SPACES TO WS-MODEL-TABLE-FLAT.
021300     MOVE SPACES TO WS-AGE-VALUES-FLAT.
021400     MOVE SPACES TO WS-GENDER-VALUES-FLAT.
021500     MOVE ZERO TO WS-AGE-COUNT, WS-GENDER-COUNT.
021600 000-EXIT.
021700     EXIT.
021800
021900 100-LOAD-MODEL-TABLE.
022000     READ PDXQFIL
022100         AT END MOVE "N" TO MORE-QFIL-SW
022200         GO TO 100-EXIT
022300     END-READ.
022400     ADD +1 TO WS-MODEL-COUNT.
022500     MOVE MODEL-QUERY-REC TO WS-MODEL-ROW(WS-MODEL-COUNT).
022600 100-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000*  READ ONE CRITERIA RECORD AND FILE ITS VALUE LIST UNDER THE
023100*  MATCHING FACET.  TICKET PDX-0071 -- AN UNKNOWN CODE IS LOGGED
023200*  AND SKIPPED RATHER THAN ABENDING THE RUN
023300******************************************************************
023400 200-READ-CRITERIA.
023500     READ PDXQCRT
023600         AT END MOVE "N" TO MORE-QCRT-SW
023700         GO TO 200-EXIT
023800     END-READ.
023900     MOVE "N" TO FACET-KNOWN-SW.
024000     IF QC-FACET-CODE = "DATASOURCE"
024100         MOVE "Y" TO WS-DATASRC-SUPPLIED-SW
024200         MOVE "Y" TO FACET-KNOWN-SW
024300         MOVE QC-VALUE-COUNT TO WS-DATASRC-COUNT
024400         PERFORM 212-COPY-DATASRC-VALUE THRU 212-EXIT
024500             VARYING VAL-SUB FROM 1 BY 1
024600             UNTIL VAL-SUB > QC-VALUE-COUNT
024700     ELSE IF QC-FACET-CODE = "PATIENT_AGE"
024800         MOVE "Y" TO WS-AGE-SUPPLIED-SW
024900         MOVE "Y" TO FACET-KNOWN-SW
025000         MOVE QC-VALUE-COUNT TO WS-AGE-COUNT
025100         PERFORM 214-COPY-AGE-VALUE THRU 214-EXIT
025200             VARYING VAL-SUB FROM 1 BY 1
025300             UNTIL VAL-SUB > QC-VALUE-COUNT
025400     ELSE IF QC-FACET-CODE = "PATIENT_GENDER"
025500         MOVE "Y" TO WS-GENDER-SUPPLIED-SW
025600         MOVE "Y" TO FACET-KNOWN-SW
025700         MOVE QC-VALUE-COUNT TO WS-GENDER-COUNT
025800         PERFORM 216-COPY-GENDER-VALUE THRU 216-EXIT
025900             VARYING VAL-SUB FROM 1 BY 1
026000             UNTIL VAL-SUB > QC-VALUE-COUNT
026100     ELSE IF QC-FACET-CODE = "PATIENT_TREATMENT_STATUS"
026200         MOVE "Y" TO WS-TXSTAT-SUPPLIED-SW
026300         MOVE "Y" TO FACET-KNOWN-SW
026400         MOVE QC-VALUE-COUNT TO WS-TXSTAT-COUNT
026500         PERFORM 218-COPY-TXSTAT-VALUE THRU 218-EXIT
026600             VARYING VAL-SUB FROM 1 BY 1
026700             UNTIL VAL-SUB > QC-VALUE-COUNT
026800     ELSE IF QC-FACET-CODE = "SAMPLE_ORIGIN_TISSUE"
026900         MOVE "Y" TO WS-TISSUE-SUPPLIED-SW
027000         MOVE "Y" TO FACET-KNOWN-SW
027100         MOVE QC-VALUE-COUNT TO WS-TISSUE-COUNT
027200         PERFORM 219-COPY-TISSUE-VALUE THRU 219-EXIT
027300             VARYING VAL-SUB FROM 1 BY 1
027400             UNTIL VAL-SUB > QC-VALUE-COUNT
027500     END-IF.
027600     IF NOT FACET-RECOGNISED                                      111310CJ
027700         MOVE QC-FACET-CODE TO LOG-FACET-O
027800         WRITE SYSOUT-REC FROM WS-LOG-LINE.                       111310CJ
027900 200-EXIT.
028000     EXIT.
028100
028200 212-COPY-DATASRC-VALUE.
028300     MOVE QC-VALUES(VAL-SUB) TO WS-DATASRC-LIST(VAL-SUB).
028400 212-EXIT.
028500     EXIT.
028600
028700 214-COPY-AGE-VALUE.
028800     MOVE QC-VALUES(VAL-SUB) TO WS-AGE-LIST(VAL-SUB).
028900 214-EXIT.
029000     EXIT.
029100
029200 216-COPY-GENDER-VALUE.
029300     MOVE QC-VALUES(VAL-SUB) TO WS-GENDER-LIST(VAL-SUB).
029400 216-EXIT.
029500     EXIT.
029600
029700 218-COPY-TXSTAT-VALUE.
029800     MOVE QC-VALUES(VAL-SUB) TO WS-TXSTAT-LIST(VAL-SUB).
029900 218-EXIT.
030000     EXIT.
030100
030200 219-COPY-TISSUE-VALUE.
030300     MOVE QC-VALUES(VAL-SUB) TO WS-TISSUE-LIST(VAL-SUB).
030400 219-EXIT.
030500     EXIT.
030600
030700 500-APPLY-FILTER.
030800     MOVE WS-MODEL-ROW(MDL-SUB) TO WS-CURRENT-MODEL.
030900     MOVE "Y" TO KEEP-ROW-SW.
031000
031100     IF DATASRC-SUPPLIED
031200         PERFORM 520-TEST-DATASRC THRU 520-EXIT.
031300     IF TISSUE-SUPPLIED AND ROW-SURVIVES
031400         PERFORM 540-TEST-TISSUE THRU 540-EXIT.
031500     IF AGE-SUPPLIED AND ROW-SURVIVES
031600         PERFORM 550-TEST-AGE THRU 550-EXIT.
031700     IF GENDER-SUPPLIED AND ROW-SURVIVES
031800         PERFORM 560-TEST-GENDER THRU 560-EXIT.
031900     IF TXSTAT-SUPPLIED AND ROW-SURVIVES
032000         PERFORM 570-TEST-TXSTAT THRU 570-EXIT.
032100
032200     IF ROW-SURVIVES
032300         MOVE WS-CURRENT-MODEL TO RESULT-REC
032400         WRITE RESULT-REC
032500         ADD +1 TO WS-RESULT-COUNT.
032600 500-EXIT.
032700     EXIT.
032800
032900 520-TEST-DATASRC.
033000     MOVE "N" TO VALUE-MATCH-SW.                                  070417DW
033100     IF WS-DATASRC-COUNT > ZERO                                   070417DW
033200         PERFORM 522-CHECK-DATASRC-VALUE THRU 522-EXIT
033300             VARYING VAL-SUB FROM 1 BY 1
033400             UNTIL VAL-SUB > WS-DATASRC-COUNT.
033500     IF NOT VALUE-MATCHED
033600         MOVE "N" TO KEEP-ROW-SW.
033700 520-EXIT.
033800     EXIT.
033900
034000 522-CHECK-DATASRC-VALUE.
034100     IF WS-CUR-DATASOURCE = WS-DATASRC-LIST(VAL-SUB)
034200         MOVE "Y" TO VALUE-MATCH-SW.
034300 522-EXIT.
034400     EXIT.
034500
034600 540-TEST-TISSUE.
034700     MOVE "N" TO VALUE-MATCH-SW.
034800     IF WS-TISSUE-COUNT > ZERO
034900         PERFORM 542-CHECK-TISSUE-VALUE THRU 542-EXIT
035000             VARYING VAL-SUB FROM 1 BY 1
035100             UNTIL VAL-SUB > WS-TISSUE-COUNT.
035200     IF NOT VALUE-MATCHED
035300         MOVE "N" TO KEEP-ROW-SW.
035400 540-EXIT.
035500     EXIT.
035600
035700 542-CHECK-TISSUE-VALUE.
035800     IF WS-CUR-ORIGIN-TISSUE = WS-TISSUE-LIST(VAL-SUB)
035900         MOVE "Y" TO VALUE-MATCH-SW.
036000 542-EXIT.
036100     EXIT.
036200
036300 550-TEST-AGE.
036400     MOVE "N" TO VALUE-MATCH-SW.
036500     IF WS-AGE-COUNT > ZERO
036600         PERFORM 552-CHECK-AGE-VALUE THRU 552-EXIT
036700             VARYING VAL-SUB FROM 1 BY 1
036800             UNTIL VAL-SUB > WS-AGE-COUNT.
036900     IF NOT VALUE-MATCHED
037000         MOVE "N" TO KEEP-ROW-SW.
037100 550-EXIT.
037200     EXIT.
037300
037400 552-CHECK-AGE-VALUE.
037500     IF WS-CUR-PATIENT-AGE = WS-AGE-LIST(VAL-SUB)
037600         MOVE "Y" TO VALUE-MATCH-SW.
037700 552-EXIT.
037800     EXIT.
037900
038000 560-TEST-GENDER.
038100     MOVE "N" TO VALUE-MATCH-SW.
038200     IF WS-GENDER-COUNT > ZERO
038300         PERFORM 562-CHECK-GENDER-VALUE THRU 562-EXIT
038400             VARYING VAL-SUB FROM 1 BY 1
038500             UNTIL VAL-SUB > WS-GENDER-COUNT.
038600     IF NOT VALUE-MATCHED
038700         MOVE "N" TO KEEP-ROW-SW.
038800 560-EXIT.
038900     EXIT.
039000
039100 562-CHECK-GENDER-VALUE.
039200     IF WS-CUR-PATIENT-GENDER = WS-GENDER-LIST(VAL-SUB)
039300         MOVE "Y" TO VALUE-MATCH-SW.
039400 562-EXIT.
039500     EXIT.
039600
039700 570-TEST-TXSTAT.
039800     MOVE "N" TO VALUE-MATCH-SW.
039900     IF WS-TXSTAT-COUNT > ZERO
040000         PERFORM 572-CHECK-TXSTAT-VALUE THRU 572-EXIT
040100             VARYING VAL-SUB FROM 1 BY 1
040200             UNTIL VAL-SUB > WS-TXSTAT-COUNT.
040300     IF NOT VALUE-MATCHED
040400         MOVE "N" TO KEEP-ROW-SW.
040500 570-EXIT.
040600     EXIT.
040700
040800 572-CHECK-TXSTAT-VALUE.
040900     IF WS-CUR-TREATMENT-STATUS = WS-TXSTAT-LIST(VAL-SUB)
041000         MOVE "Y" TO VALUE-MATCH-SW.
041100 572-EXIT.
041200     EXIT.
041300
041400 800-OPEN-FILES.
041500     OPEN INPUT PDXQFIL, PDXQCRT.
041600     OPEN OUTPUT PDXQOUT, SYSOUT.
041700 800-EXIT.
041800     EXIT.
041900
042000 850-CLOSE-FILES.
042100     CLOSE PDXQFIL, PDXQCRT, PDXQOUT, SYSOUT.
042200 850-EXIT.
042300     EXIT.
042400
042500 999-CLEANUP.
042600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042700     DISPLAY "** MODELS SCANNED **".
042800     DISPLAY WS-MODEL-COUNT.
042900     DISPLAY "** MODELS SURVIVING FILTER **".
043000     DISPLAY WS-RESULT-COUNT.
043100     DISPLAY "******** NORMAL END OF JOB PDXQUERY ********".
043200 999-EXIT.
043300     EXIT.

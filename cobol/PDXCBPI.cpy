000100******************************************************************
000200* PDXCBPI  --  CBP FEED TRANSFORMER INPUT RECORDS (PDXCBP)
000300*              TWO LAYOUTS SHARE THE SAME SLOT -- CALLER PICKS
000400*              CBP-MUT-IN-REC OR CBP-GISTIC-IN-REC BY THE RUN'S
000500*              DATA-TYPE SWITCH, NEVER BOTH AT ONCE
000600* RECORD LENGTH = 90 (MUT) / 60 (GISTIC), SLOT SIZED TO 90
000700******************************************************************
000800 01  CBP-MUT-IN-REC.
000900     05  CBM-PATIENT-ID              PIC X(20).
001000     05  CBM-SAMPLE-ID               PIC X(20).
001100     05  CBM-CHR                     PIC X(05).
001200     05  CBM-START-POSITION          PIC X(12).
001300     05  CBM-REFERENCE-ALLELE        PIC X(10).
001400     05  CBM-VARIANT-ALLELE          PIC X(10).
001500     05  CBM-NCBI-BUILD              PIC X(10).
001600     05  FILLER                      PIC X(03).
001700
001800 01  CBP-GISTIC-IN-REC REDEFINES CBP-MUT-IN-REC.
001900     05  CBG-PATIENT-ID              PIC X(20).
002000     05  CBG-SAMPLE-ID               PIC X(20).
002100     05  CBG-ENTREZ-GENE-ID          PIC X(10).
002200     05  CBG-ALTERATION              PIC X(05).
002300     05  FILLER                      PIC X(35).

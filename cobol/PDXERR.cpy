000100******************************************************************
000200* PDXERR   --  ERROR RECORD (U1 METADATA VALIDATOR OUTPUT) AND
000300*              THE SHOP'S STANDARD DUMP-AND-ABEND RECORD, CARRIED
000400*              FORWARD FROM THE ORIGINAL PATIENT-SYSTEM ABENDREC
000500*              COPY MEMBER FOR CONSISTENCY WITH EVERY OTHER
000600*              BATCH STEP IN THIS FAMILY
000700* RECORD LENGTH = 80 (ERROR-REC) / 130 (ABEND-REC)
000800******************************************************************
000900 01  ERROR-REC.
001000     05  ERR-PROVIDER                PIC X(10).
001100     05  ERR-TYPE                    PIC X(01).
001200         88  ERR-TYPE-MISSING-FILE   VALUE "F".
001300         88  ERR-TYPE-MISSING-COLUMN VALUE "C".
001400     05  ERR-FILE                    PIC X(30).
001500     05  ERR-COLUMN                  PIC X(30).
001600     05  FILLER                      PIC X(09).
001700
001800 01  ABEND-REC.
001900     05  PARA-NAME                   PIC X(30).
002000     05  ABEND-REASON                PIC X(60).
002100     05  ACTUAL-VAL                  PIC S9(9)    COMP-3.
002200     05  EXPECTED-VAL                PIC S9(9)    COMP-3.
002300     05  FILLER                      PIC X(32).
002400
002500 01  ABEND-DIVISORS.
002600     05  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
002700     05  ONE-VAL                     PIC S9(4) COMP VALUE +1.

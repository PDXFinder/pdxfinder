000100******************************************************************
000200* PDXPAT   --  PATIENT RECORD (METADATA-PATIENT FILE)
000300*              KEYED BY PAT-PATIENT-ID -- BUILT IN STEP 2 OF THE
000400*              DOMAIN-OBJECT-CREATOR LOAD (SEE PDXLOAD)
000500* RECORD LENGTH = 140
000600******************************************************************
000700 01  PATIENT-REC.
000800     05  PAT-PATIENT-ID              PIC X(20).
000900     05  PAT-SEX                     PIC X(10).
001000     05  PAT-ETHNICITY               PIC X(20).
001100     05  PAT-HISTORY                 PIC X(40).
001200     05  PAT-INITIAL-DIAGNOSIS       PIC X(40).
001300     05  PAT-AGE-AT-INITIAL-DIAG     PIC X(03).
001400     05  FILLER                      PIC X(07).

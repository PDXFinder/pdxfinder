000100******************************************************************
000200* PDXCYT   --  CYTOGENETICS MOLECULAR FILE (METADATA-LOADER
000300*              FAMILY, U3 STEP 9, OPTIONAL).  CARRIES THE MARKER
000400*              SYMBOL ONLY -- NO AMINO-ACID/COPY-NUMBER DETAIL
000500* RECORD LENGTH = 150
000600******************************************************************
000700 01  CYTOGENETICS-REC.
000800     05  CYT-MODEL-ID                PIC X(20).
000900     05  CYT-SAMPLE-ID               PIC X(20).
001000     05  CYT-SAMPLE-ORIGIN           PIC X(10).
001100     05  CYT-HOST-STRAIN-FULL        PIC X(40).
001200     05  CYT-PASSAGE                 PIC X(05).
001300     05  CYT-SYMBOL                  PIC X(15).
001400     05  CYT-PLATFORM                PIC X(30).
001500     05  FILLER                      PIC X(10).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PDXVALID.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/11/89.
000600 DATE-COMPILED. 02/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE SET OF METADATA FILES RECEIVED
001300*          FROM A PDX DATA PROVIDER FOR TONIGHT'S LOAD RUN.
001400*
001500*          IT CONTAINS ONE RECORD PER FILE THE PROVIDER ACTUALLY
001600*          SHIPPED, EACH CARRYING THE COLUMN NAMES FOUND ON THAT
001700*          FILE'S HEADER LINE.
001800*
001900*          THE PROGRAM CHECKS THE RECEIVED SET AGAINST THE SIX
002000*          FILES THIS SHOP REQUIRES EVERY PROVIDER TO SEND AND,
002100*          FOR EACH FILE RECEIVED, AGAINST ITS REQUIRED COLUMN
002200*          LIST.  A CLEAN RUN (ZERO ERROR RECORDS) LETS PDXLOAD
002300*          PROCEED; OTHERWISE THE LOAD IS HELD.
002400*
002500******************************************************************
002600* CHANGE LOG
002700*  021189 JS   ORIGINAL VERSION FOR THE PDX MODEL LOAD PROJECT,
002800*              MODELLED ON THE DAILY-CHARGES EDIT STEP
002900*  092203 RT   Y2K SWEEP -- NO DATE-CENTURY FIELDS IN THIS STEP
003000*  051404 LMK  ADDED REQUIRED COLUMNS FOR METADATA-SHARING
003100*  111308 CJP  TICKET PDX-0074 -- PROVIDER CODE NOW READ FROM A
003200*              PARAMETER CARD INSTEAD OF BEING HARD-CODED
003300*  042216 DW   TICKET PDX-0350 -- COLUMN CHECK IS NOW CASE
003400*              INSENSITIVE ON THE HEADER TOKENS
003410*  081023 LMK  TICKET PDX-0512 -- THE 042216 FOLD WAS NEVER
003420*              ACTUALLY CODED; 220-MATCH-ONE-FILE AND
003430*              420-SPLIT-COLUMN-LIST NOW FOLD THE PROVIDER'S FILE
003440*              NAME AND COLUMN LIST TO UPPERCASE BEFORE COMPARING
003500******************************************************************
003600
003700         PARAMETER CARD FILE     -   DDS0001.PDXPARM
003800
003900         FILE-LIST FILE          -   DDS0001.PDXFLIST
004000
004100         OUTPUT ERROR FILE       -   DDS0001.PDXERRF
004200
004300         DUMP FILE               -   SYSOUT
004400
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT PDXPARM
005900     ASSIGN TO UT-S-PDXPARM
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS OFCODE.
006200
006300     SELECT PDXFLIST
006400     ASSIGN TO UT-S-PDXFLIST
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT PDXERRF
006900     ASSIGN TO UT-S-PDXERRF
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(130).
008200
008300****** ONE RECORD -- THE DATA PROVIDER CODE FOR THIS RUN
008400 FD  PDXPARM
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 12 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS PDXPARM-REC.
009000 01  PDXPARM-REC.
009100     05  PARM-PROVIDER-CODE        PIC X(10).
009200     05  FILLER                    PIC X(02).
009300
009400****** ONE RECORD PER FILE RECEIVED FROM THE PROVIDER, CARRYING
009500****** THE COMMA-SEPARATED COLUMN NAMES FROM THAT FILE'S HEADER
009600 FD  PDXFLIST
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 235 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FILE-LIST-REC.
010200 01  FILE-LIST-REC.
010300     05  FL-FILE-NAME              PIC X(30).
010400     05  FL-COLUMN-LIST            PIC X(200).
010500     05  FILLER                    PIC X(05).
010600
010700 FD  PDXERRF
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 80 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ERROR-REC.
011300 01  ERROR-REC.
011400     05  ERR-PROVIDER                PIC X(10).
011500     05  ERR-TYPE                    PIC X(01).
011600         88  ERR-TYPE-MISSING-FILE   VALUE "F".
011700         88  ERR-TYPE-MISSING-COLUMN VALUE "C".
011800     05  ERR-FILE                    PIC X(30).
011900     05  ERR-COLUMN                  PIC X(30).
012000     05  FILLER                      PIC X(09).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  OFCODE                  PIC X(2).
012600         88 CODE-WRITE    VALUE SPACES.
012700     05  FILLER                  PIC X(02).
012800
012900 01  FLAGS-AND-SWITCHES.
013000     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
013100         88 NO-MORE-DATA VALUE "N".
013200     05 MORE-TOKENS-SW           PIC X(01) VALUE "Y".
013300         88 NO-MORE-TOKENS VALUE "N".
013400     05 FILLER                   PIC X(02).
013500
013600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013700     05 ERROR-COUNT               PIC 9(7) COMP.
013800     05 FILE-SUB                  PIC 9(2) COMP.
013900     05 COLUMN-SUB                PIC 9(2) COMP.
014000     05 TOKEN-SUB                 PIC 9(2) COMP.
014100     05 FILLER                    PIC X(02).
014200
014300******************************************************************
014400*  THE SIX FILES THIS SHOP REQUIRES EVERY PROVIDER TO SHIP,
014500*  BUILT AS INDIVIDUAL LITERALS AND RE-VIEWED AS A TABLE BELOW
014600******************************************************************
014700 01  REQUIRED-FILE-STATIC.
014800     05  FILLER  PIC X(30) VALUE "METADATA-LOADER".
014900     05  FILLER  PIC X(30) VALUE "METADATA-PATIENT".
015000     05  FILLER  PIC X(30) VALUE "METADATA-MODEL".
015100     05  FILLER  PIC X(30) VALUE "METADATA-MODEL_VALIDATION".
015200     05  FILLER  PIC X(30) VALUE "METADATA-SAMPLE".
015300     05  FILLER  PIC X(30) VALUE "METADATA-SHARING".
015400
015500 01  REQUIRED-FILE-TABLE REDEFINES REQUIRED-FILE-STATIC.
015600     05  REQF-FILE-NAME OCCURS 6 TIMES PIC X(30).
015700
015800 01  FILE-FOUND-SWITCHES.
015900     05  FF-SW OCCURS 6 TIMES PIC X(01) VALUE "N".
016000         88  FF-FOUND  VALUE "Y".
016100
016200******************************************************************
016300*  A SNAPSHOT OF THE COLUMN LIST ACTUALLY RECEIVED FOR EACH OF
016400*  THE SIX REQUIRED FILES, PARALLEL TO REQUIRED-FILE-TABLE
016500******************************************************************
016600 01  FOUND-COLUMN-LISTS.
016700     05  FC-COLUMN-LIST OCCURS 6 TIMES PIC X(200).
016800
016900******************************************************************
017000*  THE REQUIRED-COLUMN LIST, ONE ENTRY PER (FILE, COLUMN) PAIR,
017100*  BUILT AS INDIVIDUAL LITERALS AND RE-VIEWED AS A TABLE BELOW
017200******************************************************************
017300 01  REQUIRED-COLUMN-STATIC.
017400     05  FILLER PIC X(30) VALUE "METADATA-LOADER".
017500     05  FILLER PIC X(20) VALUE "NAME".
017600     05  FILLER PIC X(30) VALUE "METADATA-LOADER".
017700     05  FILLER PIC X(20) VALUE "ABBREVIATION".
017800     05  FILLER PIC X(30) VALUE "METADATA-LOADER".
017900     05  FILLER PIC X(20) VALUE "INTERNAL_URL".
018000     05  FILLER PIC X(30) VALUE "METADATA-PATIENT".
018100     05  FILLER PIC X(20) VALUE "PATIENT_ID".
018200     05  FILLER PIC X(30) VALUE "METADATA-PATIENT".
018300     05  FILLER PIC X(20) VALUE "SEX".
018400     05  FILLER PIC X(30) VALUE "METADATA-PATIENT".
018500     05  FILLER PIC X(20) VALUE "ETHNICITY".
018600     05  FILLER PIC X(30) VALUE "METADATA-MODEL".
018700     05  FILLER PIC X(20) VALUE "MODEL_ID".
018800     05  FILLER PIC X(30) VALUE "METADATA-MODEL".
018900     05  FILLER PIC X(20) VALUE "HOST_STRAIN".
019000     05  FILLER PIC X(30) VALUE "METADATA-MODEL".
019100     05  FILLER PIC X(20) VALUE "ENGRAFTMENT_SITE".
019200     05  FILLER PIC X(30) VALUE "METADATA-MODEL".
019300     05  FILLER PIC X(20) VALUE "ENGRAFTMENT_TYPE".
019400     05  FILLER PIC X(30) VALUE "METADATA-MODEL".
019500     05  FILLER PIC X(20) VALUE "SAMPLE_TYPE".
019600     05  FILLER PIC X(30) VALUE "METADATA-MODEL_VALIDATION".
019700     05  FILLER PIC X(20) VALUE "MODEL_ID".
019800     05  FILLER PIC X(30) VALUE "METADATA-MODEL_VALIDATION".
019900     05  FILLER PIC X(20) VALUE "VALIDATION_TECHNIQUE".
020000     05  FILLER PIC X(30) VALUE "METADATA-SAMPLE".
020100     05  FILLER PIC X(20) VALUE "PATIENT_ID".
020200     05  FILLER PIC X(30) VALUE "METADATA-SAMPLE".
020300     05  FILLER PIC X(20) VALUE "SAMPLE_ID".
020400     05  FILLER PIC X(30) VALUE "METADATA-SAMPLE".
020500     05  FILLER PIC X(20) VALUE "MODEL_ID".
020600     05  FILLER PIC X(30) VALUE "METADATA-SAMPLE".
020700     05  FILLER PIC X(20) VALUE "COLLECTION_DATE".
020800     05  FILLER PIC X(30) VALUE "METADATA-SHARING".
020900     05  FILLER PIC X(20) VALUE "MODEL_ID".
021000     05  FILLER PIC X(30) VALUE "METADATA-SHARING".
021100     05  FILLER PIC X(20) VALUE "PROVIDER_TYPE".
021200     05  FILLER PIC X(30) VALUE "METADATA-SHARING".
021300     05  FILLER PIC X(20) VALUE "ACCESSIBILITY".
021400
021500 01  REQUIRED-COLUMN-TABLE REDEFINES REQUIRED-COLUMN-STATIC.
021600     05  REQC-ENTRY OCCURS 20 TIMES.
021700         10  REQC-FILE-NAME       PIC X(30).
021800         10  REQC-COLUMN-NAME     PIC X(20).
021900
022000 01  WS-COLUMN-TOKENS.
022100     05  WS-TOKEN OCCURS 20 TIMES PIC X(20).
022200
022300******************************************************************
022400*  FLAT VIEW OF THE TOKEN TABLE -- LETS US BLANK ALL 20 SLOTS
022500*  WITH A SINGLE MOVE BEFORE EACH FILE'S COLUMN LIST IS SPLIT
022600******************************************************************
022700 01  WS-COLUMN-TOKENS-FLAT REDEFINES WS-COLUMN-TOKENS
022800                                     PIC X(400).
022900
023000 77  WS-TOKEN-COUNT                 PIC 9(02) COMP.
023100 77  WS-PROVIDER-CODE                PIC X(10).
023200
023300 PROCEDURE DIVISION.
023400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023500     PERFORM 200-CHECK-FILES-PRESENT THRU 200-EXIT
023600             UNTIL NO-MORE-DATA.
023700     PERFORM 300-REPORT-MISSING-FILES THRU 300-EXIT
023800             VARYING FILE-SUB FROM 1 BY 1 UNTIL FILE-SUB > 6.
023900     PERFORM 400-CHECK-COLUMNS THRU 400-EXIT
024000             VARYING FILE-SUB FROM 1 BY 1 UNTIL FILE-SUB > 6.
024100     PERFORM 999-CLEANUP THRU 999-EXIT.
024200     IF ERROR-COUNT = ZERO
024300         MOVE +0 TO RETURN-CODE
024400     ELSE
024500         MOVE +4 TO RETURN-CODE.
024600     GOBACK.
024700
024800 000-HOUSEKEEPING.
024900     DISPLAY "******** BEGIN JOB PDXVALID ********".
025000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025100     MOVE SPACES TO WS-COLUMN-TOKENS-FLAT.
025200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025300     READ PDXPARM                                                 111308CJ
025400         AT END MOVE SPACES TO PARM-PROVIDER-CODE.
025500     MOVE PARM-PROVIDER-CODE TO WS-PROVIDER-CODE.                 111308CJ
025600     PERFORM 900-READ-PDXFLIST THRU 900-EXIT.
025700 000-EXIT.
025800     EXIT.
025900
026000 200-CHECK-FILES-PRESENT.                                         042216DW
026100****** TICKET PDX-0350 -- FOLD THE RECEIVED NAME SO THE COMPARE
026200****** DOES NOT CARE ABOUT THE PROVIDER'S OWN CASE CONVENTION
026300     MOVE ZERO TO FILE-SUB.
026400     PERFORM 220-MATCH-ONE-FILE THRU 220-EXIT
026500             VARYING FILE-SUB FROM 1 BY 1
026600             UNTIL FILE-SUB > 6
026700                OR FF-FOUND(FILE-SUB).
026800     PERFORM 900-READ-PDXFLIST THRU 900-EXIT.
026900 200-EXIT.
027000     EXIT.
027100
027200 220-MATCH-ONE-FILE.
027210****** TICKET PDX-0512 -- THE 042216 BANNER PROMISED A CASE-        081023LM
027220****** INSENSITIVE FOLD BUT NEVER CODED ONE; FOLD THE RECEIVED      081023LM
027230****** FILE NAME HERE BEFORE THE COMPARE, SAME IDIOM PDXLOAD        081023LM
027240****** USES FOR SAMPLE ORIGIN                                       081023LM
027250     INSPECT FL-FILE-NAME CONVERTING                                081023LM
027260         "abcdefghijklmnopqrstuvwxyz" TO                            081023LM
027270         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              081023LM
027300     IF REQF-FILE-NAME(FILE-SUB) = FL-FILE-NAME
027400         MOVE "Y" TO FF-SW(FILE-SUB)
027500         MOVE FL-COLUMN-LIST TO FC-COLUMN-LIST(FILE-SUB).
027600 220-EXIT.
027700     EXIT.
027800
027900 300-REPORT-MISSING-FILES.
028000     IF NOT FF-FOUND(FILE-SUB)
028100         MOVE WS-PROVIDER-CODE TO ERR-PROVIDER
028200         MOVE "F" TO ERR-TYPE
028300         MOVE REQF-FILE-NAME(FILE-SUB) TO ERR-FILE
028400         MOVE SPACES TO ERR-COLUMN
028500         PERFORM 710-WRITE-PDXERRF THRU 710-EXIT.
028600 300-EXIT.
028700     EXIT.
028800
028900 400-CHECK-COLUMNS.
029000     IF FF-FOUND(FILE-SUB)
029100         PERFORM 420-SPLIT-COLUMN-LIST THRU 420-EXIT
029200         PERFORM 440-CHECK-FILE-COLUMNS THRU 440-EXIT
029300                 VARYING COLUMN-SUB FROM 1 BY 1
029400                 UNTIL COLUMN-SUB > 20.
029500 400-EXIT.
029600     EXIT.
029700
029800 420-SPLIT-COLUMN-LIST.
029810****** TICKET PDX-0512 -- FOLD THE PROVIDER'S COLUMN LIST BEFORE    081023LM
029820****** SPLITTING IT SO 460-SEARCH-TOKENS' COMPARE IS ALSO CASE      081023LM
029830****** INSENSITIVE, AS THE 042216 CHANGE-LOG ENTRY CLAIMED          081023LM
029840     INSPECT FC-COLUMN-LIST(FILE-SUB) CONVERTING                   081023LM
029850         "abcdefghijklmnopqrstuvwxyz" TO                           081023LM
029860         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             081023LM
029900     MOVE SPACES TO WS-COLUMN-TOKENS-FLAT.
030000     UNSTRING FC-COLUMN-LIST(FILE-SUB) DELIMITED BY ","
030100         INTO WS-TOKEN(1)  WS-TOKEN(2)  WS-TOKEN(3)
030200              WS-TOKEN(4)  WS-TOKEN(5)  WS-TOKEN(6)
030300              WS-TOKEN(7)  WS-TOKEN(8)  WS-TOKEN(9)
030400              WS-TOKEN(10) WS-TOKEN(11) WS-TOKEN(12)
030500              WS-TOKEN(13) WS-TOKEN(14) WS-TOKEN(15)
030600              WS-TOKEN(16) WS-TOKEN(17) WS-TOKEN(18)
030700              WS-TOKEN(19) WS-TOKEN(20)
030800         TALLYING IN WS-TOKEN-COUNT.
030900 420-EXIT.
031000     EXIT.
031100
031200 440-CHECK-FILE-COLUMNS.
031300     IF REQC-FILE-NAME(COLUMN-SUB) = REQF-FILE-NAME(FILE-SUB)
031400         MOVE "Y" TO MORE-TOKENS-SW
031500         PERFORM 460-SEARCH-TOKENS THRU 460-EXIT
031600                 VARYING TOKEN-SUB FROM 1 BY 1
031700                 UNTIL TOKEN-SUB > WS-TOKEN-COUNT
031800                    OR NO-MORE-TOKENS
031900         IF NOT NO-MORE-TOKENS
032000             MOVE WS-PROVIDER-CODE TO ERR-PROVIDER
032100             MOVE "C" TO ERR-TYPE
032200             MOVE REQF-FILE-NAME(FILE-SUB) TO ERR-FILE
032300             MOVE REQC-COLUMN-NAME(COLUMN-SUB) TO ERR-COLUMN
032400             PERFORM 710-WRITE-PDXERRF THRU 710-EXIT.
032500 440-EXIT.
032600     EXIT.
032700
032800 460-SEARCH-TOKENS.
032900     IF WS-TOKEN(TOKEN-SUB) = REQC-COLUMN-NAME(COLUMN-SUB)        042216DW
033000         MOVE "N" TO MORE-TOKENS-SW.
033100 460-EXIT.
033200     EXIT.
033300
033400 710-WRITE-PDXERRF.
033500     WRITE ERROR-REC.
033600     ADD +1 TO ERROR-COUNT.
033700 710-EXIT.
033800     EXIT.
033900
034000 800-OPEN-FILES.
034100     OPEN INPUT PDXPARM, PDXFLIST.
034200     OPEN OUTPUT PDXERRF, SYSOUT.
034300 800-EXIT.
034400     EXIT.
034500
034600 850-CLOSE-FILES.
034700     CLOSE PDXPARM, PDXFLIST, PDXERRF, SYSOUT.
034800 850-EXIT.
034900     EXIT.
035000
035100 900-READ-PDXFLIST.
035200     READ PDXFLIST
035300         AT END MOVE "N" TO MORE-DATA-SW
035400         GO TO 900-EXIT
035500     END-READ.
035600 900-EXIT.
035700     EXIT.
035800
035900 999-CLEANUP.
036000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036100     DISPLAY "** ERROR RECORDS WRITTEN **".
036200     DISPLAY ERROR-COUNT.
036300     IF ERROR-COUNT = ZERO
036400         DISPLAY "******** NORMAL END OF JOB PDXVALID ********"
036500     ELSE
036600         DISPLAY "**** PDXVALID ENDED WITH VALIDATION ERRORS ***".
036700 999-EXIT.
036800     EXIT.

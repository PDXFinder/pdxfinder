000100******************************************************************
000200* PDXVAL   --  MODEL VALIDATION RECORD (METADATA-MODEL_VALIDATION)
000300*              MODEL KEY MUST ALREADY EXIST -- MISSING MODEL IS A
000400*              FATAL RECORD ERROR IN STEP 4 OF PDXLOAD
000500* RECORD LENGTH = 166
000600******************************************************************
000700 01  VALIDATION-REC.
000800     05  VAL-MODEL-ID                PIC X(20).
000900     05  VAL-TECHNIQUE               PIC X(30).
001000     05  VAL-DESCRIPTION             PIC X(60).
001100     05  VAL-PASSAGES-TESTED         PIC X(10).
001200     05  VAL-HOST-STRAIN-FULL        PIC X(40).
001210     05  FILLER                      PIC X(06).

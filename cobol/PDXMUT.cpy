000100******************************************************************
000200* PDXMUT   --  MUTATION MOLECULAR RECORD (MUTATION FILE,
000300*              OPTIONAL -- ONE GLOBAL FILE OR ONE PER MODEL).
000400*              MARKER SYMBOL IS LOOKED UP IN THE MARKER REFERENCE
000500*              TABLE (PDXMRK) DURING STEP 9 OF PDXLOAD
000600* RECORD LENGTH = 280
000700******************************************************************
000800 01  MUTATION-REC.
000900     05  MUT-MODEL-ID                PIC X(20).
001000     05  MUT-SAMPLE-ID               PIC X(20).
001100     05  MUT-SAMPLE-ORIGIN           PIC X(10).
001200     05  MUT-HOST-STRAIN-FULL        PIC X(40).
001300     05  MUT-PASSAGE                 PIC X(05).
001400     05  MUT-SYMBOL                  PIC X(15).
001500     05  MUT-AMINO-ACID-CHANGE       PIC X(20).
001600     05  MUT-CONSEQUENCE             PIC X(20).
001700     05  MUT-READ-DEPTH              PIC X(08).
001800     05  MUT-ALLELE-FREQUENCY        PIC X(08).
001900     05  MUT-CHROMOSOME              PIC X(05).
002000     05  MUT-SEQ-START-POS           PIC X(12).
002100     05  MUT-REF-ALLELE              PIC X(10).
002200     05  MUT-ALT-ALLELE              PIC X(10).
002300     05  MUT-ENSEMBL-TRANSCRIPT      PIC X(20).
002400     05  MUT-VARIATION-ID            PIC X(15).
002500     05  MUT-GENOME-ASSEMBLY         PIC X(10).
002600     05  MUT-PLATFORM                PIC X(30).
002700     05  FILLER                      PIC X(02).

000100******************************************************************
000200* PDXMRK   --  MARKER REFERENCE RECORD (GENE-SYMBOL LOOKUP TABLE)
000300*              FILE IS SORTED ASCENDING ON MRK-SYMBOL -- LOADED
000400*              INTO WS-MARKER-TABLE IN PDXLOAD AND RESOLVED WITH
000500*              A BINARY SEARCH (NO INDEXED FILE REQUIRED)
000600* RECORD LENGTH = 40
000700******************************************************************
000800 01  MARKER-REF-REC.
000900     05  MRK-SYMBOL                  PIC X(15).
001000     05  MRK-STATUS                  PIC X(01).
001100         88  MRK-APPROVED            VALUE "A".
001200         88  MRK-SYNONYM             VALUE "S".
001300     05  MRK-CANONICAL                PIC X(15).
001400     05  FILLER                      PIC X(09).

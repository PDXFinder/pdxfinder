000100******************************************************************
000200* PDXQREC  --  MODEL SUMMARY RECORD FOR THE FACETED SEARCH TABLE
000300*              (PDXQUERY).  LOADED ENTIRELY INTO WS-MODEL-QUERY-
000400*              TABLE AT PROGRAM START -- NO INDEXED FILE NEEDED
000500* RECORD LENGTH = 150
000600******************************************************************
000700 01  MODEL-QUERY-REC.
000800     05  MFQ-MODEL-ID                PIC 9(10).
000900     05  MFQ-DATASOURCE              PIC X(10).
001000     05  MFQ-PATIENT-AGE             PIC X(10).
001100     05  MFQ-PATIENT-GENDER          PIC X(10).
001200     05  MFQ-TREATMENT-STATUS        PIC X(20).
001300     05  MFQ-ORIGIN-TISSUE           PIC X(20).
001400     05  MFQ-EXTRACTION-METHOD       PIC X(20).
001500     05  MFQ-CLASSIFICATION          PIC X(20).
001600     05  FILLER                      PIC X(30).

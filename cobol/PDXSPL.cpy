000100******************************************************************
000200* PDXSPL   --  SAMPLE/PLATFORM RECORD (SAMPLEPLATFORM FILE,
000300*              OPTIONAL).  ORIGIN "PATIENT" RESOLVES TO THE
000400*              MODEL'S PATIENT SAMPLE; ORIGIN "XENOGRAFT" GET-OR-
000500*              CREATES A SPECIMEN BY PASSAGE/STRAIN (STEP 7)
000600* RECORD LENGTH = 150
000700******************************************************************
000800 01  SAMPLE-PLATFORM-REC.
000900     05  SPL-SAMPLE-ID               PIC X(20).
001000     05  SPL-SAMPLE-ORIGIN           PIC X(10).
001100         88  SPL-ORIGIN-PATIENT      VALUE "PATIENT".
001200         88  SPL-ORIGIN-XENOGRAFT    VALUE "XENOGRAFT".
001300     05  SPL-PASSAGE                 PIC X(05).
001400     05  SPL-MODEL-ID                PIC X(20).
001500     05  SPL-HOST-STRAIN-FULL        PIC X(40).
001600     05  SPL-MOLCHAR-TYPE            PIC X(20).
001700     05  SPL-PLATFORM                PIC X(30).
001800     05  FILLER                      PIC X(05).

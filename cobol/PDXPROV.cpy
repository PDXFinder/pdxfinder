000100******************************************************************
000200* PDXPROV  --  PROVIDER RECORD (METADATA-LOADER FILE)
000300*              ONE RECORD PER PROVIDER FEED -- DATA SOURCE FOR
000400*              EVERY MODEL LOADED IN THIS RUN
000500* RECORD LENGTH = 120
000600******************************************************************
000700 01  PROVIDER-REC.
000800     05  PRV-NAME                    PIC X(40).
000900     05  PRV-ABBREV                  PIC X(10).
001000     05  PRV-INTERNAL-URL            PIC X(60).
001100     05  FILLER                      PIC X(10).

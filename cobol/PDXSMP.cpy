000100******************************************************************
000200* PDXSMP   --  PATIENT SAMPLE RECORD (METADATA-SAMPLE FILE)
000300*              PATIENT AND MODEL KEYS MUST ALREADY EXIST.  THE
000400*              SNAPSHOT DEDUP KEY IS AGE/DATE/EVENT/MONTHS-SINCE
000500*              -- SEE STEP 5 OF PDXLOAD
000600* RECORD LENGTH = 320
000700******************************************************************
000800 01  SAMPLE-REC.
000900     05  SMP-PATIENT-ID              PIC X(20).
001000     05  SMP-SAMPLE-ID               PIC X(20).
001100     05  SMP-MODEL-ID                PIC X(20).
001200     05  SMP-COLLECTION-DATE         PIC X(10).
001300     05  SMP-AGE-AT-COLLECTION       PIC X(03).
001400     05  SMP-COLLECTION-EVENT        PIC X(20).
001500     05  SMP-MONTHS-SINCE-COLL       PIC X(05).
001600     05  SMP-DIAGNOSIS               PIC X(40).
001700     05  SMP-TUMOUR-TYPE             PIC X(20).
001800     05  SMP-PRIMARY-SITE            PIC X(20).
001900     05  SMP-COLLECTION-SITE         PIC X(20).
002000     05  SMP-STAGE                   PIC X(10).
002100     05  SMP-STAGING-SYSTEM          PIC X(20).
002200     05  SMP-GRADE                   PIC X(10).
002300     05  SMP-GRADING-SYSTEM          PIC X(20).
002400     05  SMP-VIROLOGY-STATUS         PIC X(20).
002500     05  SMP-TREATMENT-NAIVE         PIC X(10).
002600     05  FILLER                      PIC X(12).

000100******************************************************************
000200* PDXCBPO  --  CBP FEED TRANSFORMER OUTPUT SHEETS (PDXCBP)
000300*              FIXED 20-BYTE COLUMN LAYOUT -- "NOT SPECIFIED"
000400*              LITERALS AND BLANK FILLERS SIT AT THE EXACT
000500*              COLUMN POSITIONS THE DOWNSTREAM LOADER EXPECTS
000600******************************************************************
000700* CBP-MUT-OUT-REC   -- 27 COLUMNS, RECORD LENGTH = 487
000800 01  CBP-MUT-OUT-REC.
000900     05  CBMO-PATIENT-ID             PIC X(20).
001000     05  CBMO-SAMPLE-ID              PIC X(20).
001100     05  CBMO-NOT-SPEC-1             PIC X(20).
001200     05  CBMO-NOT-SPEC-2             PIC X(20).
001300     05  CBMO-NOT-SPEC-3             PIC X(20).
001400     05  CBMO-FILLER-COLS OCCURS 10 TIMES PIC X(20).
001500     05  CBMO-CHROMOSOME             PIC X(05).
001600     05  CBMO-START-POSITION         PIC X(12).
001700     05  CBMO-REFERENCE-ALLELE       PIC X(10).
001800     05  CBMO-VARIANT-ALLELE         PIC X(10).
001900     05  CBMO-FILLER-COLS-2 OCCURS 6 TIMES PIC X(20).
002000     05  CBMO-NCBI-BUILD             PIC X(10).
002100     05  CBMO-TRAILING-FILLER        PIC X(20).
002200
002300* CBP-GISTIC-OUT-REC -- 20 COLUMNS, RECORD LENGTH = 375
002400 01  CBP-GISTIC-OUT-REC REDEFINES CBP-MUT-OUT-REC.
002500     05  CBGO-PATIENT-ID             PIC X(20).
002600     05  CBGO-SAMPLE-ID              PIC X(20).
002700     05  CBGO-NOT-SPEC-1             PIC X(20).
002800     05  CBGO-NOT-SPEC-2             PIC X(20).
002900     05  CBGO-NOT-SPEC-3             PIC X(20).
003000     05  CBGO-FILLER-COLS OCCURS 4 TIMES PIC X(20).
003100     05  CBGO-ENTREZ-GENE-ID         PIC X(10).
003200     05  CBGO-FILLER-COLS-2 OCCURS 6 TIMES PIC X(20).
003300     05  CBGO-ALTERATION             PIC X(05).
003400     05  CBGO-TRAILING-FILLER OCCURS 3 TIMES PIC X(20).
003500     05  FILLER                      PIC X(17).

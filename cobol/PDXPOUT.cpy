000100******************************************************************
000200* PDXPOUT  --  PERSISTED PATIENT/SNAPSHOT/SAMPLE LINE, WRITTEN TO
000300*              PATIENT-OUT-FILE BY PDXPERS (U3 STEP 10).  ONE LINE
000400*              PER SAMPLE, CARRYING ITS PATIENT AND SNAPSHOT KEYS
000500*              AND A MOLECULAR-DATA SUMMARY COUNT
000550* 081023 LMK -- ADDED COLLECTION SITE AND STAGE/GRADE + SYSTEM,
000560*              TICKET PDX-0512; RECORD LENGTH GREW 200 TO 280
000570* 081123 LMK -- ADDED THE PATIENT'S LAST-SNAPSHOT TREATMENT
000580*              PROTOCOL (TICKET PDX-0520); RECORD LENGTH GREW
000590*              280 TO 380
000600* RECORD LENGTH = 380
000700******************************************************************
000800 01  PATIENT-OUT-REC.
000900     05  POUT-PATIENT-ID             PIC X(20).
001000     05  POUT-SEX                    PIC X(10).
001100     05  POUT-ETHNICITY              PIC X(20).
001200     05  POUT-SNAPSHOT-AGE           PIC X(03).
001300     05  POUT-SNAPSHOT-DATE          PIC X(10).
001400     05  POUT-SNAPSHOT-EVENT         PIC X(20).
001500     05  POUT-SAMPLE-ID              PIC X(20).
001600     05  POUT-TUMOUR-TYPE            PIC X(20).
001700     05  POUT-PRIMARY-SITE           PIC X(20).
001710     05  POUT-COLLECTION-SITE        PIC X(20).
001720     05  POUT-STAGE                  PIC X(10).
001730     05  POUT-STAGING-SYSTEM         PIC X(20).
001740     05  POUT-GRADE                  PIC X(10).
001750     05  POUT-GRADING-SYSTEM         PIC X(20).
001800     05  POUT-TREATMENT-NAIVE        PIC X(10).
001900     05  POUT-MOLECULAR-LINE-COUNT   PIC 9(05).
001910     05  POUT-DATASOURCE             PIC X(10).
001920     05  POUT-MODEL-SEQ-NO           PIC 9(10).
001930     05  POUT-DRUG-LIST              PIC X(60).                081123LM
001940     05  POUT-DOSE-LIST              PIC X(60).                081123LM
002000     05  FILLER                      PIC X(02).

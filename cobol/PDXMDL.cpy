000100******************************************************************
000200* PDXMDL   --  MODEL RECORD (METADATA-MODEL FILE)
000300*              KEYED BY MDL-MODEL-ID.  STRAIN/PASSAGE PAIR IS THE
000400*              DEDUP KEY FOR A SPECIMEN (STEP 3 OF PDXLOAD)
000500* RECORD LENGTH = 150
000600******************************************************************
000700 01  MODEL-REC.
000800     05  MDL-MODEL-ID                PIC X(20).
000900     05  MDL-HOST-STRAIN             PIC X(20).
001000     05  MDL-HOST-STRAIN-FULL        PIC X(40).
001100     05  MDL-ENGRAFTMENT-SITE        PIC X(20).
001200     05  MDL-ENGRAFTMENT-TYPE        PIC X(20).
001300     05  MDL-SAMPLE-TYPE             PIC X(20).
001400     05  MDL-PASSAGE-NUMBER          PIC X(05).
001500     05  FILLER                      PIC X(05).

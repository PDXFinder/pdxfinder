000100******************************************************************
000200* PDXCTL   --  CONTROL-TOTALS INTERCHANGE RECORD.  PDXLOAD WRITES
000300*              ONE OF THESE AT END-OF-RUN; PDXPERS READS IT BACK
000400*              TO PRINT THE LOAD-REPORT CONTROL-TOTAL BLOCK
000500* RECORD LENGTH = 116
000600******************************************************************
000700 01  CONTROL-TOTALS-REC.
000800     05  CTL-PROVIDER-CODE           PIC X(10).
000900     05  CTL-PATIENTS-READ           PIC S9(7) COMP-3.
001000     05  CTL-PATIENTS-LOADED         PIC S9(7) COMP-3.
001100     05  CTL-PATIENTS-IN-ERROR       PIC S9(7) COMP-3.
001200     05  CTL-MODELS-LOADED           PIC S9(7) COMP-3.
001300     05  CTL-SAMPLES-LOADED          PIC S9(7) COMP-3.
001400     05  CTL-SNAPSHOTS-CREATED       PIC S9(7) COMP-3.
001500     05  CTL-SPECIMENS-CREATED       PIC S9(7) COMP-3.
001600     05  CTL-VALIDATIONS-LOADED      PIC S9(7) COMP-3.
001700     05  CTL-SHARING-LOADED          PIC S9(7) COMP-3.
001800     05  CTL-MOLECULAR-READ          PIC S9(7) COMP-3.
001900     05  CTL-MOLECULAR-MATCHED       PIC S9(7) COMP-3.
002000     05  CTL-MOLECULAR-UNMATCHED     PIC S9(7) COMP-3.
002100     05  CTL-ERRORS-WRITTEN          PIC S9(7) COMP-3.
002110     05  FILLER                      PIC X(06).

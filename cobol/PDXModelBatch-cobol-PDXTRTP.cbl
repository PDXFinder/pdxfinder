000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PDXTRTP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    TREATMENT-PROTOCOL BUILDER, CALLED FROM PDXLOAD STEP 8
001300*    (PATIENT TREATMENTS).  SPLITS A COMPOSITE DRUG STRING ON
001400*    "+" AND A DOSE STRING ON ";" AND PAIRS THEM INTO PROTOCOL
001500*    COMPONENTS -- 1:1 IF THE COUNTS MATCH, ONE SHARED DOSE IF
001600*    ONLY ONE DOSE WAS GIVEN, OTHERWISE NO PROTOCOL IS BUILT.
001700*
001800******************************************************************
001900* CHANGE LOG
002000*  031408 JS   ORIGINAL VERSION FOR THE PDX MODEL LOAD PROJECT
002100*  061508 JS   RAISED COMPONENT TABLE FROM 10 TO 15 ENTRIES
002200*  092203 RT   Y2K SWEEP -- NO DATE FIELDS IN THIS MODULE, N/A
002300*  041511 LMK  TRIMMED LEADING/TRAILING SPACES ON EACH TOKEN
002400*  070716 CJP  TICKET PDX-0231 -- SET INVALID WHEN NEITHER THE
002500*              1:1 NOR THE SHARED-DOSE RULE APPLIES
002600*  051922 DW   TICKET PDX-0489 -- COMPONENT COUNT CAPPED AT TABLE
002700*              SIZE RATHER THAN ABENDING ON OVERFLOW
002710*  081023 LMK  TICKET PDX-0512 -- THE 041511 ENTRY SAID "EACH
002720*              TOKEN" BUT DOSE TOKENS WERE NEVER ACTUALLY TRIMMED;
002730*              200-SPLIT-DOSES NOW CALLS 150-TRIM-TOKEN THROUGH A
002740*              NEW 220-TRIM-ONE-DOSE, SAME AS THE DRUG SIDE
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  DRUG-COUNT                  PIC 9(02) COMP.
004100     05  DOSE-COUNT                  PIC 9(02) COMP.
004200     05  WORK-SUB                    PIC 9(02) COMP.
004300     05  WS-DRUG-TOKEN                PIC X(20).
004400     05  TRIM-TALLY                   PIC 9(02) COMP.
004500
004600 01  WS-DRUG-TABLE.
004700     05  WS-DRUG-ENTRY OCCURS 15 TIMES PIC X(20).
004800
004900 01  WS-DOSE-TABLE.
005000     05  WS-DOSE-ENTRY OCCURS 15 TIMES PIC X(20).
005100
005200******************************************************************
005300*  ALTERNATE VIEW OF EACH TABLE -- A SINGLE FLAT STRING, USED SO
005400*  THE WHOLE TABLE CAN BE BLANKED IN ONE MOVE AT HOUSEKEEPING
005500******************************************************************
005600 01  WS-DRUG-TABLE-FLAT REDEFINES WS-DRUG-TABLE PIC X(300).
005700 01  WS-DOSE-TABLE-FLAT REDEFINES WS-DOSE-TABLE PIC X(300).
005800
005900 LINKAGE SECTION.
006000 01  TREATMENT-PROTOCOL-REC.
006100     05  TRTP-DRUG-STRING             PIC X(60).
006200     05  TRTP-DOSE-STRING             PIC X(60).
006300     05  TRTP-COMPONENT-COUNT         PIC 9(02) COMP.
006400     05  TRTP-PROTOCOL-VALID-SW       PIC X(01).
006500         88  TRTP-PROTOCOL-VALID      VALUE "Y".
006600         88  TRTP-PROTOCOL-INVALID    VALUE "N".
006700     05  TRTP-COMPONENTS OCCURS 15 TIMES.
006800         10  TRTP-DRUG-NAME           PIC X(20).
006900         10  TRTP-DOSE-VALUE           PIC X(20).
007000
007100******************************************************************
007200*  FLAT VIEW OF THE CALLER'S COMPONENT TABLE -- LETS US BLANK
007300*  ALL 15 PAIRS IN ONE MOVE BEFORE EACH CALL IS PROCESSED
007400******************************************************************
007500 01  TRTP-COMPONENTS-FLAT REDEFINES TRTP-COMPONENTS PIC X(600).
007600
007700 01  RETURN-CD                        PIC 9(04) COMP.
007800
007900 PROCEDURE DIVISION USING TREATMENT-PROTOCOL-REC, RETURN-CD.
008000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008100     PERFORM 100-SPLIT-DRUGS THRU 100-EXIT.
008200     PERFORM 200-SPLIT-DOSES THRU 200-EXIT.
008300     PERFORM 300-PAIR-COMPONENTS THRU 300-EXIT.
008400
008500     MOVE ZERO TO RETURN-CD.
008600     GOBACK.
008700
008800 000-HOUSEKEEPING.
008900     MOVE SPACES TO WS-DRUG-TABLE-FLAT, WS-DOSE-TABLE-FLAT.
009000     MOVE SPACES TO TRTP-COMPONENTS-FLAT.
009100     MOVE ZERO   TO DRUG-COUNT, DOSE-COUNT,
009200                     TRTP-COMPONENT-COUNT.
009300     MOVE "Y" TO TRTP-PROTOCOL-VALID-SW.
009400 000-EXIT.
009500     EXIT.
009600
009700 100-SPLIT-DRUGS.
009800****** UNSTRING THE "+"-SEPARATED DRUG NAMES INTO WS-DRUG-TABLE
009900     UNSTRING TRTP-DRUG-STRING DELIMITED BY "+"
010000         INTO WS-DRUG-ENTRY(1)  WS-DRUG-ENTRY(2)
010100              WS-DRUG-ENTRY(3)  WS-DRUG-ENTRY(4)
010200              WS-DRUG-ENTRY(5)  WS-DRUG-ENTRY(6)
010300              WS-DRUG-ENTRY(7)  WS-DRUG-ENTRY(8)
010400              WS-DRUG-ENTRY(9)  WS-DRUG-ENTRY(10)
010500              WS-DRUG-ENTRY(11) WS-DRUG-ENTRY(12)
010600              WS-DRUG-ENTRY(13) WS-DRUG-ENTRY(14)
010700              WS-DRUG-ENTRY(15)
010800         TALLYING IN DRUG-COUNT.
010900
011000     MOVE 1 TO WORK-SUB.
011100     PERFORM 120-TRIM-ONE-DRUG THRU 120-EXIT
011200             VARYING WORK-SUB FROM 1 BY 1
011300             UNTIL WORK-SUB > DRUG-COUNT.
011400 100-EXIT.
011500     EXIT.
011600
011700 120-TRIM-ONE-DRUG.
011800     MOVE WS-DRUG-ENTRY(WORK-SUB) TO WS-DRUG-TOKEN.
011900     PERFORM 150-TRIM-TOKEN THRU 150-EXIT.
012000     MOVE WS-DRUG-TOKEN TO WS-DRUG-ENTRY(WORK-SUB).
012100 120-EXIT.
012200     EXIT.
012300
012400 150-TRIM-TOKEN.                                                  041511LM
012500****** STRIP LEADING SPACES SO "A + B" SPLITS CLEAN
012600     MOVE ZERO TO TRIM-TALLY.
012700     INSPECT WS-DRUG-TOKEN TALLYING TRIM-TALLY
012800         FOR LEADING SPACES.
012900     IF TRIM-TALLY > ZERO
013000         MOVE WS-DRUG-TOKEN(TRIM-TALLY + 1:) TO WS-DRUG-TOKEN.    041511LM
013100 150-EXIT.
013200     EXIT.
013300
013400 200-SPLIT-DOSES.
013500****** UNSTRING THE ";"-SEPARATED DOSES INTO WS-DOSE-TABLE
013600     UNSTRING TRTP-DOSE-STRING DELIMITED BY ";"
013700         INTO WS-DOSE-ENTRY(1)  WS-DOSE-ENTRY(2)
013800              WS-DOSE-ENTRY(3)  WS-DOSE-ENTRY(4)
013900              WS-DOSE-ENTRY(5)  WS-DOSE-ENTRY(6)
014000              WS-DOSE-ENTRY(7)  WS-DOSE-ENTRY(8)
014100              WS-DOSE-ENTRY(9)  WS-DOSE-ENTRY(10)
014200              WS-DOSE-ENTRY(11) WS-DOSE-ENTRY(12)
014300              WS-DOSE-ENTRY(13) WS-DOSE-ENTRY(14)
014400              WS-DOSE-ENTRY(15)
014500         TALLYING IN DOSE-COUNT.
014510     MOVE 1 TO WORK-SUB.                                          081023LM
014520     PERFORM 220-TRIM-ONE-DOSE THRU 220-EXIT                      081023LM
014530             VARYING WORK-SUB FROM 1 BY 1                         081023LM
014540             UNTIL WORK-SUB > DOSE-COUNT.                         081023LM
014600 200-EXIT.
014700     EXIT.
014800
014810 220-TRIM-ONE-DOSE.                                               081023LM
014820****** DOSE TOKENS GET THE SAME LEADING/TRAILING-SPACE TRIM AS     081023LM
014830****** DRUG TOKENS (150-TRIM-TOKEN WORKS ON WS-DRUG-TOKEN, BUT     081023LM
014840****** THAT'S JUST A SCRATCH FIELD -- SAFE TO BORROW HERE TOO,     081023LM
014850****** TICKET PDX-0512, THE CHANGE THE 041511 ENTRY SHOULD HAVE    081023LM
014860****** MADE)                                                      081023LM
014870     MOVE WS-DOSE-ENTRY(WORK-SUB) TO WS-DRUG-TOKEN.                081023LM
014880     PERFORM 150-TRIM-TOKEN THRU 150-EXIT.                        081023LM
014890     MOVE WS-DRUG-TOKEN TO WS-DOSE-ENTRY(WORK-SUB).                081023LM
014900 220-EXIT.                                                        081023LM
014910     EXIT.                                                        081023LM
014920
014930 300-PAIR-COMPONENTS.
015000     MOVE "N" TO TRTP-PROTOCOL-VALID-SW.
015100     IF DRUG-COUNT = ZERO                                         070716CJ
015200         GO TO 300-EXIT.
015300
015400     IF DRUG-COUNT = DOSE-COUNT
015500         PERFORM 350-PAIR-ONE-FOR-ONE THRU 350-EXIT
015600         MOVE "Y" TO TRTP-PROTOCOL-VALID-SW
015700         GO TO 300-EXIT.
015800
015900     IF DOSE-COUNT = 1                                            070716CJ
016000         PERFORM 375-PAIR-SHARED-DOSE THRU 375-EXIT
016100         MOVE "Y" TO TRTP-PROTOCOL-VALID-SW
016200         GO TO 300-EXIT.
016300
016400****** NEITHER RULE FITS (PDX-0231) -- LEAVE INVALID SET AND
016500****** THE COMPONENT COUNT AT ZERO
016600 300-EXIT.
016700     EXIT.
016800
016900 350-PAIR-ONE-FOR-ONE.
017000     IF DRUG-COUNT > 15                                           051922DW
017100         MOVE 15 TO TRTP-COMPONENT-COUNT
017200     ELSE
017300         MOVE DRUG-COUNT TO TRTP-COMPONENT-COUNT.
017400     PERFORM 360-PAIR-ONE-ENTRY THRU 360-EXIT
017500             VARYING WORK-SUB FROM 1 BY 1
017600             UNTIL WORK-SUB > TRTP-COMPONENT-COUNT.
017700 350-EXIT.
017800     EXIT.
017900
018000 360-PAIR-ONE-ENTRY.
018100     MOVE WS-DRUG-ENTRY(WORK-SUB) TO TRTP-DRUG-NAME(WORK-SUB).
018200     MOVE WS-DOSE-ENTRY(WORK-SUB) TO TRTP-DOSE-VALUE(WORK-SUB).
018300 360-EXIT.
018400     EXIT.
018500
018600 375-PAIR-SHARED-DOSE.
018700     IF DRUG-COUNT > 15                                           051922DW
018800         MOVE 15 TO TRTP-COMPONENT-COUNT
018900     ELSE
019000         MOVE DRUG-COUNT TO TRTP-COMPONENT-COUNT.
019100     PERFORM 385-PAIR-SHARED-ENTRY THRU 385-EXIT
019200             VARYING WORK-SUB FROM 1 BY 1
019300             UNTIL WORK-SUB > TRTP-COMPONENT-COUNT.
019400 375-EXIT.
019500     EXIT.
019600
019700 385-PAIR-SHARED-ENTRY.
019800     MOVE WS-DRUG-ENTRY(WORK-SUB) TO TRTP-DRUG-NAME(WORK-SUB).
019900     MOVE WS-DOSE-ENTRY(1)        TO TRTP-DOSE-VALUE(WORK-SUB).
020000 385-EXIT.
020100     EXIT.

000100******************************************************************
000200* PDXMOUT  --  PERSISTED MODEL/SPECIMEN LINE, WRITTEN TO
000300*              MODEL-OUT-FILE BY PDXPERS (U3 STEP 10).  ONE LINE
000400*              PER SPECIMEN, CARRYING ITS MOLECULAR-SUMMARY COUNT
000500* RECORD LENGTH = 180
000600******************************************************************
000700 01  MODEL-OUT-REC.
000800     05  MOUT-MODEL-ID               PIC X(20).
000900     05  MOUT-DATASOURCE             PIC X(10).
001000     05  MOUT-HOST-STRAIN-FULL       PIC X(40).
001100     05  MOUT-PASSAGE-NUMBER         PIC X(05).
001200     05  MOUT-ENGRAFTMENT-SITE       PIC X(20).
001300     05  MOUT-ENGRAFTMENT-TYPE       PIC X(20).
001400     05  MOUT-SAMPLE-ID              PIC X(20).
001500     05  MOUT-MOLECULAR-LINE-COUNT   PIC 9(05).
001600     05  FILLER                      PIC X(20).

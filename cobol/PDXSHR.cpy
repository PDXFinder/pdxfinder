000100******************************************************************
000200* PDXSHR   --  SHARING RECORD (METADATA-SHARING FILE)
000300*              MODEL KEY MUST ALREADY EXIST.  PROVIDER TYPE AND
000400*              CONTACT ARE OVERWRITTEN BY EVERY SHARING RECORD
000500*              READ -- LAST ONE WINS (STEP 6 OF PDXLOAD)
000600* RECORD LENGTH = 266
000700******************************************************************
000800 01  SHARING-REC.
000900     05  SHR-MODEL-ID                PIC X(20).
001000     05  SHR-PROVIDER-TYPE           PIC X(20).
001100     05  SHR-ACCESSIBILITY           PIC X(20).
001200     05  SHR-EURO-ACCESS             PIC X(20).
001300     05  SHR-EMAIL                   PIC X(40).
001400     05  SHR-FORM-URL                PIC X(60).
001500     05  SHR-DATABASE-URL            PIC X(60).
001600     05  SHR-PROJECT                 PIC X(20).
001610     05  FILLER                      PIC X(06).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PDXCLEAN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCRUBS ONE RAW METADATA TABLE RECEIVED
001300*          FROM A PDX DATA PROVIDER BEFORE IT IS HANDED TO THE
001400*          LOAD STEP.  IT CONSISTS OF ALL ROWS OF ONE PROVIDER
001500*          FILE, COMMA-DELIMITED, HEADER ROW FIRST.
001600*
001700*          THE PROGRAM DROPS THE PROVIDER'S FILE-NAME PREFIX,
001800*          REFUSES THE CHECKLIST FILE OUTRIGHT, DROPS ANY
001900*          DESCRIPTION/FIELD COLUMN, DROPS BLANK AND REPEATED
002000*          HEADER ROWS, AND LOWER-CASES EVERY SURVIVING DATA
002100*          VALUE EXCEPT THE SHOP'S EXEMPT-COLUMN LIST.
002200*
002300******************************************************************
002400* CHANGE LOG
002500*  040289 JS   ORIGINAL VERSION, MODELLED ON THE TREATMENT-SEARCH
002600*              TABLE-LOAD STEP
002700*  092203 RT   Y2K SWEEP -- NO DATE-CENTURY FIELDS IN THIS STEP
002800*  062504 LMK  ADDED RAW_DATA_FILE TO THE EXEMPT-COLUMN LIST
002900*  070310 CJP  TICKET PDX-0061 -- CHECKLIST FILE IS NOW DROPPED
003000*              BEFORE THE HEADER ROW IS EVEN READ
003100*  091517 DW   TICKET PDX-0295 -- REPEATED HEADER ROWS (PAGE
003200*              BREAKS IN THE SOURCE EXTRACT) ARE NOW DROPPED
003210*  081123 LMK  TICKET PDX-0519 -- 180-WRITE-CLEAN-ROW WAS STRINGING
003220*              A HARD-CODED 10 TOKENS REGARDLESS OF HOW MANY
003230*              COLUMNS SURVIVED; ANY TABLE WITH MORE THAN 10
003240*              SURVIVING COLUMNS (SAMPLE, MUTATION, CNA...) WAS
003250*              LOSING ITS TRAILING COLUMNS BEFORE PDXLOAD EVER SAW
003260*              THEM.  NOW STRINGS THE FULL OUT-COUNT, ONE TOKEN AT
003270*              A TIME; PDXCLNF WIDENED 800 TO 2440 TO HOLD THE
003280*              WORST CASE
003300******************************************************************
003400
003500         PARAMETER CARD FILE     -   DDS0001.PDXPARM
003600
003700         RAW TABLE FILE          -   DDS0001.PDXRAWF
003800
003900         CLEANED TABLE FILE      -   DDS0001.PDXCLNF
004000
004100         DUMP FILE               -   SYSOUT
004200
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004750 SPECIAL-NAMES.
004760     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT PDXPARM
005500     ASSIGN TO UT-S-PDXPARM
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT PDXRAWF
006000     ASSIGN TO UT-S-PDXRAWF
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT PDXCLNF
006500     ASSIGN TO UT-S-PDXCLNF
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900****** ONE RECORD -- PROVIDER CODE AND THE RAW FILE NAME AS
008000****** RECEIVED (STILL CARRYING THE PROVIDER'S OWN PREFIX)
008100 FD  PDXPARM
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 42 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PDXPARM-REC.
008700 01  PDXPARM-REC.
008800     05  PARM-PROVIDER-CODE        PIC X(10).
008900     05  PARM-RAW-FILE-NAME        PIC X(30).
009000     05  FILLER                    PIC X(02).
009100
009200 FD  PDXRAWF
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 800 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RAW-ROW-REC.
009800 01  RAW-ROW-REC                    PIC X(800).
009900
010000 FD  PDXCLNF
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010210*  081123LM -- WIDENED 800 TO 2440 (TICKET PDX-0519); 180-WRITE-    081123LM
010220*  CLEAN-ROW NOW STRINGS EVERY OUT-TOKEN, UP TO THE FULL 40-       081123LM
010230*  COLUMN OCCURS, NOT JUST THE FIRST 10, SO THE WORST CASE IS      081123LM
010240*  40 TOKENS AT PIC X(60) PLUS 39 COMMA DELIMITERS                 081123LM
010300     RECORD CONTAINS 2440 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CLEAN-ROW-REC.
010600 01  CLEAN-ROW-REC                  PIC X(2440).
010700
010800 WORKING-STORAGE SECTION.
010900
011000 01  FILE-STATUS-CODES.
011100     05  OFCODE                  PIC X(2).
011200         88 CODE-WRITE    VALUE SPACES.
011300     05  FILLER                  PIC X(02).
011400
011500 01  FLAGS-AND-SWITCHES.
011600     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
011700         88 NO-MORE-DATA VALUE "N".
011800     05 SKIP-FILE-SW              PIC X(01) VALUE "N".
011900         88 SKIP-THIS-FILE VALUE "Y".
012000     05 SKIP-ROW-SW                PIC X(01) VALUE "N".
012100         88 SKIP-THIS-ROW  VALUE "Y".
012200     05 DROP-THIS-COLUMN-SW       PIC X(01) VALUE "N".
012300         88 DROP-THIS-COLUMN VALUE "Y".
012400     05 FILLER                    PIC X(02).
012500
012600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012700     05 RECORDS-READ              PIC 9(7) COMP.
012800     05 RECORDS-WRITTEN           PIC 9(7) COMP.
012900     05 RECORDS-DROPPED           PIC 9(7) COMP.
013000     05 HEADER-COUNT              PIC 9(2) COMP.
013100     05 OUT-COUNT                 PIC 9(2) COMP.
013200     05 COL-SUB                   PIC 9(2) COMP.
013300     05 EXEMPT-SUB                PIC 9(2) COMP.
013400     05 PROV-LTH                  PIC 9(2) COMP.
013410     05 OUT-SUB                   PIC 9(2) COMP.                 081123LM
013420     05 WS-STRING-PTR             PIC 9(4) COMP.                 081123LM
013500     05 FILLER                    PIC X(02).
013600
013700 77  WS-PROVIDER-CODE               PIC X(10).
013800 77  WS-RAW-FILE-NAME                PIC X(30).
013900 77  WS-CLEAN-FILE-NAME              PIC X(30).
014000 77  WS-PREFIX-TEST                  PIC X(30).
014100
014200******************************************************************
014300*  THE SIXTEEN COLUMNS THIS SHOP NEVER LOWER-CASES, BUILT AS
014400*  INDIVIDUAL LITERALS AND RE-VIEWED AS A TABLE BELOW
014500******************************************************************
014600 01  EXEMPT-COLUMN-STATIC.
014700     05  FILLER PIC X(30) VALUE "MODEL_ID".
014800     05  FILLER PIC X(30) VALUE "SAMPLE_ID".
014900     05  FILLER PIC X(30) VALUE "PATIENT_ID".
015000     05  FILLER PIC X(30) VALUE "NAME".
015100     05  FILLER PIC X(30) VALUE "HOST_STRAIN".
015200     05  FILLER PIC X(30) VALUE "HOST_STRAIN_FULL".
015300     05  FILLER PIC X(30) VALUE "HOST_STRAIN_NOMENCLATURE".
015400     05  FILLER PIC X(30) VALUE "VALIDATION_HOST_STRAIN_FULL".
015500     05  FILLER PIC X(30) VALUE "PROVIDER_NAME".
015600     05  FILLER PIC X(30) VALUE "PROVIDER_ABBREVIATION".
015700     05  FILLER PIC X(30) VALUE "ABBREVIATION".
015800     05  FILLER PIC X(30) VALUE "PROJECT".
015900     05  FILLER PIC X(30) VALUE "INTERNAL_URL".
016000     05  FILLER PIC X(30) VALUE "INTERNAL_DOSING_URL".
016100     05  FILLER PIC X(30) VALUE "PLATFORM".
016200     05  FILLER PIC X(30) VALUE "RAW_DATA_FILE".                  062504LM
016300
016400 01  EXEMPT-COLUMN-TABLE REDEFINES EXEMPT-COLUMN-STATIC.
016500     05  EXEMPT-COLUMN-NAME OCCURS 16 TIMES PIC X(30).
016600
016700 01  HEADER-TOKENS.
016800     05  HDR-TOKEN OCCURS 40 TIMES PIC X(30).
016900
017000******************************************************************
017100*  FLAT VIEW OF THE HEADER-TOKEN TABLE -- LETS US BLANK ALL 40
017200*  SLOTS WITH A SINGLE MOVE BEFORE EACH NEW FILE IS STARTED
017300******************************************************************
017400 01  HEADER-TOKENS-FLAT REDEFINES HEADER-TOKENS PIC X(1200).
017500
017600 01  HEADER-DROP-SWITCHES.
017700     05  HDR-DROP-SW OCCURS 40 TIMES PIC X(01).
017800         88  HDR-IS-DROPPED VALUE "Y".
017900
018000 01  ROW-TOKENS.
018100     05  ROW-TOKEN OCCURS 40 TIMES PIC X(60).
018200
018300******************************************************************
018400*  FLAT VIEW OF THE ROW-TOKEN TABLE, SAME REASON AS ABOVE
018500******************************************************************
018600 01  ROW-TOKENS-FLAT REDEFINES ROW-TOKENS PIC X(2400).
018700
018800 01  OUT-TOKENS.
018900     05  OUT-TOKEN OCCURS 40 TIMES PIC X(60).
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     IF NOT SKIP-THIS-FILE
019400         PERFORM 100-MAINLINE THRU 100-EXIT
019500                 UNTIL NO-MORE-DATA.
019600     PERFORM 999-CLEANUP THRU 999-EXIT.
019700     MOVE +0 TO RETURN-CODE.
019800     GOBACK.
019900
020000 000-HOUSEKEEPING.
020100     DISPLAY "******** BEGIN JOB PDXCLEAN ********".
020200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020300     MOVE SPACES TO HEADER-TOKENS-FLAT, ROW-TOKENS-FLAT.
020400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020500     READ PDXPARM
020600         AT END MOVE SPACES TO PDXPARM-REC.
020700     MOVE PARM-PROVIDER-CODE TO WS-PROVIDER-CODE.
020800     MOVE PARM-RAW-FILE-NAME TO WS-RAW-FILE-NAME.
020900     PERFORM 050-STRIP-PROVIDER-PREFIX THRU 050-EXIT.
021000
021100     IF WS-CLEAN-FILE-NAME = "METADATA-CHECKLIST"                 070310CJ
021200         MOVE "Y" TO SKIP-FILE-SW
021300         DISPLAY "** METADATA-CHECKLIST FILE DROPPED **"
021400         GO TO 000-EXIT.                                          070310CJ
021500
021600     PERFORM 900-READ-PDXRAWF THRU 900-EXIT.
021700     IF NOT NO-MORE-DATA
021800         PERFORM 120-SPLIT-HEADER-ROW THRU 120-EXIT
021900         PERFORM 140-MARK-DROPPED-COLUMNS THRU 140-EXIT
022000                 VARYING COL-SUB FROM 1 BY 1
022100                 UNTIL COL-SUB > HEADER-COUNT
022200         PERFORM 160-BUILD-OUTPUT-ROW THRU 160-EXIT
022300         PERFORM 180-WRITE-CLEAN-ROW THRU 180-EXIT
022400         PERFORM 900-READ-PDXRAWF THRU 900-EXIT.
022500 000-EXIT.
022600     EXIT.
022700
022800 050-STRIP-PROVIDER-PREFIX.
022900****** TICKET PDX-0061 LINEAGE -- THE PREFIX IS THE PROVIDER
023000****** CODE FOLLOWED BY AN UNDERSCORE; IF IT IS THERE, DROP IT
023100     MOVE ZERO TO PROV-LTH.
023200     INSPECT WS-PROVIDER-CODE TALLYING PROV-LTH
023300         FOR CHARACTERS BEFORE INITIAL SPACE.
023400     MOVE WS-RAW-FILE-NAME TO WS-PREFIX-TEST.
023500     MOVE SPACES TO WS-CLEAN-FILE-NAME.
023600     IF PROV-LTH > ZERO
023700       AND WS-RAW-FILE-NAME(1:PROV-LTH) =
023800           WS-PROVIDER-CODE(1:PROV-LTH)
023900       AND WS-RAW-FILE-NAME(PROV-LTH + 1:1) = "_"
024000         MOVE WS-RAW-FILE-NAME(PROV-LTH + 2:) TO
024100              WS-CLEAN-FILE-NAME
024200     ELSE
024300         MOVE WS-RAW-FILE-NAME TO WS-CLEAN-FILE-NAME.
024400 050-EXIT.
024500     EXIT.
024600
024700 100-MAINLINE.
024800     PERFORM 220-CHECK-SKIP-ROW THRU 220-EXIT.
024900     IF SKIP-THIS-ROW
025000         ADD +1 TO RECORDS-DROPPED
025100     ELSE
025200         PERFORM 240-SPLIT-DATA-ROW THRU 240-EXIT
025300         PERFORM 160-BUILD-OUTPUT-ROW THRU 160-EXIT
025400         PERFORM 180-WRITE-CLEAN-ROW THRU 180-EXIT.
025500     PERFORM 900-READ-PDXRAWF THRU 900-EXIT.
025600 100-EXIT.
025700     EXIT.
025800
025900 120-SPLIT-HEADER-ROW.
026000     MOVE SPACES TO HEADER-TOKENS-FLAT.
026100     UNSTRING RAW-ROW-REC DELIMITED BY ","
026200         INTO HDR-TOKEN(1)  HDR-TOKEN(2)  HDR-TOKEN(3)
026300              HDR-TOKEN(4)  HDR-TOKEN(5)  HDR-TOKEN(6)
026400              HDR-TOKEN(7)  HDR-TOKEN(8)  HDR-TOKEN(9)
026500              HDR-TOKEN(10) HDR-TOKEN(11) HDR-TOKEN(12)
026600              HDR-TOKEN(13) HDR-TOKEN(14) HDR-TOKEN(15)
026700              HDR-TOKEN(16) HDR-TOKEN(17) HDR-TOKEN(18)
026800              HDR-TOKEN(19) HDR-TOKEN(20) HDR-TOKEN(21)
026900              HDR-TOKEN(22) HDR-TOKEN(23) HDR-TOKEN(24)
027000              HDR-TOKEN(25) HDR-TOKEN(26) HDR-TOKEN(27)
027100              HDR-TOKEN(28) HDR-TOKEN(29) HDR-TOKEN(30)
027200              HDR-TOKEN(31) HDR-TOKEN(32) HDR-TOKEN(33)
027300              HDR-TOKEN(34) HDR-TOKEN(35) HDR-TOKEN(36)
027400              HDR-TOKEN(37) HDR-TOKEN(38) HDR-TOKEN(39)
027500              HDR-TOKEN(40)
027600         TALLYING IN HEADER-COUNT.
027700 120-EXIT.
027800     EXIT.
027900
028000 140-MARK-DROPPED-COLUMNS.
028100     MOVE "N" TO HDR-DROP-SW(COL-SUB).
028200     IF HDR-TOKEN(COL-SUB) = "DESCRIPTION"
028300     OR HDR-TOKEN(COL-SUB) = "FIELD"
028400         MOVE "Y" TO HDR-DROP-SW(COL-SUB).
028500 140-EXIT.
028600     EXIT.
028700
028800 160-BUILD-OUTPUT-ROW.
028900****** COPY EVERY NON-DROPPED TOKEN, IN ORDER, INTO OUT-TOKEN
029000     MOVE ZERO TO OUT-COUNT.
029100     PERFORM 180-COPY-ONE-TOKEN THRU 180-COPY-EXIT
029200             VARYING COL-SUB FROM 1 BY 1
029300             UNTIL COL-SUB > HEADER-COUNT.
029400 160-EXIT.
029500     EXIT.
029600
029700 180-COPY-ONE-TOKEN.
029800     IF NOT HDR-IS-DROPPED(COL-SUB)
029900         ADD +1 TO OUT-COUNT
030000         MOVE ROW-TOKEN(COL-SUB) TO OUT-TOKEN(OUT-COUNT).
030100 180-COPY-EXIT.
030200     EXIT.
030300
030400 180-WRITE-CLEAN-ROW.
030410****** TICKET PDX-0519 -- WAS A FIXED 10-TOKEN STRING, SO ANY      081123LM
030420****** CLEANED ROW WITH MORE THAN 10 SURVIVING COLUMNS (SAMPLE,    081123LM
030430****** MUTATION, CNA, ...) LOST EVERY COLUMN PAST THE TENTH.       081123LM
030440****** NOW STRINGS OUT-TOKEN(1) THRU OUT-TOKEN(OUT-COUNT) A        081123LM
030450****** TOKEN AT A TIME, WITH POINTER, SO THE ROW LENGTH FOLLOWS    081123LM
030460****** OUT-COUNT INSTEAD OF A HARD-CODED 10                        081123LM
030500     MOVE SPACES TO CLEAN-ROW-REC.
030510     MOVE 1 TO WS-STRING-PTR.                                      081123LM
030520     PERFORM 185-STRING-ONE-TOKEN THRU 185-EXIT                    081123LM
030530             VARYING OUT-SUB FROM 1 BY 1                           081123LM
030540             UNTIL OUT-SUB > OUT-COUNT.                            081123LM
031700     WRITE CLEAN-ROW-REC.
031800     ADD +1 TO RECORDS-WRITTEN.
031900 180-EXIT.
032000     EXIT.
032010
032020 185-STRING-ONE-TOKEN.                                             081123LM
032030     IF OUT-SUB > 1                                                081123LM
032040         STRING "," DELIMITED BY SIZE                              081123LM
032050             INTO CLEAN-ROW-REC                                    081123LM
032060             WITH POINTER WS-STRING-PTR.                           081123LM
032070     STRING OUT-TOKEN(OUT-SUB) DELIMITED BY SIZE                   081123LM
032080         INTO CLEAN-ROW-REC                                       081123LM
032090         WITH POINTER WS-STRING-PTR.                               081123LM
032100 185-EXIT.                                                         081123LM
032110     EXIT.                                                         081123LM
032120
032200 220-CHECK-SKIP-ROW.
032300     MOVE "N" TO SKIP-ROW-SW.
032400     IF RAW-ROW-REC = SPACES                                      091517DW
032500         MOVE "Y" TO SKIP-ROW-SW
032600         GO TO 220-EXIT.
032700     IF RAW-ROW-REC(1:30) = HDR-TOKEN(1)                          091517DW
032800         MOVE "Y" TO SKIP-ROW-SW.
032900 220-EXIT.
033000     EXIT.
033100
033200 240-SPLIT-DATA-ROW.
033300     MOVE SPACES TO ROW-TOKENS-FLAT.
033400     UNSTRING RAW-ROW-REC DELIMITED BY ","
033500         INTO ROW-TOKEN(1)  ROW-TOKEN(2)  ROW-TOKEN(3)
033600              ROW-TOKEN(4)  ROW-TOKEN(5)  ROW-TOKEN(6)
033700              ROW-TOKEN(7)  ROW-TOKEN(8)  ROW-TOKEN(9)
033800              ROW-TOKEN(10) ROW-TOKEN(11) ROW-TOKEN(12)
033900              ROW-TOKEN(13) ROW-TOKEN(14) ROW-TOKEN(15)
034000              ROW-TOKEN(16) ROW-TOKEN(17) ROW-TOKEN(18)
034100              ROW-TOKEN(19) ROW-TOKEN(20) ROW-TOKEN(21)
034200              ROW-TOKEN(22) ROW-TOKEN(23) ROW-TOKEN(24)
034300              ROW-TOKEN(25) ROW-TOKEN(26) ROW-TOKEN(27)
034400              ROW-TOKEN(28) ROW-TOKEN(29) ROW-TOKEN(30)
034500              ROW-TOKEN(31) ROW-TOKEN(32) ROW-TOKEN(33)
034600              ROW-TOKEN(34) ROW-TOKEN(35) ROW-TOKEN(36)
034700              ROW-TOKEN(37) ROW-TOKEN(38) ROW-TOKEN(39)
034800              ROW-TOKEN(40).
034900     PERFORM 260-LOWER-ONE-TOKEN THRU 260-EXIT
035000             VARYING COL-SUB FROM 1 BY 1
035100             UNTIL COL-SUB > HEADER-COUNT.
035200 240-EXIT.
035300     EXIT.
035400
035500 260-LOWER-ONE-TOKEN.
035600     PERFORM 280-CHECK-EXEMPT THRU 280-EXIT.
035700     IF NOT DROP-THIS-COLUMN
035800         INSPECT ROW-TOKEN(COL-SUB) CONVERTING
035900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
036000             "abcdefghijklmnopqrstuvwxyz".
036100 260-EXIT.
036200     EXIT.
036300
036400 280-CHECK-EXEMPT.
036500****** DROP-THIS-COLUMN-SW IS OVERLOADED HERE TO MEAN "THIS
036600****** COLUMN IS EXEMPT FROM LOWER-CASING" -- SET "Y" TO SKIP
036700     MOVE "N" TO DROP-THIS-COLUMN-SW.
036800     PERFORM 285-SEARCH-EXEMPT THRU 285-EXIT
036900             VARYING EXEMPT-SUB FROM 1 BY 1
037000             UNTIL EXEMPT-SUB > 16
037100                OR DROP-THIS-COLUMN.
037200 280-EXIT.
037300     EXIT.
037400
037500 285-SEARCH-EXEMPT.
037600     IF HDR-TOKEN(COL-SUB) = EXEMPT-COLUMN-NAME(EXEMPT-SUB)
037700         MOVE "Y" TO DROP-THIS-COLUMN-SW.
037800 285-EXIT.
037900     EXIT.
038000
038100 800-OPEN-FILES.
038200     OPEN INPUT PDXPARM, PDXRAWF.
038300     OPEN OUTPUT PDXCLNF, SYSOUT.
038400 800-EXIT.
038500     EXIT.
038600
038700 850-CLOSE-FILES.
038800     CLOSE PDXPARM, PDXRAWF, PDXCLNF, SYSOUT.
038900 850-EXIT.
039000     EXIT.
039100
039200 900-READ-PDXRAWF.
039300     READ PDXRAWF
039400         AT END MOVE "N" TO MORE-DATA-SW
039500         GO TO 900-EXIT
039600     END-READ.
039700     ADD +1 TO RECORDS-READ.
039800 900-EXIT.
039900     EXIT.
040000
040100 999-CLEANUP.
040200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040300     DISPLAY "** RECORDS READ **".
040400     DISPLAY RECORDS-READ.
040500     DISPLAY "** RECORDS WRITTEN **".
040600     DISPLAY RECORDS-WRITTEN.
040700     DISPLAY "** RECORDS DROPPED (BLANK/REPEAT HEADER) **".
040800     DISPLAY RECORDS-DROPPED.
040900     DISPLAY "******** NORMAL END OF JOB PDXCLEAN ********".
041000 999-EXIT.
041100     EXIT.

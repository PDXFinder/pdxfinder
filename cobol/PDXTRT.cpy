000100******************************************************************
000200* PDXTRT   --  PATIENT TREATMENT RECORD (PATIENT-TREATMENT FILE,
000300*              OPTIONAL).  PATIENT KEY MUST ALREADY EXIST --
000400*              ATTACHED TO THE PATIENT'S LAST SNAPSHOT VIA THE
000500*              TREATMENT-PROTOCOL BUILDER (PDXTRTP), STEP 8
000600* RECORD LENGTH = 146
000700******************************************************************
000800 01  TREATMENT-REC.
000900     05  TRT-PATIENT-ID              PIC X(20).
001000     05  TRT-DRUG-STRING             PIC X(60).
001100     05  TRT-DOSE-STRING             PIC X(60).
001110     05  FILLER                      PIC X(06).

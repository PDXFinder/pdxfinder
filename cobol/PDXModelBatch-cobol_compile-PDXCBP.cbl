000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PDXCBP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/20/89.
000600 DATE-COMPILED. 06/20/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE CBIOPORTAL (CBP) FEED TRANSFORMER.
001300*          IT TAKES ONE PROVIDER'S SCRUBBED MUTATION OR COPY-
001400*          NUMBER (GISTIC) RECORDS AND RE-SHAPES THEM INTO THE
001500*          FIXED 20-BYTE-COLUMN SHEET THE CBP LOADER EXPECTS,
001600*          FILLING EVERY COLUMN THE LOADER DOES NOT CARE ABOUT
001700*          WITH THE LITERAL "NOT SPECIFIED" OR BLANKS AS CALLED
001800*          FOR BY THE TEMPLATE.
001900*
002000*          THE RUN IS REJECTED OUTRIGHT, BEFORE ANY ROW IS
002100*          TRANSFORMED, IF THE EXPORT DIRECTORY FILE, THE
002200*          TEMPLATE DIRECTORY FILE OR THE INPUT FEED ITSELF IS
002300*          NOT PRESENT.
002400*
002500******************************************************************
002600* CHANGE LOG
002700*  062089 JS   ORIGINAL VERSION, ADAPTED FROM THE TREATMENT-
002800*              UPDATE STEP FOR THE PDX MODEL LOAD PROJECT
002900*  092203 RT   Y2K SWEEP -- NO DATE FIELDS IN THIS MODULE, N/A
003000*  042604 LMK  Y2K READINESS RE-REVIEW -- NO CHANGE REQUIRED
003100*  101309 CJP  TICKET PDX-0068 -- GISTIC LAYOUT ADDED ALONGSIDE
003200*              THE ORIGINAL MUTATION-ONLY LAYOUT
003300*  052118 DW   TICKET PDX-0387 -- RUN NOW REJECTED WHEN THE
003400*              EXPORT OR TEMPLATE DIRECTORY FILE IS MISSING,
003500*              NOT JUST WHEN THE INPUT FEED IS MISSING
003600******************************************************************
003700
003800         INPUT MUTATION/GISTIC FEED  -  DDS0001.PDXCBPF
003900         INPUT EXPORT-DIR CHECK FILE -  DDS0001.PDXEXPD
004000         INPUT TEMPLATE-DIR CHK FILE -  DDS0001.PDXTMPD
004100         OUTPUT CBP SHEET FILE       -  DDS0001.PDXCBPO
004200         DUMP FILE                   -  SYSOUT
004300
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT       ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500     SELECT PDXCBPF      ASSIGN TO UT-S-PDXCBPF
005600       FILE STATUS IS IFCODE.
005700     SELECT PDXEXPD      ASSIGN TO UT-S-PDXEXPD
005800       FILE STATUS IS EDCODE.
005900     SELECT PDXTMPD      ASSIGN TO UT-S-PDXTMPD
006000       FILE STATUS IS TDCODE.
006100     SELECT PDXCBPO      ASSIGN TO UT-S-PDXCBPO
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 130 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(130).
007200
007300****** THE PARAMETER CARD AT THE FRONT OF THE FEED CARRIES THE
007400****** PROVIDER CODE AND THE DATA-TYPE SWITCH ("MUT " OR "CNA ")
007500 FD  PDXCBPF  RECORDING MODE IS F  RECORD CONTAINS 95 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS CBP-RUN-REC.
007700 01  CBP-RUN-REC.
007800     05  CBP-REC-TYPE                PIC X(01).
007900         88  CBP-REC-IS-PARM         VALUE "P".
008000         88  CBP-REC-IS-DATA         VALUE "D".
008100     05  CBP-RUN-BODY                PIC X(90).
008200     05  FILLER                      PIC X(04).
008210 01  CBP-RUN-REC-FLAT REDEFINES CBP-RUN-REC PIC X(95).
008300
008400****** ONE-LINE PRESENCE-CHECK FILES -- IF THEY ARE EMPTY THE
008500****** DIRECTORY THEY STAND FOR DOES NOT EXIST FOR THIS RUN
008600 FD  PDXEXPD  RECORDING MODE IS F  RECORD CONTAINS 30 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS EXPORT-DIR-REC.
008800 01  EXPORT-DIR-REC                 PIC X(30).
008900
009000 FD  PDXTMPD  RECORDING MODE IS F  RECORD CONTAINS 30 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS TEMPLATE-DIR-REC.
009200 01  TEMPLATE-DIR-REC                PIC X(30).
009300
009400 FD  PDXCBPO  RECORDING MODE IS F RECORD CONTAINS 487 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS  DATA RECORD IS CBP-MUT-OUT-REC.
009600 COPY PDXCBPO.
009700
009800 WORKING-STORAGE SECTION.
009900
010000 01  FILE-STATUS-CODES.
010100     05  IFCODE    PIC X(2).  88 CODE-READ   VALUE SPACES.
010200         88 NO-MORE-DATA VALUE "10".
010300     05  EDCODE    PIC X(2).  88 EXPORT-DIR-OK VALUE SPACES.
010400     05  TDCODE    PIC X(2).  88 TEMPLATE-DIR-OK VALUE SPACES.
010500     05  OFCODE    PIC X(2).  88 CODE-WRITE  VALUE SPACES.
010600
010700 01  FLAGS-AND-SWITCHES.
010800     05  CBP-DATA-TYPE-SW        PIC X(04) VALUE SPACES.
010900         88  CBP-IS-MUTATION     VALUE "MUT ".
011000         88  CBP-IS-GISTIC       VALUE "CNA ".
011100     05  CBP-PROVIDER-CODE       PIC X(10) VALUE SPACES.
011200     05  CBP-RUN-OK-SW           PIC X(01) VALUE "Y".
011300         88  CBP-RUN-REJECTED    VALUE "N".
011400
011500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600     05  WS-ROWS-READ-CT    PIC S9(7) COMP-3 VALUE ZERO.
011700     05  WS-ROWS-WRITTEN-CT PIC S9(7) COMP-3 VALUE ZERO.
011800     05  WORK-SUB           PIC 9(4) COMP.
011900
012000******************************************************************
012100*  "NOT SPECIFIED" FILLER LITERAL -- LAID DOWN IN EVERY COLUMN
012200*  THE CBP LOADER DOES NOT CARE ABOUT, PER THE TEMPLATE.  BUILT
012300*  AS A STATIC TABLE THE SAME WAY THE REFERENCE TABLES ARE IN
012400*  THE LOAD PROGRAM, THEN REDEFINED AS A 20-COLUMN FLAT VIEW
012500******************************************************************
012600 01  CBP-FILLER-ROW-STATIC.
012700     05  FILLER   PIC X(20) VALUE "NOT SPECIFIED       ".
012800     05  FILLER   PIC X(20) VALUE "NOT SPECIFIED       ".
012900     05  FILLER   PIC X(20) VALUE "NOT SPECIFIED       ".
013000 01  CBP-FILLER-ROW REDEFINES CBP-FILLER-ROW-STATIC.
013100     05  CBP-FILLER-COL OCCURS 3 TIMES PIC X(20).
013200
013300 COPY PDXCBPI.
013400
013500 PROCEDURE DIVISION.
013600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013700     IF CBP-RUN-REJECTED
013800         PERFORM 900-REJECTED-RUN THRU 900-EXIT
013900     ELSE
014000         PERFORM 100-MAINLINE THRU 100-EXIT
014100                 UNTIL NO-MORE-DATA
014200         MOVE +0 TO RETURN-CODE.
014300     PERFORM 999-CLEANUP THRU 999-EXIT.
014400     GOBACK.
014500
014600 000-HOUSEKEEPING.
014700     DISPLAY "******** BEGIN JOB PDXCBP ********".
014750     MOVE SPACES TO CBP-RUN-REC-FLAT.
014800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014900     MOVE "Y" TO CBP-RUN-OK-SW.
015000
015100     READ PDXEXPD                                                 052118DW
015200         AT END MOVE "N" TO CBP-RUN-OK-SW
015300     END-READ.
015400     READ PDXTMPD                                                 052118DW
015500         AT END MOVE "N" TO CBP-RUN-OK-SW
015600     END-READ.
015700
015800     READ PDXCBPF
015900         AT END MOVE "N" TO CBP-RUN-OK-SW
016000         GO TO 000-EXIT
016100     END-READ.
016200     IF NOT CBP-REC-IS-PARM
016300         MOVE "N" TO CBP-RUN-OK-SW
016400         GO TO 000-EXIT.
016500     MOVE CBP-RUN-BODY(1:4)  TO CBP-DATA-TYPE-SW.                 101309CJ
016600     MOVE CBP-RUN-BODY(5:10) TO CBP-PROVIDER-CODE.
016700 000-EXIT.
016800     EXIT.
016900
017000 100-MAINLINE.
017100     READ PDXCBPF
017200         AT END GO TO 100-EXIT
017300     END-READ.
017400     ADD +1 TO WS-ROWS-READ-CT.
017500     IF CBP-IS-MUTATION
017600         PERFORM 200-BUILD-MUTATION-ROW THRU 200-EXIT
017700     ELSE
017800         PERFORM 300-BUILD-GISTIC-ROW THRU 300-EXIT.
017900     WRITE CBP-MUT-OUT-REC.
018000     ADD +1 TO WS-ROWS-WRITTEN-CT.
018100 100-EXIT.
018200     EXIT.
018300
018400 200-BUILD-MUTATION-ROW.
018500****** MAP THE SCRUBBED MUTATION ROW ONTO THE 27-COLUMN SHEET --
018600****** COLUMNS 3-5 AND 16-21 ARE "NOT SPECIFIED" PER THE TEMPLATE
018700     MOVE CBP-RUN-BODY TO CBP-MUT-IN-REC.
018800     MOVE SPACES TO CBP-MUT-OUT-REC.
018900     MOVE CBM-PATIENT-ID       TO CBMO-PATIENT-ID.
019000     MOVE CBM-SAMPLE-ID        TO CBMO-SAMPLE-ID.
019100     MOVE CBP-FILLER-COL(1)    TO CBMO-NOT-SPEC-1.
019200     MOVE CBP-FILLER-COL(2)    TO CBMO-NOT-SPEC-2.
019300     MOVE CBP-FILLER-COL(3)    TO CBMO-NOT-SPEC-3.
019400     PERFORM 220-BLANK-FILLER-COLS-1 THRU 220-EXIT
019500             VARYING WORK-SUB FROM 1 BY 1 UNTIL WORK-SUB > 10.
019600     MOVE CBM-CHR              TO CBMO-CHROMOSOME.
019700     MOVE CBM-START-POSITION   TO CBMO-START-POSITION.
019800     MOVE CBM-REFERENCE-ALLELE TO CBMO-REFERENCE-ALLELE.
019900     MOVE CBM-VARIANT-ALLELE   TO CBMO-VARIANT-ALLELE.
020000     PERFORM 230-BLANK-FILLER-COLS-2 THRU 230-EXIT
020100             VARYING WORK-SUB FROM 1 BY 1 UNTIL WORK-SUB > 6.
020200     MOVE CBM-NCBI-BUILD       TO CBMO-NCBI-BUILD.
020300     MOVE SPACES               TO CBMO-TRAILING-FILLER.
020400 200-EXIT.
020500     EXIT.
020600
020700 220-BLANK-FILLER-COLS-1.
020800     MOVE SPACES TO CBMO-FILLER-COLS(WORK-SUB).
020900 220-EXIT.
021000     EXIT.
021100
021200 230-BLANK-FILLER-COLS-2.
021300     MOVE SPACES TO CBMO-FILLER-COLS-2(WORK-SUB).
021400 230-EXIT.
021500     EXIT.
021600
021700 300-BUILD-GISTIC-ROW.                                            101309CJ
021800****** MAP THE SCRUBBED COPY-NUMBER ROW ONTO THE 20-COLUMN
021900****** GISTIC SHEET, WHICH REDEFINES THE SAME OUTPUT SLOT
022000     MOVE CBP-RUN-BODY TO CBP-GISTIC-IN-REC.
022100     MOVE SPACES TO CBP-GISTIC-OUT-REC.
022200     MOVE CBG-PATIENT-ID      TO CBGO-PATIENT-ID.
022300     MOVE CBG-SAMPLE-ID       TO CBGO-SAMPLE-ID.
022400     MOVE CBP-FILLER-COL(1)   TO CBGO-NOT-SPEC-1.
022500     MOVE CBP-FILLER-COL(2)   TO CBGO-NOT-SPEC-2.
022600     MOVE CBP-FILLER-COL(3)   TO CBGO-NOT-SPEC-3.
022700     PERFORM 320-BLANK-GISTIC-COLS-1 THRU 320-EXIT
022800             VARYING WORK-SUB FROM 1 BY 1 UNTIL WORK-SUB > 4.
022900     MOVE CBG-ENTREZ-GENE-ID  TO CBGO-ENTREZ-GENE-ID.
023000     PERFORM 330-BLANK-GISTIC-COLS-2 THRU 330-EXIT
023100             VARYING WORK-SUB FROM 1 BY 1 UNTIL WORK-SUB > 6.
023200     MOVE CBG-ALTERATION      TO CBGO-ALTERATION.
023300     PERFORM 340-BLANK-GISTIC-TRAILER THRU 340-EXIT
023400             VARYING WORK-SUB FROM 1 BY 1 UNTIL WORK-SUB > 3.
023500 300-EXIT.
023600     EXIT.
023700
023800 320-BLANK-GISTIC-COLS-1.
023900     MOVE SPACES TO CBGO-FILLER-COLS(WORK-SUB).
024000 320-EXIT.
024100     EXIT.
024200
024300 330-BLANK-GISTIC-COLS-2.
024400     MOVE SPACES TO CBGO-FILLER-COLS-2(WORK-SUB).
024500 330-EXIT.
024600     EXIT.
024700
024800 340-BLANK-GISTIC-TRAILER.
024900     MOVE SPACES TO CBGO-TRAILING-FILLER(WORK-SUB).
025000 340-EXIT.
025100     EXIT.
025200
025300 800-OPEN-FILES.
025400     OPEN INPUT PDXCBPF, PDXEXPD, PDXTMPD.
025500     OPEN OUTPUT PDXCBPO, SYSOUT.
025600 800-EXIT.
025700     EXIT.
025800
025900 850-CLOSE-FILES.
026000     CLOSE PDXCBPF, PDXEXPD, PDXTMPD, PDXCBPO, SYSOUT.
026100 850-EXIT.
026200     EXIT.
026300
026400 900-REJECTED-RUN.
026500****** TICKET PDX-0387 -- NO ROW IS TRANSFORMED IF EITHER
026600****** DIRECTORY CHECK FILE OR THE INPUT FEED IS MISSING
026700     DISPLAY "*** PDXCBP RUN REJECTED -- EXPORT DIR, TEMPLATE "
026800             "DIR OR INPUT FEED NOT PRESENT ***".
026900     MOVE 8 TO RETURN-CODE.
027000 900-EXIT.
027100     EXIT.
027200
027300 999-CLEANUP.
027400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027500     DISPLAY "** CBP ROWS READ/WRITTEN **".
027600     DISPLAY WS-ROWS-READ-CT.
027700     DISPLAY WS-ROWS-WRITTEN-CT.
027800     DISPLAY "******** NORMAL END OF JOB PDXCBP ********".
027900 999-EXIT.
028000     EXIT.
